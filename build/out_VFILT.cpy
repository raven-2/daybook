000100*****************************************************************
000200* VFILT - LINKAGE RECORD FOR CALL "LDGVFILT"                    *
000300*****************************************************************
000400* HISTORY OF MODIFICATION:                                      *
000500*****************************************************************
000600* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION                *  LDG001
000700* LDG033 - MFARROW - 21/06/2003 - RAISE ACCT/TAG CRITERIA LISTS  *  LDG033
000800*          FROM 10 TO 20 ENTRIES FOR THE HOUSEHOLD LEDGER           LDG033
000900*****************************************************************
001000 01  WK-C-VFILT-RECORD.
001100     05  WK-C-VFILT-TXN.
001200         10  WK-C-VFILT-TXN-DATE       PIC X(19).
001300         10  WK-C-VFILT-TXN-DATE-PARTS REDEFINES
001400                               WK-C-VFILT-TXN-DATE.
001500             15  WK-C-VFILT-TXN-CCYY   PIC 9(04).
001600             15  FILLER                PIC X(01).
001700             15  WK-C-VFILT-TXN-MM     PIC 9(02).
001800             15  FILLER                PIC X(01).
001900             15  WK-C-VFILT-TXN-DD     PIC 9(02).
002000             15  FILLER                PIC X(08).
002100         10  WK-C-VFILT-TXN-SRC        PIC X(20).
002200         10  WK-C-VFILT-TXN-SRC-TYPE   PIC X(10).
002300         10  WK-C-VFILT-TXN-DEST       PIC X(20).
002400         10  WK-C-VFILT-TXN-DEST-TYPE  PIC X(10).
002500         10  WK-C-VFILT-TXN-TAGS       PIC X(80).
002600         10  WK-C-VFILT-TXN-TAGS-TAB REDEFINES
002700                               WK-C-VFILT-TXN-TAGS.
002800             15  WK-C-VFILT-TXN-TAG    OCCURS 8 TIMES
002900                                       PIC X(10).
003000     05  WK-C-VFILT-CRITERIA.
003100         10  WK-C-VFILT-START-DATE     PIC X(19).
003200         10  WK-C-VFILT-START-SW       PIC X(01).
003300             88  WK-C-VFILT-START-SUPPLIED    VALUE "Y".
003400         10  WK-C-VFILT-END-DATE       PIC X(19).
003500         10  WK-C-VFILT-END-SW         PIC X(01).
003600             88  WK-C-VFILT-END-SUPPLIED      VALUE "Y".
003700         10  WK-C-VFILT-ACCT-COUNT     PIC 9(04) COMP.
003800         10  WK-C-VFILT-ACCT-LIST      OCCURS 20 TIMES
003900                                       PIC X(20).
004000         10  WK-C-VFILT-TYPE-COUNT     PIC 9(04) COMP.
004100         10  WK-C-VFILT-TYPE-LIST      OCCURS 5 TIMES
004200                                       PIC X(10).
004300         10  WK-C-VFILT-TAG-COUNT      PIC 9(04) COMP.
004400         10  WK-C-VFILT-TAG-LIST        OCCURS 20 TIMES
004500                                       PIC X(20).
004600     05  WK-C-VFILT-OUTPUT.
004700         10  WK-C-VFILT-MATCH-SW       PIC X(01).
004800             88  WK-C-VFILT-IS-MATCH          VALUE "Y".
004900
