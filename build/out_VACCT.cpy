000100*****************************************************************
000200* VACCT - LINKAGE RECORD FOR CALL "LDGVACCT"                    *
000300*****************************************************************
000400* HISTORY OF MODIFICATION:                                      *
000500*****************************************************************
000600* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION                *  LDG001
000700* LDG033 - MFARROW - 21/06/2003 - ADD WK-C-VACCT-ERROR-CD SO THE *  LDG033
000800*          CALLER CAN TELL A BAD TYPE FROM A BAD NAME               LDG033
000900*****************************************************************
001000 01  WK-C-VACCT-RECORD.
001100     05  WK-C-VACCT-INPUT.
001200         10  WK-C-VACCT-DESCRIPTOR     PIC X(40).
001300         10  WK-C-VACCT-THISNAME       PIC X(20).
001400     05  WK-C-VACCT-OUTPUT.
001500         10  WK-C-VACCT-NAME           PIC X(20).
001600         10  WK-C-VACCT-TYPE           PIC X(10).
001700         10  WK-C-VACCT-TAGS           PIC X(80).
001800         10  WK-C-VACCT-ERROR-CD       PIC X(07).
001900     05  WK-C-VACCT-DISPLAY-LINE REDEFINES WK-C-VACCT-OUTPUT
002000                                           PIC X(117).
002100
