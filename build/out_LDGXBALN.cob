000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LDGXBALN.
000300 AUTHOR.         R BEDELL.
000400 INSTALLATION.   HOUSEHOLD LEDGER PROJECT.
000500 DATE-WRITTEN.   14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*
000900*DESCRIPTION :  ACCOUNT-BALANCE.  GIVEN AN ACCOUNT NAME AND AN
001000*               OPTIONAL START/END DATE WINDOW, SCANS THE WHOLE
001100*               LEDGER MASTER AND RETURNS THE NET BALANCE - EACH
001200*               QUALIFYING TRANSACTION SUBTRACTS THE AMOUNT WHEN
001300*               THIS ACCOUNT IS THE SOURCE AND ADDS IT WHEN THIS
001400*               ACCOUNT IS THE DESTINATION (A SELF-TRANSFER NETS
001500*               TO ZERO SINCE BOTH SIDES FIRE).
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION                *  LDG001
002100* LDGY2K - TSOH    - 02/09/1998 - Y2K - DATE WINDOW TEST WIDENED    LDGY2K
002200*          TO THE FULL 19-BYTE FORM, SEE XBALN COPYBOOK HISTORY  *  LDGY2K
002300* LDG033 - MFARROW - 21/06/2003 - PICKED UP LDGTXN-SEQNO BEING   *  LDG033
002400*          REUSED AS A READ KEY ELSEWHERE - THIS PROGRAM ONLY    *  LDG033
002500*          EVER OPENS LDGTRNM FOR A FULL SEQUENTIAL SCAN         *  LDG033
002600*---------------------------------------------------------------*
002700 EJECT
002800**********************
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT LDGTRNM    ASSIGN TO DATABASE-LDGTRNM
003900            ORGANIZATION    IS INDEXED
004000            ACCESS MODE     IS SEQUENTIAL
004100            RECORD KEY      IS LDGTXN-SEQNO
004200            FILE STATUS     IS WK-C-FILE-STATUS.
004300
004400 EJECT
004500***************
004600 DATA DIVISION.
004700***************
004800 FILE SECTION.
004900**************
005000 FD  LDGTRNM
005100     LABEL RECORDS ARE OMITTED.
005200     COPY LDGTRNR.
005300
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                      PIC X(24)  VALUE
005800     "** PROGRAM LDGXBALN **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01  WK-C-COMMON.
006200     COPY LDGCMWS.
006300
006400 01  WK-C-XBALN-WORK-AREA.
006500     05  WK-N-XBALN-RUNNING-BAL  PIC S9(11)V99 COMP-3
006600                                 VALUE ZERO.
006700     05  WK-C-XBALN-INCLUDE-SW   PIC X(01) VALUE "N".
006800         88  WK-C-XBALN-INCLUDE         VALUE "Y".
006900
007000 EJECT
007100 LINKAGE SECTION.
007200*****************
007300     COPY XBALN.
007400
007500 EJECT
007600*********************************************
007700 PROCEDURE DIVISION USING WK-C-XBALN-RECORD.
007800*********************************************
007900 MAIN-MODULE.
008000     PERFORM A000-OPEN-LEDGER-FILE
008100        THRU A099-OPEN-LEDGER-FILE-EX.
008200     IF  WK-C-XBALN-ERROR-CD NOT = SPACES
008300         GO TO MAIN-MODULE-EX.
008400     PERFORM B000-ACCUMULATE-BALANCE
008500        THRU B199-ACCUMULATE-BALANCE-EX.
008600     PERFORM Z000-CLOSE-LEDGER-FILE
008700        THRU Z099-CLOSE-LEDGER-FILE-EX.
008800
008900 MAIN-MODULE-EX.
009000     EXIT PROGRAM.
009100
009200*---------------------------------------------------------------*
009300 A000-OPEN-LEDGER-FILE.
009400*---------------------------------------------------------------*
009500     MOVE SPACES TO WK-C-XBALN-ERROR-CD.
009600     MOVE ZERO   TO WK-C-XBALN-BALANCE.
009700     OPEN INPUT LDGTRNM.
009800     IF  NOT WK-C-SUCCESSFUL
009900         DISPLAY "LDGXBALN - OPEN FILE ERROR - LDGTRNM"
010000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010100         MOVE "XBLOPEN" TO WK-C-XBALN-ERROR-CD
010200     END-IF.
010300
010400 A099-OPEN-LEDGER-FILE-EX.
010500     EXIT.
010600
010700*---------------------------------------------------------------*
010800 B000-ACCUMULATE-BALANCE.
010900*---------------------------------------------------------------*
011000     MOVE ZERO TO WK-N-XBALN-RUNNING-BAL.
011100     PERFORM B010-READ-ONE-TRANSACTION
011200        UNTIL WK-C-END-OF-FILE.
011300     MOVE WK-N-XBALN-RUNNING-BAL TO WK-C-XBALN-BALANCE.
011400
011500 B199-ACCUMULATE-BALANCE-EX.
011600     EXIT.
011700
011800*---------------------------------------------------------------*
011900 B010-READ-ONE-TRANSACTION.
012000*---------------------------------------------------------------*
012100     READ LDGTRNM NEXT RECORD.
012200     IF  WK-C-END-OF-FILE
012300         GO TO B019-READ-ONE-TRANSACTION-EX.
012400     IF  NOT WK-C-SUCCESSFUL
012500         MOVE "XBLREAD" TO WK-C-XBALN-ERROR-CD
012600         MOVE HIGH-VALUE TO WK-C-FILE-STATUS
012700         GO TO B019-READ-ONE-TRANSACTION-EX.
012800
012900*    A SELF-TRANSFER (SRC AND DEST BOTH THIS ACCOUNT) FALLS      *
013000*    THROUGH BOTH TESTS BELOW AND NETS ITSELF TO ZERO            *
013100     IF  LDGTXN-SRC = WK-C-XBALN-ACCOUNT
013200         PERFORM B020-TEST-DATE-WINDOW
013300            THRU B029-TEST-DATE-WINDOW-EX
013400         IF  WK-C-XBALN-INCLUDE
013500             SUBTRACT LDGTXN-AMOUNT FROM WK-N-XBALN-RUNNING-BAL
013600         END-IF
013700     END-IF.
013800     IF  LDGTXN-DEST = WK-C-XBALN-ACCOUNT
013900         PERFORM B020-TEST-DATE-WINDOW
014000            THRU B029-TEST-DATE-WINDOW-EX
014100         IF  WK-C-XBALN-INCLUDE
014200             ADD LDGTXN-AMOUNT TO WK-N-XBALN-RUNNING-BAL
014300         END-IF
014400     END-IF.
014500
014600 B019-READ-ONE-TRANSACTION-EX.
014700     EXIT.
014800
014900*---------------------------------------------------------------*
015000 B020-TEST-DATE-WINDOW.
015100*---------------------------------------------------------------*
015200*    (NO BOUNDS) OR (BOTH, START <= DATE <= END) OR (START ONLY, *
015300*    START <= DATE) OR (END ONLY, DATE <= END)                  *
015400*---------------------------------------------------------------*
015500     MOVE "Y" TO WK-C-XBALN-INCLUDE-SW.
015600     IF  WK-C-XBALN-START-SUPPLIED
015700        AND LDGTXN-DATE < WK-C-XBALN-START-DATE
015800         MOVE "N" TO WK-C-XBALN-INCLUDE-SW.
015900     IF  WK-C-XBALN-END-SUPPLIED
016000        AND LDGTXN-DATE > WK-C-XBALN-END-DATE
016100         MOVE "N" TO WK-C-XBALN-INCLUDE-SW.
016200
016300 B029-TEST-DATE-WINDOW-EX.
016400     EXIT.
016500
016600*---------------------------------------------------------------*
016700 Z000-CLOSE-LEDGER-FILE.
016800*---------------------------------------------------------------*
016900     CLOSE LDGTRNM.
017000     IF  NOT WK-C-SUCCESSFUL
017100         DISPLAY "LDGXBALN - CLOSE FILE ERROR - LDGTRNM"
017200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017300     END-IF.
017400
017500 Z099-CLOSE-LEDGER-FILE-EX.
017600     EXIT.
017700
