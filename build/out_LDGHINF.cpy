000100*****************************************************************
000200* LDGHINF - HINTS RECORD - FILE LDGHINT                         *
000300*****************************************************************
000400* I-O FORMAT: LDGHINF-RECORD FROM FILE LDGHINT OF LIBRARY       *
000500* LDGRLIB.  ONE PATTERN/ACCOUNT PAIR PER LINE, COMMA SEPARATED, *
000600* ORDER ON THE FILE IS SIGNIFICANT - FIRST SUBSTRING MATCH WINS *
000700*****************************************************************
000800* AMENDMENT HISTORY:                                            *
000900*****************************************************************
001000* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION                *  LDG001
001100* LDG033 - MFARROW - 21/06/2003 - RAISE TABLE SIZE FROM 80 TO    *  LDG033
001200*          200 ENTRIES - RAN OUT OF ROOM ON THE HOUSEHOLD LEDGER *  LDG033
001300*****************************************************************
001400 01  LDGHINF-RECORD.
001500     05  LDGHINF-LINE              PIC X(62).
001600 01  LDGHINF-FIELDS REDEFINES LDGHINF-RECORD.
001700     05  LDGHINF-CHAR              OCCURS 62 TIMES PIC X.
001800
001900 01  LDGHINF-ENTRY.
002000*                                SUBSTRING TO LOOK FOR
002100     05  LDGHINF-PATTERN           PIC X(40).
002200*                                CANONICAL ACCOUNT NAME TO USE
002300     05  LDGHINF-ACCOUNT           PIC X(20).
002400
002500*                                IN-MEMORY SEARCH TABLE BUILT BY
002600*                                LDGVHINT ON ITS FIRST CALL
002700 01  LDGHINF-TABLE.
002800     05  LDGHINF-TAB-COUNT         PIC 9(04) COMP.
002900     05  LDGHINF-TAB-ENTRY         OCCURS 200 TIMES
003000                                  INDEXED BY LDGHINF-TAB-IX.
003100         10  LDGHINF-TAB-PATTERN   PIC X(40).
003200         10  LDGHINF-TAB-ACCOUNT   PIC X(20).
003300
