000100*****************************************************************
000200* VHINT - LINKAGE RECORD FOR CALL "LDGVHINT"                    *
000300*****************************************************************
000400* HISTORY OF MODIFICATION:                                      *
000500*****************************************************************
000600* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION                *  LDG001
000700*****************************************************************
000800 01  WK-C-VHINT-RECORD.
000900     05  WK-C-VHINT-INPUT.
001000         10  WK-C-VHINT-DESCRIPTOR     PIC X(40).
001100     05  WK-C-VHINT-OUTPUT.
001200         10  WK-C-VHINT-ACCOUNT        PIC X(20).
001300         10  WK-C-VHINT-FOUND          PIC X(01).
001400             88  WK-C-VHINT-IS-FOUND          VALUE "Y".
001500             88  WK-C-VHINT-NOT-FOUND         VALUE "N".
001600     05  WK-C-VHINT-DISPLAY REDEFINES WK-C-VHINT-OUTPUT
001700                                     PIC X(21).
001800
