000100*****************************************************************
000200* LDGTRNR - TRANSACTION LEDGER MASTER RECORD - FILE LDGTRNM     *
000300*****************************************************************
000400* I-O FORMAT: LDGTXN-RECORD FROM FILE LDGTRNM OF LIBRARY        *
000500* LDGRLIB.  ONE RECORD PER COMMITTED LEDGER TRANSACTION.  KEYED *
000600* BY LDGTXN-SEQNO - THE DATE/SRC/DEST/AMOUNT DUPLICATE TEST IS  *
000700* DONE AGAINST THE IN-MEMORY COPY OF THIS FILE, NOT BY KEY, SO  *
000800* THE SAME TRANSACTION CAN NEVER COLLIDE ON SEQNO.              *
000900*****************************************************************
001000* AMENDMENT HISTORY:                                            *
001100*****************************************************************
001200* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION                *  LDG001
001300* LDG014 - KPALANI - 09/11/1994 - WIDEN LDGTXN-TAGS FROM 40 TO   *  LDG014
001400*          80 BYTES - UNION OF TWO FILES' TAGS WAS TRUNCATING    *  LDG014
001500* LDGY2K - TSOH    - 02/09/1998 - Y2K - LDGTXN-DATE-CCYY WIDENED *  LDGY2K
001600*          TO 4 DIGITS SO SORT/COMPARE STAYS TEXT-ORDER CORRECT  *  LDGY2K
001700* LDG033 - MFARROW - 21/06/2003 - ADD LDGTXN-LOAD-RUN SO AN      *  LDG033
001800*          OPERATOR CAN TELL WHICH NIGHTLY RUN POSTED A LINE     *  LDG033
001900*****************************************************************
002000 01  LDGTXN-RECORD.
002100*                                LEDGER MASTER KEY - ASSIGNED BY
002200*                                LDGBATCH WHEN THE ENTRY IS FIRST
002300*                                COMMITTED, NEVER REUSED
002400     05  LDGTXN-SEQNO              PIC 9(08).
002500*                                NORMALIZED YYYY-MM-DD HH:MM:SS
002600     05  LDGTXN-DATE               PIC X(19).
002700     05  LDGTXN-DATE-PARTS REDEFINES LDGTXN-DATE.
002800         10  LDGTXN-DATE-CCYY      PIC 9(04).
002900         10  FILLER                PIC X(01).
003000         10  LDGTXN-DATE-MM        PIC 9(02).
003100         10  FILLER                PIC X(01).
003200         10  LDGTXN-DATE-DD        PIC 9(02).
003300         10  FILLER                PIC X(01).
003400         10  LDGTXN-DATE-HH        PIC 9(02).
003500         10  FILLER                PIC X(01).
003600         10  LDGTXN-DATE-MI        PIC 9(02).
003700         10  FILLER                PIC X(01).
003800         10  LDGTXN-DATE-SS        PIC 9(02).
003900*                                SOURCE ACCOUNT - BALANCE SUBTRACTS
004000     05  LDGTXN-SRC                PIC X(20).
004100*                                DESTINATION ACCOUNT - BALANCE ADDS
004200     05  LDGTXN-DEST               PIC X(20).
004300*                                AMOUNT MOVED, 2 DECIMAL PLACES
004400     05  LDGTXN-AMOUNT             PIC S9(09)V99 COMP-3.
004500*                                UNION OF TAGS FROM EVERY INPUT
004600*                                RECORD THAT DE-DUPED INTO THIS ONE
004700     05  LDGTXN-TAGS               PIC X(80).
004800     05  LDGTXN-TAGS-TAB REDEFINES LDGTXN-TAGS.
004900         10  LDGTXN-TAG            OCCURS 8 TIMES
005000                                   INDEXED BY LDGTXN-TAG-IX
005100                                   PIC X(10).
005200*                                NOTE TEXT FROM THE FIRST-SEEN
005300*                                INPUT RECORD (NOT MERGED)
005400     05  LDGTXN-NOTES              PIC X(60).
005500*                                NIGHTLY RUN DATE THAT COMMITTED
005600*                                THIS TRANSACTION
005700     05  LDGTXN-LOAD-RUN           PIC X(08).
005800     05  FILLER                    PIC X(20).
005900
