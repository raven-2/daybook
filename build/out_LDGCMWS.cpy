000100*****************************************************************
000200* LDGCMWS - COMMON WORK STORAGE - SHARED BY ALL LEDGER PROGRAMS *
000300*****************************************************************
000400* THIS COPYBOOK CARRIES THE FILE-STATUS 88-LEVELS COMMON TO     *
000500* EVERY LEDGER PROGRAM SO THAT "IF WK-C-SUCCESSFUL" READS THE   *
000600* SAME WAY IN EVERY SOURCE MEMBER.  COPY THIS INTO WORKING-     *
000700* STORAGE UNDER A 01 THE WAY THE OTHER COMMON COPYBOOKS ARE     *
000800* COPIED IN THIS SHOP.                                          *
000900*****************************************************************
001000* HISTORY OF MODIFICATION:                                      *
001100*****************************************************************
001200* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION FOR THE        *  LDG001
001300*          PERSONAL LEDGER NIGHTLY LOAD PROJECT                 *   LDG001
001400* LDG014 - KPALANI - 09/11/1994 - ADD WK-C-ABORT-SW FOR THE      *  LDG014
001500*          ALL-OR-NOTHING PER-FILE COMMIT RULE                  *   LDG014
001600* LDGY2K - TSOH    - 02/09/1998 - Y2K - WK-C-TODAY-CCYYMMDD      *  LDGY2K
001700*          WIDENED TO A FULL 4-DIGIT CENTURY/YEAR                *  LDGY2K
001800* LDG033 - MFARROW - 21/06/2003 - ADD WK-C-DUP-FOUND-SW FOR      *  LDG033
001900*          THE LEDGER-LOAD DUPLICATE/MERGE RULE                  *  LDG033
002000*****************************************************************
002100 01  WK-C-FILE-STATUS            PIC X(02).
002200     88  WK-C-SUCCESSFUL                   VALUE "00".
002300     88  WK-C-DUPLICATE-KEY                VALUE "22".
002400     88  WK-C-RECORD-NOT-FOUND             VALUE "23" "35".
002500     88  WK-C-END-OF-FILE                   VALUE "10".
002600     88  WK-C-PERMANENT-ERROR              VALUE "90" THRU "99".
002700
002800 01  WK-C-ABORT-SW                PIC X(01) VALUE "N".
002900     88  WK-C-ABORT-FILE                    VALUE "Y".
003000     88  WK-C-CONTINUE-FILE                 VALUE "N".
003100
003200 01  WK-C-DUP-FOUND-SW            PIC X(01) VALUE "N".
003300     88  WK-C-DUP-FOUND                     VALUE "Y".
003400     88  WK-C-DUP-NOT-FOUND                 VALUE "N".
003500
003600 01  WK-N-LINE-NUMBER             PIC 9(06) COMP-3 VALUE ZERO.
003700
003800 01  WK-C-TODAY-CCYYMMDD          PIC X(08).
003900
004000 01  WK-C-ERROR-LITERALS.
004100     05  LDG-E-BAD-DATE           PIC X(08) VALUE "LDGE0010".
004200     05  LDG-E-BAD-AMOUNT         PIC X(08) VALUE "LDGE0020".
004300     05  LDG-E-BAD-ACCT           PIC X(08) VALUE "LDGE0030".
004400     05  LDG-E-BAD-TYPE           PIC X(08) VALUE "LDGE0040".
004500
