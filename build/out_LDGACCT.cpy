000100*****************************************************************
000200* LDGACCT - ACCOUNT MASTER RECORD - FILE LDGACCTM               *
000300*****************************************************************
000400* I-O FORMAT: LDGACCT-RECORD FROM FILE LDGACCTM OF LIBRARY      *
000500* LDGRLIB.  ONE RECORD PER ACCOUNT KNOWN TO THE LEDGER.         *
000600* KEYED BY LDGACCT-NAME - ACCOUNT NAMES MUST NOT CONTAIN SPACES *
000700*****************************************************************
000800* AMENDMENT HISTORY:                                            *
000900*****************************************************************
001000* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION                *  LDG001
001100* LDG014 - KPALANI - 09/11/1994 - WIDEN LDGACCT-TAGS FROM 40 TO  *  LDG014
001200*          80 BYTES - TAG LIST WAS TRUNCATING ON BUSY ACCOUNTS   *  LDG014
001300* LDG033 - MFARROW - 21/06/2003 - ADD LDGACCT-LAST-UPD-DATE SO   *  LDG033
001400*          OPERATIONS CAN SEE WHEN AN ACCOUNT LAST MOVED            LDG033
001500*****************************************************************
001600 01  LDGACCT-RECORD.
001700*                                ACCOUNT KEY
001800     05  LDGACCT-NAME             PIC X(20).
001900*                                ACCOUNT TYPE
002000     05  LDGACCT-TYPE             PIC X(10).
002100         88  LDGACCT-TYPE-IS-VALID       VALUE "ASSET     "
002200                                                "EXPENSE   "
002300                                                "INCOME    "
002400                                                "LIABILITY "
002500                                                "RECEIVABLE".
002600*                                TAG LIST, COLON SEPARATED ON THE
002700*                                HINTS/INPUT SIDE, STORED HERE AS
002800*                                A FIXED 8-DEEP TABLE
002900     05  LDGACCT-TAGS             PIC X(80).
003000     05  LDGACCT-TAGS-TAB REDEFINES LDGACCT-TAGS.
003100         10  LDGACCT-TAG          OCCURS 8 TIMES
003200                                  INDEXED BY LDGACCT-TAG-IX
003300                                  PIC X(10).
003400*                                RUNNING BALANCE - SOURCE
003500*                                SUBTRACTS, DESTINATION ADDS
003600     05  LDGACCT-BALANCE          PIC S9(11)V99 COMP-3.
003700*                                LAST DATE THIS ACCOUNT WAS
003800*                                TOUCHED BY LDGBATCH
003900     05  LDGACCT-LAST-UPD-DATE    PIC X(08).
004000     05  FILLER                   PIC X(25).
004100
