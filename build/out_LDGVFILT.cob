000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LDGVFILT.
000300 AUTHOR.         R BEDELL.
000400 INSTALLATION.   HOUSEHOLD LEDGER PROJECT.
000500 DATE-WRITTEN.   14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*
000900*DESCRIPTION :  TXN-FILTER.  TESTS ONE LEDGER TRANSACTION AGAINST
001000*               A SET OF OPTIONAL CRITERIA (DATE WINDOW, ACCOUNT
001100*               NAME LIST, ACCOUNT TYPE LIST, TAG LIST) AND SETS
001200*               THE MATCH SWITCH "Y" ONLY IF EVERY SUPPLIED
001300*               CRITERION PASSES.  A CRITERION THE CALLER LEAVES
001400*               EMPTY (ZERO COUNT, OR NO DATE SUPPLIED) ALWAYS
001500*               PASSES.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION                *  LDG001
002100* LDG014 - KPALANI - 09/11/1994 - ACCOUNT/TYPE TESTS NOW OR THE     LDG014
002200*          SRC AND DEST SIDE TOGETHER INSTEAD OF JUST THE SRC       LDG014
002300* LDGY2K - TSOH    - 02/09/1998 - Y2K - DATE COMPARE WIDENED TO     LDGY2K
002400*          THE FULL 19-BYTE FORM, SEE VFILT COPYBOOK HISTORY        LDGY2K
002500* LDG033 - MFARROW - 21/06/2003 - TAG LIST RAISED FROM 10 TO 20     LDG033
002600*          ENTRIES ALONG WITH THE VFILT COPYBOOK CHANGE             LDG033
002700*---------------------------------------------------------------*
002800 EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-AS400.
003400 OBJECT-COMPUTER.  IBM-AS400.
003500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003600
003700 EJECT
003800***************
003900 DATA DIVISION.
004000***************
004100*************************
004200 WORKING-STORAGE SECTION.
004300*************************
004400 01  FILLER                      PIC X(24)  VALUE
004500     "** PROGRAM LDGVFILT **".
004600
004700* ------------------ PROGRAM WORKING STORAGE -------------------*
004800 01  WK-C-COMMON.
004900     COPY LDGCMWS.
005000
005100 01  WK-C-VFILT-WORK-AREA.
005200     05  WK-N-VFILT-SUBSCRIPT    PIC 9(04) COMP.
005300     05  WK-N-VFILT-TAG-SUB      PIC 9(04) COMP.
005400     05  WK-C-VFILT-FOUND-SW     PIC X(01) VALUE "N".
005500         88  WK-C-VFILT-FOUND           VALUE "Y".
005600     05  WK-C-VFILT-TAB-DISPLAY REDEFINES WK-C-VFILT-FOUND-SW
005700                                 PIC X(01).
005800
005900 EJECT
006000 LINKAGE SECTION.
006100*****************
006200     COPY VFILT.
006300
006400 EJECT
006500*********************************************
006600 PROCEDURE DIVISION USING WK-C-VFILT-RECORD.
006700*********************************************
006800 MAIN-MODULE.
006900     PERFORM B000-TEST-CRITERIA
007000        THRU B699-TEST-TAGS-EX.
007100
007200 MAIN-MODULE-EX.
007300     EXIT PROGRAM.
007400
007500*---------------------------------------------------------------*
007600 B000-TEST-CRITERIA.
007700*---------------------------------------------------------------*
007800     MOVE "Y" TO WK-C-VFILT-MATCH-SW.
007900     PERFORM B100-TEST-START-DATE
008000        THRU B199-TEST-START-DATE-EX.
008100     IF  NOT WK-C-VFILT-IS-MATCH
008200         GO TO B099-TEST-CRITERIA-EX.
008300     PERFORM B200-TEST-END-DATE
008400        THRU B299-TEST-END-DATE-EX.
008500     IF  NOT WK-C-VFILT-IS-MATCH
008600         GO TO B099-TEST-CRITERIA-EX.
008700     PERFORM B300-TEST-ACCOUNTS
008800        THRU B399-TEST-ACCOUNTS-EX.
008900     IF  NOT WK-C-VFILT-IS-MATCH
009000         GO TO B099-TEST-CRITERIA-EX.
009100     PERFORM B400-TEST-TYPES
009200        THRU B499-TEST-TYPES-EX.
009300     IF  NOT WK-C-VFILT-IS-MATCH
009400         GO TO B099-TEST-CRITERIA-EX.
009500     PERFORM B600-TEST-TAGS
009600        THRU B699-TEST-TAGS-EX.
009700
009800 B099-TEST-CRITERIA-EX.
009900     EXIT.
010000
010100*---------------------------------------------------------------*
010200 B100-TEST-START-DATE.
010300*---------------------------------------------------------------*
010400     IF  WK-C-VFILT-START-SUPPLIED
010500        AND WK-C-VFILT-TXN-DATE < WK-C-VFILT-START-DATE
010600         MOVE "N" TO WK-C-VFILT-MATCH-SW.
010700
010800 B199-TEST-START-DATE-EX.
010900     EXIT.
011000
011100*---------------------------------------------------------------*
011200 B200-TEST-END-DATE.
011300*---------------------------------------------------------------*
011400     IF  WK-C-VFILT-END-SUPPLIED
011500        AND WK-C-VFILT-TXN-DATE > WK-C-VFILT-END-DATE
011600         MOVE "N" TO WK-C-VFILT-MATCH-SW.
011700
011800 B299-TEST-END-DATE-EX.
011900     EXIT.
012000
012100*---------------------------------------------------------------*
012200 B300-TEST-ACCOUNTS.
012300*---------------------------------------------------------------*
012400     IF  WK-C-VFILT-ACCT-COUNT = ZERO
012500         GO TO B399-TEST-ACCOUNTS-EX.
012600     MOVE "N" TO WK-C-VFILT-FOUND-SW.
012700     MOVE 1   TO WK-N-VFILT-SUBSCRIPT.
012800     PERFORM B310-TEST-ONE-ACCT
012900        UNTIL WK-N-VFILT-SUBSCRIPT > WK-C-VFILT-ACCT-COUNT
013000           OR WK-C-VFILT-FOUND.
013100     IF  NOT WK-C-VFILT-FOUND
013200         MOVE "N" TO WK-C-VFILT-MATCH-SW.
013300
013400 B399-TEST-ACCOUNTS-EX.
013500     EXIT.
013600
013700*---------------------------------------------------------------*
013800 B310-TEST-ONE-ACCT.
013900*---------------------------------------------------------------*
014000     IF  WK-C-VFILT-TXN-SRC  = WK-C-VFILT-ACCT-LIST
014100                                  (WK-N-VFILT-SUBSCRIPT)
014200        OR WK-C-VFILT-TXN-DEST = WK-C-VFILT-ACCT-LIST
014300                                  (WK-N-VFILT-SUBSCRIPT)
014400         MOVE "Y" TO WK-C-VFILT-FOUND-SW.
014500     ADD 1 TO WK-N-VFILT-SUBSCRIPT.
014600
014700 B319-TEST-ONE-ACCT-EX.
014800     EXIT.
014900
015000*---------------------------------------------------------------*
015100 B400-TEST-TYPES.
015200*---------------------------------------------------------------*
015300     IF  WK-C-VFILT-TYPE-COUNT = ZERO
015400         GO TO B499-TEST-TYPES-EX.
015500     MOVE "N" TO WK-C-VFILT-FOUND-SW.
015600     MOVE 1   TO WK-N-VFILT-SUBSCRIPT.
015700     PERFORM B410-TEST-ONE-TYPE
015800        UNTIL WK-N-VFILT-SUBSCRIPT > WK-C-VFILT-TYPE-COUNT
015900           OR WK-C-VFILT-FOUND.
016000     IF  NOT WK-C-VFILT-FOUND
016100         MOVE "N" TO WK-C-VFILT-MATCH-SW.
016200
016300 B499-TEST-TYPES-EX.
016400     EXIT.
016500
016600*---------------------------------------------------------------*
016700 B410-TEST-ONE-TYPE.
016800*---------------------------------------------------------------*
016900     IF  WK-C-VFILT-TXN-SRC-TYPE  = WK-C-VFILT-TYPE-LIST
017000                                  (WK-N-VFILT-SUBSCRIPT)
017100        OR WK-C-VFILT-TXN-DEST-TYPE = WK-C-VFILT-TYPE-LIST
017200                                  (WK-N-VFILT-SUBSCRIPT)
017300         MOVE "Y" TO WK-C-VFILT-FOUND-SW.
017400     ADD 1 TO WK-N-VFILT-SUBSCRIPT.
017500
017600 B419-TEST-ONE-TYPE-EX.
017700     EXIT.
017800
017900*---------------------------------------------------------------*
018000 B600-TEST-TAGS.
018100*---------------------------------------------------------------*
018200     IF  WK-C-VFILT-TAG-COUNT = ZERO
018300         GO TO B699-TEST-TAGS-EX.
018400     MOVE "N" TO WK-C-VFILT-FOUND-SW.
018500     MOVE 1   TO WK-N-VFILT-SUBSCRIPT.
018600     PERFORM B610-TEST-ONE-REQUEST-TAG
018700        UNTIL WK-N-VFILT-SUBSCRIPT > WK-C-VFILT-TAG-COUNT
018800           OR WK-C-VFILT-FOUND.
018900     IF  NOT WK-C-VFILT-FOUND
019000         MOVE "N" TO WK-C-VFILT-MATCH-SW.
019100
019200 B699-TEST-TAGS-EX.
019300     EXIT.
019400
019500*---------------------------------------------------------------*
019600 B610-TEST-ONE-REQUEST-TAG.
019700*---------------------------------------------------------------*
019800     MOVE 1 TO WK-N-VFILT-TAG-SUB.
019900     PERFORM B620-TEST-ONE-TXN-TAG
020000        UNTIL WK-N-VFILT-TAG-SUB > 8
020100           OR WK-C-VFILT-FOUND.
020200     ADD 1 TO WK-N-VFILT-SUBSCRIPT.
020300
020400 B619-TEST-ONE-REQUEST-TAG-EX.
020500     EXIT.
020600
020700*---------------------------------------------------------------*
020800 B620-TEST-ONE-TXN-TAG.
020900*---------------------------------------------------------------*
021000     IF  WK-C-VFILT-TXN-TAG (WK-N-VFILT-TAG-SUB) NOT = SPACES
021100        AND WK-C-VFILT-TXN-TAG (WK-N-VFILT-TAG-SUB)
021200              = WK-C-VFILT-TAG-LIST (WK-N-VFILT-SUBSCRIPT)
021300         MOVE "Y" TO WK-C-VFILT-FOUND-SW.
021400     ADD 1 TO WK-N-VFILT-TAG-SUB.
021500
021600 B629-TEST-ONE-TXN-TAG-EX.
021700     EXIT.
021800
