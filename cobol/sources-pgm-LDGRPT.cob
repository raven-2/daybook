000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LDGRPT.
000300 AUTHOR.         R BEDELL.
000400 INSTALLATION.   HOUSEHOLD LEDGER PROJECT.
000500 DATE-WRITTEN.   22 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*
000900*DESCRIPTION :  LEDGER REPORT DRIVER.  READS ONE CONTROL CARD
001000*               FROM LDGFPARM NAMING AN OPTION AND (FOR OPTION 1
001100*               OR 3) AN OPTIONAL SET OF FILTER CRITERIA, THEN
001200*               PRODUCES EITHER OR BOTH OF -
001300*
001400*               OPTION 1 - TXN-FILTER/DUMP.  SCAN THE WHOLE
001500*                          LEDGER IN DATE ORDER AND WRITE EVERY
001600*                          TRANSACTION MATCHING EVERY SUPPLIED
001700*                          CRITERION (AN OMITTED CRITERION
001800*                          ALWAYS MATCHES) TO LDGDUMP.
001900*               OPTION 2 - ACCOUNT-SUMMARY.  WRITE ONE LINE PER
002000*                          KNOWN ACCOUNT (NAME, TYPE, BALANCE)
002100*                          TO LDGSUMM, PLUS A GRAND TOTAL LINE
002200*                          THAT SHOULD ALWAYS COME OUT ZERO.
002300*               OPTION 3 - BOTH OF THE ABOVE, ONE RUN.
002400*
002500*               PER-TRANSACTION ACCOUNT/TYPE MATCHING IS DONE
002600*               BY CALLING LDGVFILT - THIS PROGRAM ITSELF HOLDS
002700*               NO FILTER LOGIC OF ITS OWN.
002800*
002900*================================================================
003000* HISTORY OF MODIFICATION:
003100*================================================================
003200* LDG001 - RBEDELL - 22/03/1991 - INITIAL VERSION - DUMP ONLY,   *  LDG001
003300*          NO ACCOUNT SUMMARY, NO OPTION CARD YET                *  LDG001
003400* LDG014 - KPALANI - 09/11/1994 - ADDED THE LDGFPARM OPTION CARD *  LDG014
003500*          AND THE ACCOUNT-SUMMARY REPORT (OPTION 2), OPTION 3   *  LDG014
003600*          TO RUN BOTH IN ONE PASS                               *  LDG014
003700* LDGY2K - TSOH    - 02/09/1998 - Y2K - DATE CRITERIA ON THE     *  LDGY2K
003800*          CONTROL CARD WIDENED TO THE FULL 19-BYTE FORM, SEE    *  LDGY2K
003900*          VFILT COPYBOOK HISTORY                                *  LDGY2K
004000* LDG033 - MFARROW - 21/06/2003 - ACCOUNT/TAG CRITERIA LISTS     *  LDG033
004100*          RAISED FROM 10 TO 20 ENTRIES ALONG WITH VFILT         *  LDG033
004200* LDG047 - MFARROW - 14/02/2004 - LEDGER TABLE IS NOW SORTED BY  *  LDG047
004300*          DATE BEFORE OPTION 1 RUNS - THE MASTER IS KEYED BY    *  LDG047
004400*          SEQNO, NOT DATE, SO THE DUMP USED TO COME OUT IN      *  LDG047
004500*          COMMIT ORDER RATHER THAN DATE ORDER                   *  LDG047
004600* LDG047 - MFARROW - 16/02/2004 - GRAND TOTAL LINE NOW FLAGS A   *  LDG047
004700*          WARNING IF THE SUM OF BALANCES IS EVER NOT ZERO       *  LDG047
004800* LDG048 - DVANCE  - 11/08/2005 - FILLER PAD ADDED TO THE LEDGER *  LDG048
004900*          TABLE WORK AREA PER SHOP STANDARD - ALSO ADDED A      *  LDG048
005000*          BOUNDS CHECK AT 5000 ENTRIES - THE ACCOUNT TABLE HAD  *  LDG048
005100*          ONE, THE LEDGER TABLE NEVER DID                      *   LDG048
005200*---------------------------------------------------------------*
005300 EJECT
005400**********************
005500 ENVIRONMENT DIVISION.
005600**********************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-AS400.
005900 OBJECT-COMPUTER.  IBM-AS400.
006000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT LDGFPARM   ASSIGN TO DISK-LDGFPARM
006500            ORGANIZATION    IS LINE SEQUENTIAL
006600            FILE STATUS     IS WK-C-FILE-STATUS.
006700     SELECT LDGTRNM    ASSIGN TO DATABASE-LDGTRNM
006800            ORGANIZATION    IS INDEXED
006900            ACCESS MODE     IS SEQUENTIAL
007000            RECORD KEY      IS LDGTXN-SEQNO
007100            FILE STATUS     IS WK-C-FILE-STATUS.
007200     SELECT LDGACCTM   ASSIGN TO DATABASE-LDGACCTM
007300            ORGANIZATION    IS INDEXED
007400            ACCESS MODE     IS SEQUENTIAL
007500            RECORD KEY      IS LDGACCT-NAME
007600            FILE STATUS     IS WK-C-FILE-STATUS.
007700     SELECT LDGDUMP    ASSIGN TO DISK-LDGDUMP
007800            ORGANIZATION    IS LINE SEQUENTIAL
007900            FILE STATUS     IS WK-C-FILE-STATUS.
008000     SELECT LDGSUMM    ASSIGN TO DISK-LDGSUMM
008100            ORGANIZATION    IS LINE SEQUENTIAL
008200            FILE STATUS     IS WK-C-FILE-STATUS.
008300
008400 EJECT
008500***************
008600 DATA DIVISION.
008700***************
008800 FILE SECTION.
008900**************
009000*    CONTROL CARD - OPTION + FILTER CRITERIA, ONE LINE, COMMA    *
009100*    DELIMITED THE SAME WAY THE TRANSACTION INPUT FILE IS        *
009200 FD  LDGFPARM
009300     LABEL RECORDS ARE OMITTED.
009400 01  LDGFPARM-RECORD.
009500     05  LDGFPARM-LINE           PIC X(640).
009600     05  FILLER                  PIC X(10).
009700
009800 FD  LDGTRNM
009900     LABEL RECORDS ARE OMITTED.
010000     COPY LDGTRNR.
010100
010200 FD  LDGACCTM
010300     LABEL RECORDS ARE OMITTED.
010400     COPY LDGACCT.
010500
010600*    TRANSACTION DUMP LISTING - ONE RENDERED TRANSACTION PER     *
010700*    LINE, date,src,dest,amount,tags,"notes"                    *
010800 FD  LDGDUMP
010900     LABEL RECORDS ARE OMITTED.
011000 01  LDGDUMP-RECORD.
011100     05  LDGDUMP-LINE            PIC X(220).
011200     05  FILLER                  PIC X(20).
011300
011400*    ACCOUNT SUMMARY LISTING - ONE LINE PER ACCOUNT PLUS A       *
011500*    TRAILING GRAND TOTAL LINE                                  *
011600 FD  LDGSUMM
011700     LABEL RECORDS ARE OMITTED.
011800 01  LDGSUMM-RECORD.
011900     05  LDGSUMM-LINE            PIC X(60).
012000     05  FILLER                  PIC X(20).
012100
012200*************************
012300 WORKING-STORAGE SECTION.
012400*************************
012500 01  FILLER                      PIC X(24)  VALUE
012600     "** PROGRAM LDGRPT   **".
012700
012800* ------------------ PROGRAM WORKING STORAGE -------------------*
012900 01  WK-C-COMMON.
013000     COPY LDGCMWS.
013100
013200 01  WK-C-RPT-RUN-AREA.
013300     05  WK-N-RPT-OPTION         PIC 9(01) COMP.
013400     05  FILLER                  PIC X(09).
013500
013600*    RAW CONTROL-CARD FIELDS, BEFORE UNSTRING INTO THE CRITERIA  *
013700*    TABLES LDGVFILT EXPECTS                                    *
013800 01  WK-C-RPT-PARSE-AREA.
013900     05  WK-C-RPT-OPTION-RAW     PIC X(01).
014000     05  WK-C-RPT-START-RAW      PIC X(19).
014100     05  WK-C-RPT-END-RAW        PIC X(19).
014200     05  WK-C-RPT-ACCTS-RAW      PIC X(250).
014300     05  WK-C-RPT-TYPES-RAW      PIC X(60).
014400     05  WK-C-RPT-TAGS-RAW       PIC X(250).
014500     05  FILLER                  PIC X(41).
014600
014700 77  WK-N-RPT-CRIT-SUB           PIC 9(04) COMP.
014800
014900*    IN-MEMORY COPY OF THE LEDGER MASTER, LOADED ONCE AND THEN   *
015000*    SORTED BY DATE BEFORE OPTION 1 RUNS                        *
015100 77  WK-N-RPT-LEDGER-COUNT       PIC 9(05) COMP.
015200 77  WK-N-RPT-LEDGER-SUB         PIC 9(05) COMP.
015300 01  WK-C-RPT-LEDGER-TABLE.
015400     05  WK-C-RPT-LEDGER-ENTRY OCCURS 5000 TIMES
015500                                 INDEXED BY WK-X-RPT-LEDGER-IX.
015600         10  WK-C-RPT-LEDGER-DATE    PIC X(19).
015700         10  WK-C-RPT-LEDGER-SRC     PIC X(20).
015800         10  WK-C-RPT-LEDGER-DEST    PIC X(20).
015900         10  WK-N-RPT-LEDGER-AMOUNT  PIC S9(09)V99 COMP-3.
016000         10  WK-C-RPT-LEDGER-TAGS    PIC X(80).
016100         10  WK-C-RPT-LEDGER-TAGS-TAB REDEFINES
016200                                 WK-C-RPT-LEDGER-TAGS.
016300             15  WK-C-RPT-LEDGER-TAG OCCURS 8 TIMES
016400                                 PIC X(10).
016500         10  WK-C-RPT-LEDGER-NOTES   PIC X(60).
016600     05  FILLER                      PIC X(04).
016700
016800*    IN-MEMORY COPY OF THE ACCOUNT MASTER, LOADED ONCE - USED    *
016900*    TO LOOK UP EACH TRANSACTION'S SRC/DEST TYPE FOR OPTION 1    *
017000*    AND TO DRIVE THE OPTION 2 SUMMARY LISTING                  *
017100 77  WK-N-RPT-ACCOUNT-COUNT      PIC 9(04) COMP.
017200 77  WK-N-RPT-ACCOUNT-SUB        PIC 9(04) COMP.
017300 01  WK-C-RPT-ACCOUNT-TABLE.
017400     05  WK-C-RPT-ACCOUNT-ENTRY OCCURS 300 TIMES
017500                                 INDEXED BY WK-X-RPT-ACCOUNT-IX.
017600         10  WK-C-RPT-ACCT-NAME      PIC X(20).
017700         10  WK-C-RPT-ACCT-TYPE      PIC X(10).
017800         10  WK-N-RPT-ACCT-BALANCE   PIC S9(11)V99 COMP-3.
017900     05  FILLER                      PIC X(04).
018000
018100*    SHARED LOOKUP-BY-NAME WORK AREA - SET BEFORE EACH CALL TO   *
018200*    C020-LOOKUP-ACCOUNT-TYPE, THE SAME WAY LDGBATCH SHARES ITS  *
018300*    APPLY AREA ACROSS THE SRC AND DEST POSTING CALLS            *
018400 01  WK-C-RPT-LOOKUP-AREA.
018500     05  WK-C-RPT-LOOKUP-NAME    PIC X(20).
018600     05  WK-C-RPT-LOOKUP-TYPE    PIC X(10).
018700     05  WK-C-RPT-LOOKUP-FOUND-SW PIC X(01) VALUE "N".
018800         88  WK-C-RPT-LOOKUP-FOUND      VALUE "Y".
018900     05  FILLER                  PIC X(09).
019000
019100*    BUBBLE-SORT WORK AREA FOR B000-SORT-LEDGER-TABLE            *
019200 01  WK-C-RPT-SORT-WORK-AREA.
019300     05  WK-N-RPT-SORT-PASS      PIC 9(05) COMP.
019400     05  WK-N-RPT-SORT-SUB       PIC 9(05) COMP.
019500     05  WK-N-RPT-SORT-NEXT      PIC 9(05) COMP.
019600     05  WK-N-RPT-SORT-LIMIT     PIC 9(05) COMP.
019700     05  FILLER                  PIC X(08).
019800 01  WK-C-RPT-SWAP-ENTRY.
019900     05  WK-C-RPT-SWAP-DATE      PIC X(19).
020000     05  WK-C-RPT-SWAP-SRC       PIC X(20).
020100     05  WK-C-RPT-SWAP-DEST      PIC X(20).
020200     05  WK-N-RPT-SWAP-AMOUNT    PIC S9(09)V99 COMP-3.
020300     05  WK-C-RPT-SWAP-TAGS      PIC X(80).
020400     05  WK-C-RPT-SWAP-NOTES     PIC X(60).
020500     05  FILLER                  PIC X(04).
020600
020700*    OPTION 1 WORK AREA - ONE BUILT DUMP LINE AND ITS EDITED     *
020800*    AMOUNT                                                      *
020900 77  WK-N-RPT-MATCH-COUNT        PIC 9(05) COMP.
021000 01  WK-C-RPT-DUMP-WORK-AREA.
021100     05  WK-C-RPT-DUMP-AMOUNT-ED PIC -(9)9.99.
021200     05  FILLER                  PIC X(20).
021300
021400*    OPTION 2 WORK AREA - RUNNING GRAND TOTAL AND ITS EDITED     *
021500*    TEXT, PLUS THE WARNING SWITCH FOR A NON-ZERO TOTAL          *
021600 01  WK-C-RPT-SUMM-WORK-AREA.
021700     05  WK-N-RPT-GRAND-TOTAL    PIC S9(11)V99 COMP-3
021800                                 VALUE ZERO.
021900     05  WK-C-RPT-BAL-ED         PIC -(10)9.99.
022000     05  WK-C-RPT-TOTAL-NONZERO-SW PIC X(01) VALUE "N".
022100         88  WK-C-RPT-TOTAL-IS-NONZERO  VALUE "Y".
022200     05  FILLER                  PIC X(15).
022300
022400 EJECT
022500***************************************
022600 LINKAGE SECTION.
022700***************************************
022800*    NONE - LDGRPT IS A BATCH-ENTRY DRIVER, NOT A CALLED ROUTINE *
022900
023000*    LINKAGE-STYLE RECORD FOR THE CALL "LDGVFILT" BELOW, CARRIED *
023100*    IN WORKING STORAGE THE SAME WAY LDGBATCH CARRIES ITS VACCT  *
023200*    RECORD FOR CALL "LDGVACCT"                                 *
023300 01  WK-C-VFILT-RECORD.
023400     COPY VFILT.
023500
023600 EJECT
023700*****************************
023800 PROCEDURE DIVISION.
023900*****************************
024000 MAIN-MODULE.
024100     PERFORM A000-OPEN-REPORT-FILES
024200        THRU A099-OPEN-REPORT-FILES-EX.
024300     PERFORM A010-READ-RUN-PARM
024400        THRU A019-READ-RUN-PARM-EX.
024500     PERFORM A020-LOAD-LEDGER-TABLE
024600        THRU A029-LOAD-LEDGER-TABLE-EX.
024700     PERFORM A030-LOAD-ACCOUNT-TABLE
024800        THRU A039-LOAD-ACCOUNT-TABLE-EX.
024900     PERFORM B000-SORT-LEDGER-TABLE
025000        THRU B099-SORT-LEDGER-TABLE-EX.
025100     EVALUATE WK-N-RPT-OPTION
025200        WHEN 1
025300            PERFORM C000-FILTER-AND-DUMP
025400               THRU C099-FILTER-AND-DUMP-EX
025500        WHEN 2
025600            PERFORM D000-ACCOUNT-SUMMARY
025700               THRU D099-ACCOUNT-SUMMARY-EX
025800        WHEN 3
025900            PERFORM C000-FILTER-AND-DUMP
026000               THRU C099-FILTER-AND-DUMP-EX
026100            PERFORM D000-ACCOUNT-SUMMARY
026200               THRU D099-ACCOUNT-SUMMARY-EX
026300        WHEN OTHER
026400            DISPLAY "LDGRPT - BAD OPTION ON LDGFPARM CARD"
026500     END-EVALUATE.
026600     PERFORM Z000-CLOSE-REPORT-FILES
026700        THRU Z099-CLOSE-REPORT-FILES-EX.
026800     GOBACK.
026900
027000*---------------------------------------------------------------*
027100 A000-OPEN-REPORT-FILES.
027200*---------------------------------------------------------------*
027300     OPEN INPUT  LDGFPARM.
027400     IF  NOT WK-C-SUCCESSFUL
027500         DISPLAY "LDGRPT - OPEN FILE ERROR - LDGFPARM"
027600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027700     END-IF.
027800     OPEN INPUT  LDGTRNM.
027900     IF  NOT WK-C-SUCCESSFUL
028000         DISPLAY "LDGRPT - OPEN FILE ERROR - LDGTRNM"
028100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028200     END-IF.
028300     OPEN INPUT  LDGACCTM.
028400     IF  NOT WK-C-SUCCESSFUL
028500         DISPLAY "LDGRPT - OPEN FILE ERROR - LDGACCTM"
028600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028700     END-IF.
028800     OPEN OUTPUT LDGDUMP.
028900     IF  NOT WK-C-SUCCESSFUL
029000         DISPLAY "LDGRPT - OPEN FILE ERROR - LDGDUMP"
029100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029200     END-IF.
029300     OPEN OUTPUT LDGSUMM.
029400     IF  NOT WK-C-SUCCESSFUL
029500         DISPLAY "LDGRPT - OPEN FILE ERROR - LDGSUMM"
029600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029700     END-IF.
029800
029900 A099-OPEN-REPORT-FILES-EX.
030000     EXIT.
030100
030200*---------------------------------------------------------------*
030300 A010-READ-RUN-PARM.
030400*---------------------------------------------------------------*
030500     MOVE SPACES TO WK-C-RPT-PARSE-AREA.
030600     READ LDGFPARM.
030700     IF  NOT WK-C-SUCCESSFUL
030800         DISPLAY "LDGRPT - READ ERROR - LDGFPARM"
030900         MOVE 0 TO WK-N-RPT-OPTION
031000         GO TO A019-READ-RUN-PARM-EX.
031100     UNSTRING LDGFPARM-LINE DELIMITED BY ","
031200        INTO WK-C-RPT-OPTION-RAW
031300             WK-C-RPT-START-RAW
031400             WK-C-RPT-END-RAW
031500             WK-C-RPT-ACCTS-RAW
031600             WK-C-RPT-TYPES-RAW
031700             WK-C-RPT-TAGS-RAW.
031800     MOVE ZERO TO WK-N-RPT-OPTION.
031900     IF  WK-C-RPT-OPTION-RAW IS NUMERIC
032000         MOVE WK-C-RPT-OPTION-RAW TO WK-N-RPT-OPTION.
032100     PERFORM A011-BUILD-DATE-CRITERIA
032200        THRU A019-BUILD-DATE-CRITERIA-EX.
032300     PERFORM A012-SPLIT-ACCOUNT-CRITERIA
032400        THRU A019-SPLIT-ACCOUNT-CRITERIA-EX.
032500     PERFORM A013-SPLIT-TYPE-CRITERIA
032600        THRU A019-SPLIT-TYPE-CRITERIA-EX.
032700     PERFORM A014-SPLIT-TAG-CRITERIA
032800        THRU A019-SPLIT-TAG-CRITERIA-EX.
032900
033000 A019-READ-RUN-PARM-EX.
033100     EXIT.
033200
033300*---------------------------------------------------------------*
033400 A011-BUILD-DATE-CRITERIA.
033500*---------------------------------------------------------------*
033600     MOVE "N" TO WK-C-VFILT-START-SW.
033700     MOVE "N" TO WK-C-VFILT-END-SW.
033800     MOVE SPACES TO WK-C-VFILT-START-DATE.
033900     MOVE SPACES TO WK-C-VFILT-END-DATE.
034000     IF  WK-C-RPT-START-RAW NOT = SPACES
034100         MOVE WK-C-RPT-START-RAW TO WK-C-VFILT-START-DATE
034200         IF  WK-C-VFILT-START-DATE (12:1) = SPACE
034300             MOVE "00:00:00" TO WK-C-VFILT-START-DATE (12:8)
034400         END-IF
034500         MOVE "Y" TO WK-C-VFILT-START-SW
034600     END-IF.
034700     IF  WK-C-RPT-END-RAW NOT = SPACES
034800         MOVE WK-C-RPT-END-RAW TO WK-C-VFILT-END-DATE
034900         IF  WK-C-VFILT-END-DATE (12:1) = SPACE
035000             MOVE "23:59:59" TO WK-C-VFILT-END-DATE (12:8)
035100         END-IF
035200         MOVE "Y" TO WK-C-VFILT-END-SW
035300     END-IF.
035400
035500 A019-BUILD-DATE-CRITERIA-EX.
035600     EXIT.
035700
035800*---------------------------------------------------------------*
035900 A012-SPLIT-ACCOUNT-CRITERIA.
036000*---------------------------------------------------------------*
036100     MOVE ZERO   TO WK-C-VFILT-ACCT-COUNT.
036200     MOVE SPACES TO WK-C-VFILT-ACCT-LIST.
036300     IF  WK-C-RPT-ACCTS-RAW = SPACES
036400         GO TO A019-SPLIT-ACCOUNT-CRITERIA-EX.
036500     UNSTRING WK-C-RPT-ACCTS-RAW DELIMITED BY ALL ":"
036600        INTO WK-C-VFILT-ACCT-LIST (1)  WK-C-VFILT-ACCT-LIST (2)
036700             WK-C-VFILT-ACCT-LIST (3)  WK-C-VFILT-ACCT-LIST (4)
036800             WK-C-VFILT-ACCT-LIST (5)  WK-C-VFILT-ACCT-LIST (6)
036900             WK-C-VFILT-ACCT-LIST (7)  WK-C-VFILT-ACCT-LIST (8)
037000             WK-C-VFILT-ACCT-LIST (9)  WK-C-VFILT-ACCT-LIST (10)
037100             WK-C-VFILT-ACCT-LIST (11) WK-C-VFILT-ACCT-LIST (12)
037200             WK-C-VFILT-ACCT-LIST (13) WK-C-VFILT-ACCT-LIST (14)
037300             WK-C-VFILT-ACCT-LIST (15) WK-C-VFILT-ACCT-LIST (16)
037400             WK-C-VFILT-ACCT-LIST (17) WK-C-VFILT-ACCT-LIST (18)
037500             WK-C-VFILT-ACCT-LIST (19) WK-C-VFILT-ACCT-LIST (20).
037600     MOVE 1 TO WK-N-RPT-CRIT-SUB.
037700     PERFORM A112-COUNT-ONE-ACCOUNT
037800        UNTIL WK-N-RPT-CRIT-SUB > 20.
037900
038000 A019-SPLIT-ACCOUNT-CRITERIA-EX.
038100     EXIT.
038200
038300*---------------------------------------------------------------*
038400 A112-COUNT-ONE-ACCOUNT.
038500*---------------------------------------------------------------*
038600     IF  WK-C-VFILT-ACCT-LIST (WK-N-RPT-CRIT-SUB) NOT = SPACES
038700         ADD 1 TO WK-C-VFILT-ACCT-COUNT.
038800     ADD 1 TO WK-N-RPT-CRIT-SUB.
038900
039000 A119-COUNT-ONE-ACCOUNT-EX.
039100     EXIT.
039200
039300*---------------------------------------------------------------*
039400 A013-SPLIT-TYPE-CRITERIA.
039500*---------------------------------------------------------------*
039600     MOVE ZERO   TO WK-C-VFILT-TYPE-COUNT.
039700     MOVE SPACES TO WK-C-VFILT-TYPE-LIST.
039800     IF  WK-C-RPT-TYPES-RAW = SPACES
039900         GO TO A019-SPLIT-TYPE-CRITERIA-EX.
040000     UNSTRING WK-C-RPT-TYPES-RAW DELIMITED BY ALL ":"
040100        INTO WK-C-VFILT-TYPE-LIST (1) WK-C-VFILT-TYPE-LIST (2)
040200             WK-C-VFILT-TYPE-LIST (3) WK-C-VFILT-TYPE-LIST (4)
040300             WK-C-VFILT-TYPE-LIST (5).
040400     MOVE 1 TO WK-N-RPT-CRIT-SUB.
040500     PERFORM A113-COUNT-ONE-TYPE
040600        UNTIL WK-N-RPT-CRIT-SUB > 5.
040700
040800 A019-SPLIT-TYPE-CRITERIA-EX.
040900     EXIT.
041000
041100*---------------------------------------------------------------*
041200 A113-COUNT-ONE-TYPE.
041300*---------------------------------------------------------------*
041400     IF  WK-C-VFILT-TYPE-LIST (WK-N-RPT-CRIT-SUB) NOT = SPACES
041500         ADD 1 TO WK-C-VFILT-TYPE-COUNT.
041600     ADD 1 TO WK-N-RPT-CRIT-SUB.
041700
041800 A119-COUNT-ONE-TYPE-EX.
041900     EXIT.
042000
042100*---------------------------------------------------------------*
042200 A014-SPLIT-TAG-CRITERIA.
042300*---------------------------------------------------------------*
042400     MOVE ZERO   TO WK-C-VFILT-TAG-COUNT.
042500     MOVE SPACES TO WK-C-VFILT-TAG-LIST.
042600     IF  WK-C-RPT-TAGS-RAW = SPACES
042700         GO TO A019-SPLIT-TAG-CRITERIA-EX.
042800     UNSTRING WK-C-RPT-TAGS-RAW DELIMITED BY ALL ":"
042900        INTO WK-C-VFILT-TAG-LIST (1)  WK-C-VFILT-TAG-LIST (2)
043000             WK-C-VFILT-TAG-LIST (3)  WK-C-VFILT-TAG-LIST (4)
043100             WK-C-VFILT-TAG-LIST (5)  WK-C-VFILT-TAG-LIST (6)
043200             WK-C-VFILT-TAG-LIST (7)  WK-C-VFILT-TAG-LIST (8)
043300             WK-C-VFILT-TAG-LIST (9)  WK-C-VFILT-TAG-LIST (10)
043400             WK-C-VFILT-TAG-LIST (11) WK-C-VFILT-TAG-LIST (12)
043500             WK-C-VFILT-TAG-LIST (13) WK-C-VFILT-TAG-LIST (14)
043600             WK-C-VFILT-TAG-LIST (15) WK-C-VFILT-TAG-LIST (16)
043700             WK-C-VFILT-TAG-LIST (17) WK-C-VFILT-TAG-LIST (18)
043800             WK-C-VFILT-TAG-LIST (19) WK-C-VFILT-TAG-LIST (20).
043900     MOVE 1 TO WK-N-RPT-CRIT-SUB.
044000     PERFORM A114-COUNT-ONE-TAG
044100        UNTIL WK-N-RPT-CRIT-SUB > 20.
044200
044300 A019-SPLIT-TAG-CRITERIA-EX.
044400     EXIT.
044500
044600*---------------------------------------------------------------*
044700 A114-COUNT-ONE-TAG.
044800*---------------------------------------------------------------*
044900     IF  WK-C-VFILT-TAG-LIST (WK-N-RPT-CRIT-SUB) NOT = SPACES
045000         ADD 1 TO WK-C-VFILT-TAG-COUNT.
045100     ADD 1 TO WK-N-RPT-CRIT-SUB.
045200
045300 A119-COUNT-ONE-TAG-EX.
045400     EXIT.
045500
045600*---------------------------------------------------------------*
045700 A020-LOAD-LEDGER-TABLE.
045800*---------------------------------------------------------------*
045900     MOVE ZERO TO WK-N-RPT-LEDGER-COUNT.
046000     PERFORM A021-READ-ONE-LEDGER-ENTRY
046100        UNTIL WK-C-END-OF-FILE.
046200     MOVE "N" TO WK-C-FILE-STATUS.
046300
046400 A029-LOAD-LEDGER-TABLE-EX.
046500     EXIT.
046600
046700*---------------------------------------------------------------*
046800 A021-READ-ONE-LEDGER-ENTRY.
046900*---------------------------------------------------------------*
047000     READ LDGTRNM NEXT RECORD.
047100     IF  WK-C-END-OF-FILE
047200         GO TO A029-READ-ONE-LEDGER-ENTRY-EX.
047300     IF  NOT WK-C-SUCCESSFUL
047400         DISPLAY "LDGRPT - READ ERROR - LDGTRNM"
047500         MOVE HIGH-VALUE TO WK-C-FILE-STATUS
047600         GO TO A029-READ-ONE-LEDGER-ENTRY-EX.
047700     IF  WK-N-RPT-LEDGER-COUNT > 4999
047800         DISPLAY "LDGRPT - LEDGER TABLE FULL AT 5000 - "
047900                 "REMAINING TRANSACTIONS SKIPPED"
048000         GO TO A029-READ-ONE-LEDGER-ENTRY-EX.
048100     ADD 1 TO WK-N-RPT-LEDGER-COUNT.
048200     MOVE LDGTXN-DATE TO
048300         WK-C-RPT-LEDGER-DATE (WK-N-RPT-LEDGER-COUNT).
048400     MOVE LDGTXN-SRC TO
048500         WK-C-RPT-LEDGER-SRC (WK-N-RPT-LEDGER-COUNT).
048600     MOVE LDGTXN-DEST TO
048700         WK-C-RPT-LEDGER-DEST (WK-N-RPT-LEDGER-COUNT).
048800     MOVE LDGTXN-AMOUNT TO
048900         WK-N-RPT-LEDGER-AMOUNT (WK-N-RPT-LEDGER-COUNT).
049000     MOVE LDGTXN-TAGS TO
049100         WK-C-RPT-LEDGER-TAGS (WK-N-RPT-LEDGER-COUNT).
049200     MOVE LDGTXN-NOTES TO
049300         WK-C-RPT-LEDGER-NOTES (WK-N-RPT-LEDGER-COUNT).
049400
049500 A029-READ-ONE-LEDGER-ENTRY-EX.
049600     EXIT.
049700
049800*---------------------------------------------------------------*
049900 A030-LOAD-ACCOUNT-TABLE.
050000*---------------------------------------------------------------*
050100     MOVE ZERO TO WK-N-RPT-ACCOUNT-COUNT.
050200     PERFORM A031-READ-ONE-ACCOUNT
050300        UNTIL WK-C-END-OF-FILE.
050400     MOVE "N" TO WK-C-FILE-STATUS.
050500
050600 A039-LOAD-ACCOUNT-TABLE-EX.
050700     EXIT.
050800
050900*---------------------------------------------------------------*
051000 A031-READ-ONE-ACCOUNT.
051100*---------------------------------------------------------------*
051200     READ LDGACCTM NEXT RECORD.
051300     IF  WK-C-END-OF-FILE
051400         GO TO A039-READ-ONE-ACCOUNT-EX.
051500     IF  NOT WK-C-SUCCESSFUL
051600         DISPLAY "LDGRPT - READ ERROR - LDGACCTM"
051700         MOVE HIGH-VALUE TO WK-C-FILE-STATUS
051800         GO TO A039-READ-ONE-ACCOUNT-EX.
051900     IF  WK-N-RPT-ACCOUNT-COUNT > 299
052000         GO TO A039-READ-ONE-ACCOUNT-EX.
052100     ADD 1 TO WK-N-RPT-ACCOUNT-COUNT.
052200     MOVE LDGACCT-NAME TO
052300         WK-C-RPT-ACCT-NAME (WK-N-RPT-ACCOUNT-COUNT).
052400     MOVE LDGACCT-TYPE TO
052500         WK-C-RPT-ACCT-TYPE (WK-N-RPT-ACCOUNT-COUNT).
052600     MOVE LDGACCT-BALANCE TO
052700         WK-N-RPT-ACCT-BALANCE (WK-N-RPT-ACCOUNT-COUNT).
052800
052900 A039-READ-ONE-ACCOUNT-EX.
053000     EXIT.
053100
053200*---------------------------------------------------------------*
053300 B000-SORT-LEDGER-TABLE.
053400*---------------------------------------------------------------*
053500*    PLAIN BUBBLE SORT - THE LEDGER TABLE IS HOUSEHOLD-SIZED,    *
053600*    NOT A BANK'S, SO THERE IS NO NEED FOR A SORT UTILITY HERE   *
053700     IF  WK-N-RPT-LEDGER-COUNT < 2
053800         GO TO B099-SORT-LEDGER-TABLE-EX.
053900     MOVE 1 TO WK-N-RPT-SORT-PASS.
054000     PERFORM B010-SORT-ONE-PASS
054100        UNTIL WK-N-RPT-SORT-PASS >= WK-N-RPT-LEDGER-COUNT.
054200
054300 B099-SORT-LEDGER-TABLE-EX.
054400     EXIT.
054500
054600*---------------------------------------------------------------*
054700 B010-SORT-ONE-PASS.
054800*---------------------------------------------------------------*
054900     COMPUTE WK-N-RPT-SORT-LIMIT =
055000         WK-N-RPT-LEDGER-COUNT - WK-N-RPT-SORT-PASS.
055100     MOVE 1 TO WK-N-RPT-SORT-SUB.
055200     PERFORM B020-COMPARE-ONE-PAIR
055300        UNTIL WK-N-RPT-SORT-SUB > WK-N-RPT-SORT-LIMIT.
055400     ADD 1 TO WK-N-RPT-SORT-PASS.
055500
055600 B019-SORT-ONE-PASS-EX.
055700     EXIT.
055800
055900*---------------------------------------------------------------*
056000 B020-COMPARE-ONE-PAIR.
056100*---------------------------------------------------------------*
056200     COMPUTE WK-N-RPT-SORT-NEXT = WK-N-RPT-SORT-SUB + 1.
056300     IF  WK-C-RPT-LEDGER-DATE (WK-N-RPT-SORT-SUB) >
056400         WK-C-RPT-LEDGER-DATE (WK-N-RPT-SORT-NEXT)
056500         PERFORM B030-SWAP-ONE-PAIR
056600            THRU B039-SWAP-ONE-PAIR-EX
056700     END-IF.
056800     ADD 1 TO WK-N-RPT-SORT-SUB.
056900
057000 B029-COMPARE-ONE-PAIR-EX.
057100     EXIT.
057200
057300*---------------------------------------------------------------*
057400 B030-SWAP-ONE-PAIR.
057500*---------------------------------------------------------------*
057600     MOVE WK-C-RPT-LEDGER-ENTRY (WK-N-RPT-SORT-SUB)
057700         TO WK-C-RPT-SWAP-ENTRY.
057800     MOVE WK-C-RPT-LEDGER-ENTRY (WK-N-RPT-SORT-NEXT)
057900         TO WK-C-RPT-LEDGER-ENTRY (WK-N-RPT-SORT-SUB).
058000     MOVE WK-C-RPT-SWAP-ENTRY
058100         TO WK-C-RPT-LEDGER-ENTRY (WK-N-RPT-SORT-NEXT).
058200
058300 B039-SWAP-ONE-PAIR-EX.
058400     EXIT.
058500
058600*---------------------------------------------------------------*
058700 C000-FILTER-AND-DUMP.
058800*---------------------------------------------------------------*
058900     MOVE ZERO TO WK-N-RPT-MATCH-COUNT.
059000     MOVE 1    TO WK-N-RPT-LEDGER-SUB.
059100     PERFORM C010-FILTER-ONE-TRANSACTION
059200        UNTIL WK-N-RPT-LEDGER-SUB > WK-N-RPT-LEDGER-COUNT.
059300
059400 C099-FILTER-AND-DUMP-EX.
059500     EXIT.
059600
059700*---------------------------------------------------------------*
059800 C010-FILTER-ONE-TRANSACTION.
059900*---------------------------------------------------------------*
060000     MOVE WK-C-RPT-LEDGER-DATE (WK-N-RPT-LEDGER-SUB)
060100         TO WK-C-VFILT-TXN-DATE.
060200     MOVE WK-C-RPT-LEDGER-SRC  (WK-N-RPT-LEDGER-SUB)
060300         TO WK-C-VFILT-TXN-SRC.
060400     MOVE WK-C-RPT-LEDGER-DEST (WK-N-RPT-LEDGER-SUB)
060500         TO WK-C-VFILT-TXN-DEST.
060600     MOVE WK-C-RPT-LEDGER-TAGS (WK-N-RPT-LEDGER-SUB)
060700         TO WK-C-VFILT-TXN-TAGS.
060800     MOVE WK-C-RPT-LEDGER-SRC  (WK-N-RPT-LEDGER-SUB)
060900         TO WK-C-RPT-LOOKUP-NAME.
061000     PERFORM C020-LOOKUP-ACCOUNT-TYPE
061100        THRU C029-LOOKUP-ACCOUNT-TYPE-EX.
061200     MOVE WK-C-RPT-LOOKUP-TYPE TO WK-C-VFILT-TXN-SRC-TYPE.
061300     MOVE WK-C-RPT-LEDGER-DEST (WK-N-RPT-LEDGER-SUB)
061400         TO WK-C-RPT-LOOKUP-NAME.
061500     PERFORM C020-LOOKUP-ACCOUNT-TYPE
061600        THRU C029-LOOKUP-ACCOUNT-TYPE-EX.
061700     MOVE WK-C-RPT-LOOKUP-TYPE TO WK-C-VFILT-TXN-DEST-TYPE.
061800     CALL "LDGVFILT" USING WK-C-VFILT-RECORD.
061900     IF  WK-C-VFILT-IS-MATCH
062000         ADD 1 TO WK-N-RPT-MATCH-COUNT
062100         PERFORM C300-FORMAT-DUMP-LINE
062200            THRU C399-FORMAT-DUMP-LINE-EX
062300         WRITE LDGDUMP-RECORD
062400     END-IF.
062500     ADD 1 TO WK-N-RPT-LEDGER-SUB.
062600
062700 C019-FILTER-ONE-TRANSACTION-EX.
062800     EXIT.
062900
063000*---------------------------------------------------------------*
063100 C020-LOOKUP-ACCOUNT-TYPE.
063200*---------------------------------------------------------------*
063300     MOVE SPACES TO WK-C-RPT-LOOKUP-TYPE.
063400     MOVE "N"    TO WK-C-RPT-LOOKUP-FOUND-SW.
063500     MOVE 1      TO WK-N-RPT-ACCOUNT-SUB.
063600     PERFORM C021-TEST-ONE-ACCOUNT-NAME
063700        UNTIL WK-N-RPT-ACCOUNT-SUB > WK-N-RPT-ACCOUNT-COUNT
063800           OR WK-C-RPT-LOOKUP-FOUND.
063900
064000 C029-LOOKUP-ACCOUNT-TYPE-EX.
064100     EXIT.
064200
064300*---------------------------------------------------------------*
064400 C021-TEST-ONE-ACCOUNT-NAME.
064500*---------------------------------------------------------------*
064600     IF  WK-C-RPT-ACCT-NAME (WK-N-RPT-ACCOUNT-SUB) =
064700         WK-C-RPT-LOOKUP-NAME
064800         MOVE WK-C-RPT-ACCT-TYPE (WK-N-RPT-ACCOUNT-SUB)
064900             TO WK-C-RPT-LOOKUP-TYPE
065000         MOVE "Y" TO WK-C-RPT-LOOKUP-FOUND-SW
065100     END-IF.
065200     ADD 1 TO WK-N-RPT-ACCOUNT-SUB.
065300
065400 C029-TEST-ONE-ACCOUNT-NAME-EX.
065500     EXIT.
065600
065700*---------------------------------------------------------------*
065800 C300-FORMAT-DUMP-LINE.
065900*---------------------------------------------------------------*
066000     MOVE WK-N-RPT-LEDGER-AMOUNT (WK-N-RPT-LEDGER-SUB)
066100         TO WK-C-RPT-DUMP-AMOUNT-ED.
066200     MOVE SPACES TO LDGDUMP-LINE.
066300     STRING WK-C-RPT-LEDGER-DATE (WK-N-RPT-LEDGER-SUB) DELIMITED
066400               BY SIZE
066500            ","                                DELIMITED BY SIZE
066600            WK-C-RPT-LEDGER-SRC  (WK-N-RPT-LEDGER-SUB) DELIMITED
066700               BY SPACE
066800            ","                                DELIMITED BY SIZE
066900            WK-C-RPT-LEDGER-DEST (WK-N-RPT-LEDGER-SUB) DELIMITED
067000               BY SPACE
067100            ","                                DELIMITED BY SIZE
067200            WK-C-RPT-DUMP-AMOUNT-ED            DELIMITED BY SIZE
067300            ","                                DELIMITED BY SIZE
067400            WK-C-RPT-LEDGER-TAGS (WK-N-RPT-LEDGER-SUB) DELIMITED
067500               BY SPACE
067600            ","                                DELIMITED BY SIZE
067700            """"                                DELIMITED BY SIZE
067800            WK-C-RPT-LEDGER-NOTES (WK-N-RPT-LEDGER-SUB) DELIMITED
067900               BY SPACE
068000            """"                                DELIMITED BY SIZE
068100       INTO LDGDUMP-LINE.
068200
068300 C399-FORMAT-DUMP-LINE-EX.
068400     EXIT.
068500
068600*---------------------------------------------------------------*
068700 D000-ACCOUNT-SUMMARY.
068800*---------------------------------------------------------------*
068900     MOVE ZERO TO WK-N-RPT-GRAND-TOTAL.
069000     MOVE 1    TO WK-N-RPT-ACCOUNT-SUB.
069100     PERFORM D010-SUMMARIZE-ONE-ACCOUNT
069200        UNTIL WK-N-RPT-ACCOUNT-SUB > WK-N-RPT-ACCOUNT-COUNT.
069300     PERFORM D020-WRITE-GRAND-TOTAL-LINE
069400        THRU D029-WRITE-GRAND-TOTAL-LINE-EX.
069500
069600 D099-ACCOUNT-SUMMARY-EX.
069700     EXIT.
069800
069900*---------------------------------------------------------------*
070000 D010-SUMMARIZE-ONE-ACCOUNT.
070100*---------------------------------------------------------------*
070200     MOVE WK-N-RPT-ACCT-BALANCE (WK-N-RPT-ACCOUNT-SUB)
070300         TO WK-C-RPT-BAL-ED.
070400     MOVE SPACES TO LDGSUMM-LINE.
070500     STRING WK-C-RPT-ACCT-NAME (WK-N-RPT-ACCOUNT-SUB) DELIMITED
070600               BY SPACE
070700            ","                                DELIMITED BY SIZE
070800            WK-C-RPT-ACCT-TYPE (WK-N-RPT-ACCOUNT-SUB) DELIMITED
070900               BY SPACE
071000            ","                                DELIMITED BY SIZE
071100            WK-C-RPT-BAL-ED                    DELIMITED BY SIZE
071200       INTO LDGSUMM-LINE.
071300     WRITE LDGSUMM-RECORD.
071400     ADD WK-N-RPT-ACCT-BALANCE (WK-N-RPT-ACCOUNT-SUB)
071500         TO WK-N-RPT-GRAND-TOTAL.
071600     ADD 1 TO WK-N-RPT-ACCOUNT-SUB.
071700
071800 D019-SUMMARIZE-ONE-ACCOUNT-EX.
071900     EXIT.
072000
072100*---------------------------------------------------------------*
072200 D020-WRITE-GRAND-TOTAL-LINE.
072300*---------------------------------------------------------------*
072400     MOVE WK-N-RPT-GRAND-TOTAL TO WK-C-RPT-BAL-ED.
072500     MOVE SPACES TO LDGSUMM-LINE.
072600     STRING "GRAND TOTAL"                      DELIMITED BY SIZE
072700            ","                                DELIMITED BY SIZE
072800            "          "                       DELIMITED BY SIZE
072900            ","                                DELIMITED BY SIZE
073000            WK-C-RPT-BAL-ED                    DELIMITED BY SIZE
073100       INTO LDGSUMM-LINE.
073200     WRITE LDGSUMM-RECORD.
073300     MOVE "N" TO WK-C-RPT-TOTAL-NONZERO-SW.
073400     IF  WK-N-RPT-GRAND-TOTAL NOT = ZERO
073500         MOVE "Y" TO WK-C-RPT-TOTAL-NONZERO-SW.
073600     IF  WK-C-RPT-TOTAL-IS-NONZERO
073700         MOVE SPACES TO LDGSUMM-LINE
073800         STRING "** WARNING - GRAND TOTAL IS NOT ZERO **"
073900               DELIMITED BY SIZE
074000           INTO LDGSUMM-LINE
074100         WRITE LDGSUMM-RECORD
074200     END-IF.
074300
074400 D029-WRITE-GRAND-TOTAL-LINE-EX.
074500     EXIT.
074600
074700*---------------------------------------------------------------*
074800 Z000-CLOSE-REPORT-FILES.
074900*---------------------------------------------------------------*
075000     CLOSE LDGFPARM.
075100     CLOSE LDGTRNM.
075200     IF  NOT WK-C-SUCCESSFUL
075300         DISPLAY "LDGRPT - CLOSE FILE ERROR - LDGTRNM"
075400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
075500     END-IF.
075600     CLOSE LDGACCTM.
075700     IF  NOT WK-C-SUCCESSFUL
075800         DISPLAY "LDGRPT - CLOSE FILE ERROR - LDGACCTM"
075900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
076000     END-IF.
076100     CLOSE LDGDUMP.
076200     CLOSE LDGSUMM.
076300
076400 Z099-CLOSE-REPORT-FILES-EX.
076500     EXIT.
076600
