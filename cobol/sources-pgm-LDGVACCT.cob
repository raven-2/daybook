000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LDGVACCT.
000300 AUTHOR.         R BEDELL.
000400 INSTALLATION.   HOUSEHOLD LEDGER PROJECT.
000500 DATE-WRITTEN.   14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*
000900*DESCRIPTION :  ACCOUNT-DESCRIPTOR RESOLUTION.  TURNS A FREE-TEXT
001000*               SRC OR DEST DESCRIPTOR FROM THE LDGTXNIN INPUT
001100*               RECORD INTO A CANONICAL ACCOUNT NAME, TYPE, TAG SET -
001200*               TOKENIZE, SUBSTITUTE "THIS", SKIP HINTS IF THE
001300*               FIRST TOKEN IS ALREADY A KNOWN ACCOUNT, ELSE
001400*               CONSULT THE HINTS TABLE VIA LDGVHINT, THEN PARSE
001500*               THE RESULT AS NAME [TYPE] [TAGS].
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION                *  LDG001
002100* LDG014 - KPALANI - 09/11/1994 - SECOND TOKEN NOW TESTED AGAINST   LDG014
002200*          THE VALID TYPE LIST BEFORE BEING TREATED AS A TAG        LDG014
002300*          LIST - "RENT EXPENSE" WAS BEING FILED AS A TAG CALLED    LDG014
002400*          "EXPENSE" INSTEAD OF SETTING THE ACCOUNT TYPE            LDG014
002500* LDGY2K - TSOH    - 02/09/1998 - Y2K REVIEW - NO DATE FIELDS IN    LDGY2K
002600*          THIS MODULE, NO CHANGE REQUIRED, SIGNED OFF              LDGY2K
002700* LDG033 - MFARROW - 21/06/2003 - WK-C-VACCT-ERROR-CD ADDED - THE   LDG033
002800*          OLD VERSION JUST DEFAULTED A BAD TYPE TO ASSET AND NO    LDG033
002900*          ONE EVER NOTICED THE TYPO ON THE INPUT                   LDG033
003000* LDG041 - MFARROW - 08/09/2004 - KNOWN-ACCOUNT SKIP ADDED - SEE    LDG041
003100*          VACCT COPYBOOK HISTORY                                   LDG041
003200* LDG047 - DVANCE  - 11/08/2005 - ADD UPSI-0 TRACE SWITCH AND       LDG047
003300*          CHARACTER-ARRAY SCAN FOR THE NAME-HAS-EMBEDDED-SPACE     LDG047
003400*          TEST - SAME CHANGE MADE IN LDGVHINT THIS SAME TICKET -   LDG047
003500*          ALSO ADDED THE MISSING FILLER PAD TO THE TOKEN TABLE     LDG047
003600*          PER SHOP STANDARD, WIDENING THE NUMBER-VIEW REDEFINE     LDG047
003700*          TO MATCH                                                 LDG047
003800*---------------------------------------------------------------*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                   UPSI-0 IS UPSI-SWITCH-0
004800                     ON  STATUS IS WK-C-ACCT-TRACE-ON
004900                     OFF STATUS IS WK-C-ACCT-TRACE-OFF.
005000
005100 EJECT
005200***************
005300 DATA DIVISION.
005400***************
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                      PIC X(24)  VALUE
005900     "** PROGRAM LDGVACCT **".
006000
006100* ------------------ PROGRAM WORKING STORAGE -------------------*
006200 01  WK-C-COMMON.
006300     COPY LDGCMWS.
006400
006500 01  WK-C-VACCT-WORK-AREA.
006600     05  WK-N-VACCT-TOKEN-COUNT  PIC 9(04) COMP VALUE ZERO.
006700     05  WK-N-VACCT-SUBSCRIPT    PIC 9(04) COMP VALUE ZERO.
006800     05  WK-C-VACCT-KNOWN-SW     PIC X(01) VALUE "N".
006900         88  WK-C-VACCT-IS-KNOWN        VALUE "Y".
007000     05  WK-C-VACCT-REJOINED     PIC X(40).
007100     05  WK-N-VACCT-REJOIN-PTR   PIC 9(04) COMP.
007200     05  FILLER                  PIC X(04).
007300
007400 01  WK-C-VACCT-TOKEN-TABLE.
007500     05  WK-C-VACCT-TOKEN        OCCURS 6 TIMES
007600                                 PIC X(40).
007700     05  FILLER                  PIC X(04).
007800 01  WK-C-VACCT-TOKEN-NUMS REDEFINES WK-C-VACCT-TOKEN-TABLE
007900                                 PIC X(244).
008000
008100*                                LOCAL COPY OF THE HINTS LINKAGE
008200*                                RECORD - LDGVACCT CALLS LDGVHINT
008300*                                THE SAME WAY LDGBATCH CALLS
008400*                                LDGVACCT
008500     COPY VHINT.
008600
008700 EJECT
008800 LINKAGE SECTION.
008900*****************
009000     COPY VACCT.
009100
009200 EJECT
009300********************************************
009400 PROCEDURE DIVISION USING WK-C-VACCT-RECORD.
009500********************************************
009600 MAIN-MODULE.
009700     MOVE SPACES TO WK-C-VACCT-ERROR-CD.
009800     PERFORM B100-SPLIT-DESCRIPTOR
009900        THRU B199-SPLIT-DESCRIPTOR-EX.
010000     PERFORM B200-APPLY-THIS-TOKEN
010100        THRU B299-APPLY-THIS-TOKEN-EX.
010200     PERFORM B300-CHECK-KNOWN-ACCOUNT
010300        THRU B399-CHECK-KNOWN-ACCOUNT-EX.
010400     IF  NOT WK-C-VACCT-IS-KNOWN
010500         PERFORM B400-CONSULT-HINTS
010600            THRU B499-CONSULT-HINTS-EX
010700     END-IF.
010800     PERFORM B500-PARSE-TOKEN-LIST
010900        THRU B599-PARSE-TOKEN-LIST-EX.
011000     IF  WK-C-VACCT-ERROR-CD = SPACES
011100         PERFORM B600-VALIDATE-NAME
011200            THRU B699-VALIDATE-NAME-EX
011300     END-IF.
011400     IF  WK-C-VACCT-ERROR-CD = SPACES
011500         PERFORM B700-VALIDATE-TYPE
011600            THRU B799-VALIDATE-TYPE-EX
011700     END-IF.
011800     IF  WK-C-ACCT-TRACE-ON
011900         PERFORM B800-TRACE-RESULT
012000            THRU B899-TRACE-RESULT-EX
012100     END-IF.
012200     EXIT PROGRAM.
012300
012400*---------------------------------------------------------------*
012500 B100-SPLIT-DESCRIPTOR.
012600*---------------------------------------------------------------*
012700     MOVE SPACES TO WK-C-VACCT-TOKEN-NUMS.
012800     MOVE ZERO   TO WK-N-VACCT-TOKEN-COUNT.
012900     UNSTRING WK-C-VACCT-DESCRIPTOR DELIMITED BY ALL SPACES
013000        INTO WK-C-VACCT-TOKEN (1) WK-C-VACCT-TOKEN (2)
013100             WK-C-VACCT-TOKEN (3) WK-C-VACCT-TOKEN (4)
013200             WK-C-VACCT-TOKEN (5) WK-C-VACCT-TOKEN (6).
013300     MOVE 1 TO WK-N-VACCT-SUBSCRIPT.
013400     PERFORM B110-COUNT-ONE-TOKEN
013500        UNTIL WK-N-VACCT-SUBSCRIPT > 6.
013600
013700 B199-SPLIT-DESCRIPTOR-EX.
013800     EXIT.
013900
014000*---------------------------------------------------------------*
014100 B110-COUNT-ONE-TOKEN.
014200*---------------------------------------------------------------*
014300     IF  WK-C-VACCT-TOKEN (WK-N-VACCT-SUBSCRIPT) NOT = SPACES
014400         ADD 1 TO WK-N-VACCT-TOKEN-COUNT
014500     END-IF.
014600     ADD 1 TO WK-N-VACCT-SUBSCRIPT.
014700
014800*---------------------------------------------------------------*
014900 B200-APPLY-THIS-TOKEN.
015000*---------------------------------------------------------------*
015100     IF  WK-C-VACCT-TOKEN (1) = "THIS"
015200         MOVE WK-C-VACCT-THISNAME TO WK-C-VACCT-TOKEN (1)
015300     END-IF.
015400
015500 B299-APPLY-THIS-TOKEN-EX.
015600     EXIT.
015700
015800*---------------------------------------------------------------*
015900 B300-CHECK-KNOWN-ACCOUNT.
016000*---------------------------------------------------------------*
016100     MOVE "N" TO WK-C-VACCT-KNOWN-SW.
016200     IF  WK-C-VACCT-KNOWN-COUNT = ZERO
016300         GO TO B399-CHECK-KNOWN-ACCOUNT-EX.
016400     MOVE 1 TO WK-N-VACCT-SUBSCRIPT.
016500     PERFORM B310-TEST-ONE-KNOWN-NAME
016600        UNTIL WK-N-VACCT-SUBSCRIPT > WK-C-VACCT-KNOWN-COUNT
016700           OR WK-C-VACCT-IS-KNOWN.
016800
016900 B399-CHECK-KNOWN-ACCOUNT-EX.
017000     EXIT.
017100
017200*---------------------------------------------------------------*
017300 B310-TEST-ONE-KNOWN-NAME.
017400*---------------------------------------------------------------*
017500     IF  WK-C-VACCT-KNOWN-LIST (WK-N-VACCT-SUBSCRIPT)
017600            = WK-C-VACCT-TOKEN (1)
017700         MOVE "Y" TO WK-C-VACCT-KNOWN-SW
017800     ELSE
017900         ADD 1 TO WK-N-VACCT-SUBSCRIPT
018000     END-IF.
018100
018200*---------------------------------------------------------------*
018300 B400-CONSULT-HINTS.
018400*---------------------------------------------------------------*
018500*    REJOIN THE TOKEN LIST INTO ONE SPACE-SEPARATED STRING AND  *
018600*    LET LDGVHINT TRY IT AGAINST THE PATTERN TABLE              *
018700*---------------------------------------------------------------*
018800     MOVE SPACES TO WK-C-VACCT-REJOINED.
018900     MOVE 1 TO WK-N-VACCT-REJOIN-PTR.
019000     MOVE 1 TO WK-N-VACCT-SUBSCRIPT.
019100     PERFORM B410-APPEND-ONE-TOKEN
019200        UNTIL WK-N-VACCT-SUBSCRIPT > WK-N-VACCT-TOKEN-COUNT.
019300
019400     MOVE SPACES TO WK-C-VHINT-RECORD.
019500     MOVE WK-C-VACCT-REJOINED TO WK-C-VHINT-DESCRIPTOR.
019600     CALL "LDGVHINT" USING WK-C-VHINT-RECORD.
019700
019800     IF  WK-C-VHINT-IS-FOUND
019900         MOVE SPACES TO WK-C-VACCT-TOKEN-NUMS
020000         MOVE WK-C-VHINT-ACCOUNT TO WK-C-VACCT-TOKEN (1)
020100         MOVE 1 TO WK-N-VACCT-TOKEN-COUNT
020200     END-IF.
020300
020400 B499-CONSULT-HINTS-EX.
020500     EXIT.
020600
020700*---------------------------------------------------------------*
020800 B410-APPEND-ONE-TOKEN.
020900*---------------------------------------------------------------*
021000     IF  WK-N-VACCT-SUBSCRIPT NOT = 1
021100         STRING " " DELIMITED BY SIZE
021200            INTO WK-C-VACCT-REJOINED
021300            WITH POINTER WK-N-VACCT-REJOIN-PTR
021400     END-IF.
021500     STRING WK-C-VACCT-TOKEN (WK-N-VACCT-SUBSCRIPT)
021600               DELIMITED BY SPACE
021700        INTO WK-C-VACCT-REJOINED
021800        WITH POINTER WK-N-VACCT-REJOIN-PTR.
021900     ADD 1 TO WK-N-VACCT-SUBSCRIPT.
022000
022100*---------------------------------------------------------------*
022200 B500-PARSE-TOKEN-LIST.
022300*---------------------------------------------------------------*
022400     MOVE WK-C-VACCT-TOKEN (1) (1:20) TO WK-C-VACCT-NAME.
022500     MOVE "ASSET     "               TO WK-C-VACCT-TYPE.
022600     MOVE SPACES                     TO WK-C-VACCT-TAGS.
022700
022800     EVALUATE WK-N-VACCT-TOKEN-COUNT
022900         WHEN 1
023000             CONTINUE
023100         WHEN 2
023200             PERFORM B510-PARSE-TWO-TOKENS
023300                THRU B519-PARSE-TWO-TOKENS-EX
023400         WHEN 3
023500             MOVE WK-C-VACCT-TOKEN (2) (1:10) TO WK-C-VACCT-TYPE
023600             MOVE WK-C-VACCT-TOKEN (3)        TO WK-C-VACCT-TAGS
023700         WHEN OTHER
023800             MOVE "ACTCNT " TO WK-C-VACCT-ERROR-CD
023900     END-EVALUATE.
024000
024100 B599-PARSE-TOKEN-LIST-EX.
024200     EXIT.
024300
024400*---------------------------------------------------------------*
024500 B510-PARSE-TWO-TOKENS.
024600*---------------------------------------------------------------*
024700     MOVE WK-C-VACCT-TOKEN (2) (1:10) TO WK-C-VACCT-TYPE.
024800     IF  WK-C-VACCT-TYPE-IS-VALID
024900         CONTINUE
025000     ELSE
025100         MOVE "ASSET     "        TO WK-C-VACCT-TYPE
025200         MOVE WK-C-VACCT-TOKEN (2) TO WK-C-VACCT-TAGS
025300     END-IF.
025400
025500 B519-PARSE-TWO-TOKENS-EX.
025600     EXIT.
025700
025800*---------------------------------------------------------------*
025900 B600-VALIDATE-NAME.
026000*---------------------------------------------------------------*
026100     IF  WK-C-VACCT-NAME = SPACES
026200         MOVE "ACTCNT " TO WK-C-VACCT-ERROR-CD
026300         GO TO B699-VALIDATE-NAME-EX.
026400     MOVE 1 TO WK-N-VACCT-SUBSCRIPT.
026500     PERFORM B610-SCAN-NAME-FOR-SPACE
026600        UNTIL WK-N-VACCT-SUBSCRIPT > 20
026700           OR WK-C-VACCT-ERROR-CD NOT = SPACES.
026800
026900 B699-VALIDATE-NAME-EX.
027000     EXIT.
027100
027200*---------------------------------------------------------------*
027300 B610-SCAN-NAME-FOR-SPACE.
027400*---------------------------------------------------------------*
027500     IF  WK-C-VACCT-NAME-CHARS (WK-N-VACCT-SUBSCRIPT) = SPACE
027600        AND WK-C-VACCT-NAME (1:WK-N-VACCT-SUBSCRIPT) NOT =
027700            SPACES
027800         MOVE "ACTNAME" TO WK-C-VACCT-ERROR-CD
027900     END-IF.
028000     ADD 1 TO WK-N-VACCT-SUBSCRIPT.
028100
028200*---------------------------------------------------------------*
028300 B700-VALIDATE-TYPE.
028400*---------------------------------------------------------------*
028500     IF  NOT WK-C-VACCT-TYPE-IS-VALID
028600         MOVE "ACTTYPE" TO WK-C-VACCT-ERROR-CD
028700     END-IF.
028800
028900 B799-VALIDATE-TYPE-EX.
029000     EXIT.
029100
029200*---------------------------------------------------------------*
029300 B800-TRACE-RESULT.
029400*---------------------------------------------------------------*
029500*    UPSI-0 SWITCH TRACE - OPERATIONS FLIPS THIS ON AT THE      *
029600*    CONSOLE WHEN AN ACCOUNT IS RESOLVING WRONG - SHOWS WHAT    *
029700*    WENT BACK OVER THE CALL INTERFACE TO LDGBATCH              *
029800*---------------------------------------------------------------*
029900     DISPLAY "LDGVACCT TRACE - " WK-C-VACCT-DISPLAY-LINE.
030000
030100 B899-TRACE-RESULT-EX.
030200     EXIT.
030300
