000100*****************************************************************
000200* VHINT - LINKAGE RECORD FOR CALL "LDGVHINT"                    *
000300*****************************************************************
000400* HISTORY OF MODIFICATION:                                      *
000500*****************************************************************
000600* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION                *  LDG001
000700* LDG047 - DVANCE  - 11/08/2005 - ADD FILLER PAD TO THE 01 LEVEL *  LDG047
000800*          PER SHOP STANDARD - DISPLAY REDEFINE NOW USED BY THE  *  LDG047
000900*          UPSI-0 TRACE IN LDGVHINT                              *  LDG047
001000*****************************************************************
001100 01  WK-C-VHINT-RECORD.
001200     05  WK-C-VHINT-INPUT.
001300         10  WK-C-VHINT-DESCRIPTOR     PIC X(40).
001400     05  WK-C-VHINT-OUTPUT.
001500         10  WK-C-VHINT-ACCOUNT        PIC X(20).
001600         10  WK-C-VHINT-FOUND          PIC X(01).
001700             88  WK-C-VHINT-IS-FOUND          VALUE "Y".
001800             88  WK-C-VHINT-NOT-FOUND         VALUE "N".
001900     05  WK-C-VHINT-DISPLAY REDEFINES WK-C-VHINT-OUTPUT
002000                                     PIC X(21).
002100     05  FILLER                    PIC X(04).
002200
