000100*****************************************************************
000200* LDGHINF - HINTS RECORD - FILE LDGHINT                         *
000300*****************************************************************
000400* I-O FORMAT: LDGHINF-RECORD FROM FILE LDGHINT OF LIBRARY       *
000500* LDGRLIB.  ONE PATTERN/ACCOUNT PAIR PER LINE, COMMA SEPARATED, *
000600* ORDER ON THE FILE IS SIGNIFICANT - FIRST SUBSTRING MATCH WINS *
000700*****************************************************************
000800* AMENDMENT HISTORY:                                            *
000900*****************************************************************
001000* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION                *  LDG001
001100* LDG033 - MFARROW - 21/06/2003 - IN-MEMORY SEARCH TABLE MOVED   *  LDG033
001200*          OUT OF THIS COPYBOOK AND INTO LDGVHINT - IT WAS      *   LDG033
001300*          NEVER NEEDED BY ANY PROGRAM BUT LDGVHINT ITSELF      *   LDG033
001400* LDG047 - DVANCE  - 11/08/2005 - DROPPED THE LDGHINF-FIELDS    *   LDG047
001500*          CHARACTER REDEFINE LEFT OVER FROM LDG033 - NOTHING   *   LDG047
001600*          EVER REFERENCED IT ONCE THE TABLE MOVED - FILLER PAD *   LDG047
001700*          ADDED IN ITS PLACE PER SHOP STANDARD                 *   LDG047
001800*****************************************************************
001900 01  LDGHINF-RECORD.
002000     05  LDGHINF-LINE              PIC X(62).
002100     05  FILLER                    PIC X(02).
002200
