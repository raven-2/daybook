000100*****************************************************************
000200* XBALN - LINKAGE RECORD FOR CALL "LDGXBALN"                    *
000300*****************************************************************
000400* HISTORY OF MODIFICATION:                                      *
000500*****************************************************************
000600* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION                *  LDG001
000700* LDGY2K - TSOH    - 02/09/1998 - Y2K - DATE WINDOW WIDENED TO      LDGY2K
000800*          THE FULL 19-BYTE YYYY-MM-DD HH:MM:SS FORM                LDGY2K
000900*****************************************************************
001000 01  WK-C-XBALN-RECORD.
001100     05  WK-C-XBALN-INPUT.
001200         10  WK-C-XBALN-ACCOUNT        PIC X(20).
001300         10  WK-C-XBALN-START-DATE     PIC X(19).
001400         10  WK-C-XBALN-START-PARTS REDEFINES
001500                               WK-C-XBALN-START-DATE.
001600             15  WK-C-XBALN-START-CCYY PIC 9(04).
001700             15  FILLER                PIC X(01).
001800             15  WK-C-XBALN-START-MM   PIC 9(02).
001900             15  FILLER                PIC X(01).
002000             15  WK-C-XBALN-START-DD   PIC 9(02).
002100             15  FILLER                PIC X(08).
002200         10  WK-C-XBALN-START-SW       PIC X(01).
002300             88  WK-C-XBALN-START-SUPPLIED    VALUE "Y".
002400         10  WK-C-XBALN-END-DATE       PIC X(19).
002500         10  WK-C-XBALN-END-PARTS REDEFINES
002600                               WK-C-XBALN-END-DATE.
002700             15  WK-C-XBALN-END-CCYY   PIC 9(04).
002800             15  FILLER                PIC X(01).
002900             15  WK-C-XBALN-END-MM     PIC 9(02).
003000             15  FILLER                PIC X(01).
003100             15  WK-C-XBALN-END-DD     PIC 9(02).
003200             15  FILLER                PIC X(08).
003300         10  WK-C-XBALN-END-SW         PIC X(01).
003400             88  WK-C-XBALN-END-SUPPLIED      VALUE "Y".
003500     05  WK-C-XBALN-OUTPUT.
003600         10  WK-C-XBALN-BALANCE        PIC S9(11)V99 COMP-3.
003700         10  WK-C-XBALN-ERROR-CD       PIC X(07).
003800
