000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      LDGBATCH.
000300 AUTHOR.          R BEDELL.
000400 INSTALLATION.    HOUSEHOLD LEDGER PROJECT.
000500 DATE-WRITTEN.    14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.        NONE.
000800*----------------------------------------------------------------*
000900*DESCRIPTION : LEDGER-LOAD NIGHTLY BATCH DRIVER.  RUN ONCE PER
001000*              TRANSACTION INPUT FILE (THE CL THAT DRIVES THIS
001100*              JOB BINDS LDGTXNIN AND LDGPARM TO THAT FILE FOR
001200*              THE STEP).  LOADS THE HINTS TABLE, STAGES AND
001300*              VALIDATES THE WHOLE INPUT FILE, AND IF EVERY
001400*              RECORD IS GOOD, COMMITS THE WHOLE FILE TO THE
001500*              LEDGER AND ACCOUNT MASTERS - OTHERWISE NOTHING
001600*              FROM THE FILE IS POSTED.
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                      *
001900*----------------------------------------------------------------*
002000* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION                *  LDG001
002100* LDG014 - KPALANI - 09/11/1994 - ALL-OR-NOTHING PER-FILE COMMIT    LDG014
002200*          RULE ADDED - A BAD RECORD USED TO LEAVE PARTIAL FILES    LDG014
002300*          HALF-POSTED ON THE LEDGER                                LDG014
002400* LDGY2K - TSOH    - 02/09/1998 - Y2K - DATE VALIDATION NOW TESTS   LDGY2K
002500*          THE FULL 4-DIGIT CCYY, NOT A 2-DIGIT YY WINDOW           LDGY2K
002600* LDG033 - MFARROW - 21/06/2003 - DUPLICATE/MERGE RULE ADDED SO     LDG033
002700*          THE SAME STATEMENT LINE LOADED TWICE ACROSS TWO FILES    LDG033
002800*          ONLY EVER UNIONS TAGS, NEVER DOUBLE-POSTS THE BALANCE    LDG033
002900* LDG041 - MFARROW - 08/09/2004 - LDGBATCH NOW BUILDS THE KNOWN-    LDG041
003000*          ACCOUNT LIST AND PASSES IT DOWN TO LDGVACCT SO THE       LDG041
003100*          HINTS LOOKUP CAN BE SKIPPED FOR AN ALREADY-KNOWN NAME    LDG041
003200* LDG047 - DVANCE  - 11/08/2005 - STANDALONE COUNTERS AND SWITCH-   LDG047
003300*          ES MOVED TO LEVEL 77 AND FILLER PADS ADDED TO EVERY      LDG047
003400*          01-LEVEL WORK AREA PER SHOP STANDARD - ALSO ADDED A      LDG047
003500*          BOUNDS CHECK AT 2000 STAGED RECORDS AND AT 5000 LOADED   LDG047
003600*          LEDGER ENTRIES - NEITHER TABLE EVER HAD ONE, A LONG      LDG047
003700*          ENOUGH INPUT FILE OR MASTER WOULD HAVE RUN THE           LDG047
003800*          SUBSCRIPT PAST THE END OF THE TABLE - ALSO FOUND THE     LDG047
003900*          SAME LEDGER TABLE GROWS A SECOND TIME AT COMMIT IN       LDG047
004000*          C120-APPEND-NEW-TRANSACTION WITH NO GUARD OF ITS OWN -   LDG047
004100*          REWORKED SO THE DISK WRITE NO LONGER DEPENDS ON THE      LDG047
004200*          TABLE AND ONLY THE TABLE GROWTH IS SKIPPED WHEN FULL     LDG047
004300*----------------------------------------------------------------*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-AS400.
005000 OBJECT-COMPUTER.   IBM-AS400.
005100 SPECIAL-NAMES.     LOCAL-DATA IS LOCAL-DATA-AREA.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT LDGPARM    ASSIGN TO DISK-LDGPARM
005600            ORGANIZATION    IS LINE SEQUENTIAL
005700            FILE STATUS     IS WK-C-FILE-STATUS.
005800
005900     SELECT LDGTXNIN   ASSIGN TO DISK-LDGTXNIN
006000            ORGANIZATION    IS LINE SEQUENTIAL
006100            FILE STATUS     IS WK-C-FILE-STATUS.
006200
006300     SELECT LDGACCTM   ASSIGN TO DATABASE-LDGACCTM
006400            ORGANIZATION    IS INDEXED
006500            ACCESS MODE     IS DYNAMIC
006600            RECORD KEY      IS LDGACCT-NAME
006700            FILE STATUS     IS WK-C-FILE-STATUS.
006800
006900     SELECT LDGTRNM    ASSIGN TO DATABASE-LDGTRNM
007000            ORGANIZATION    IS INDEXED
007100            ACCESS MODE     IS DYNAMIC
007200            RECORD KEY      IS LDGTXN-SEQNO
007300            FILE STATUS     IS WK-C-FILE-STATUS.
007400
007500 EJECT
007600***************
007700 DATA DIVISION.
007800***************
007900 FILE SECTION.
008000**************
008100 FD  LDGPARM
008200     LABEL RECORDS ARE OMITTED.
008300 01  LDGPARM-RECORD.
008400     05  LDGPARM-THISNAME          PIC X(20).
008500     05  FILLER                    PIC X(60).
008600
008700 FD  LDGTXNIN
008800     LABEL RECORDS ARE OMITTED.
008900 01  LDGTXNIN-RECORD.
009000     05  LDGTXNIN-LINE             PIC X(190).
009100     05  FILLER                    PIC X(10).
009200
009300 FD  LDGACCTM
009400     LABEL RECORDS ARE OMITTED.
009500     COPY LDGACCT.
009600
009700 FD  LDGTRNM
009800     LABEL RECORDS ARE OMITTED.
009900     COPY LDGTRNR.
010000
010100*************************
010200 WORKING-STORAGE SECTION.
010300*************************
010400 01  FILLER                      PIC X(24)  VALUE
010500     "** PROGRAM LDGBATCH **".
010600
010700* ------------------ PROGRAM WORKING STORAGE -------------------*
010800 01  WK-C-COMMON.
010900     COPY LDGCMWS.
011000
011100 01  WK-C-BATCH-RUN-AREA.
011200     05  WK-C-BATCH-THISNAME       PIC X(20).
011300     05  WK-N-BATCH-LINE-NO        PIC 9(06) COMP.
011400     05  WK-N-BATCH-NEXT-SEQNO     PIC 9(08) COMP.
011500     05  FILLER                    PIC X(04).
011600
011700* -------------------- KNOWN-ACCOUNT LIST -----------------------
011800* LOADED ONCE AT A030 FROM LDGACCTM AS IT STANDS WHEN THIS RUN
011900* STARTS - USED ONLY TO LET LDGVACCT SKIP THE HINTS LOOKUP
012000 01  WK-C-BATCH-KNOWN-AREA.
012100     05  WK-N-BATCH-KNOWN-COUNT    PIC 9(04) COMP.
012200     05  WK-C-BATCH-KNOWN-LIST     OCCURS 300 TIMES
012300                                   PIC X(20).
012400     05  FILLER                    PIC X(04).
012500
012600* ---------------------- STAGING TABLE ---------------------------
012700* THE WHOLE INPUT FILE IS PARSED, RESOLVED AND VALIDATED INTO
012800* THIS TABLE BEFORE A SINGLE RECORD TOUCHES LDGACCTM OR LDGTRNM -
012900* THAT WAY AN INVALID LINE NEVER LEAVES A HALF-POSTED FILE
013000 77  WK-N-BATCH-STAGE-COUNT        PIC 9(04) COMP.
013100 77  WK-N-BATCH-STAGE-SUB          PIC 9(04) COMP.
013200 01  WK-C-BATCH-STAGE-TABLE.
013300     05  WK-C-BATCH-STAGE-ENTRY OCCURS 2000 TIMES
013400                                INDEXED BY WK-X-BATCH-STAGE-IX.
013500         10  WK-C-STAGE-DATE         PIC X(19).
013600         10  WK-C-STAGE-SRC-NAME     PIC X(20).
013700         10  WK-C-STAGE-SRC-TYPE     PIC X(10).
013800         10  WK-C-STAGE-SRC-TAGS     PIC X(80).
013900         10  WK-C-STAGE-DEST-NAME    PIC X(20).
014000         10  WK-C-STAGE-DEST-TYPE    PIC X(10).
014100         10  WK-C-STAGE-DEST-TAGS    PIC X(80).
014200         10  WK-N-STAGE-AMOUNT       PIC S9(09)V99 COMP-3.
014300         10  WK-C-STAGE-TAGS         PIC X(80).
014400         10  WK-C-STAGE-NOTES        PIC X(60).
014500     05  FILLER                      PIC X(04).
014600
014700* --------------- IN-MEMORY COPY OF THE LEDGER MASTER ------------
014800* LOADED AT A020 FROM LDGTRNM - GROWN AS NEW TRANSACTIONS ARE
014900* COMMITTED THIS RUN SO THE DUPLICATE TEST SEES THEM TOO
015000 77  WK-N-BATCH-LEDGER-COUNT       PIC 9(05) COMP.
015100 77  WK-N-BATCH-LEDGER-SUB         PIC 9(05) COMP.
015200 77  WK-N-BATCH-DUP-SUB            PIC 9(05) COMP.
015300 01  WK-C-BATCH-LEDGER-TABLE.
015400     05  WK-C-BATCH-LEDGER-ENTRY OCCURS 5000 TIMES
015500                                 INDEXED BY WK-X-BATCH-LEDGER-IX.
015600         10  WK-N-LEDGER-SEQNO       PIC 9(08) COMP.
015700         10  WK-C-LEDGER-DATE        PIC X(19).
015800         10  WK-C-LEDGER-SRC         PIC X(20).
015900         10  WK-C-LEDGER-DEST        PIC X(20).
016000         10  WK-N-LEDGER-AMOUNT      PIC S9(09)V99 COMP-3.
016100         10  WK-C-LEDGER-TAGS        PIC X(80).
016200         10  WK-C-LEDGER-TAGS-TAB REDEFINES WK-C-LEDGER-TAGS.
016300             15  WK-C-LEDGER-TAG     OCCURS 8 TIMES
016400                                     PIC X(10).
016500     05  FILLER                      PIC X(04).
016600
016700* ----------------- INPUT-RECORD PARSE WORK AREA ------------------
016800 01  WK-C-BATCH-PARSE-AREA.
016900     05  WK-C-BATCH-DATE-RAW       PIC X(19).
017000     05  WK-C-BATCH-SRC-RAW        PIC X(40).
017100     05  WK-C-BATCH-DEST-RAW       PIC X(40).
017200     05  WK-C-BATCH-AMOUNT-RAW     PIC X(12).
017300     05  WK-C-BATCH-TAGS-RAW       PIC X(40).
017400     05  WK-C-BATCH-NOTES-RAW      PIC X(60).
017500     05  WK-C-BATCH-DATE-VALID-SW  PIC X(01) VALUE "Y".
017600         88  WK-C-BATCH-DATE-IS-VALID    VALUE "Y".
017700     05  WK-C-BATCH-RECORD-VALID-SW  PIC X(01) VALUE "Y".
017800         88  WK-C-BATCH-RECORD-IS-VALID  VALUE "Y".
017900     05  FILLER                    PIC X(04).
018000
018100* --------------------- AMOUNT PARSE WORK AREA --------------------
018200* NO INTRINSIC FUNCTION IS USED TO CONVERT THE DISPLAY TEXT TO A
018300* PACKED AMOUNT - THIS SCANS THE TEXT ONE CHARACTER AT A TIME,
018400* THE WAY THIS SHOP DID IT BEFORE NUMVAL WAS ON THE AS/400
018500 01  WK-C-AMOUNT-WORK-AREA.
018600     05  WK-C-AMOUNT-TEXT          PIC X(12).
018700     05  WK-C-AMOUNT-CHARS REDEFINES WK-C-AMOUNT-TEXT.
018800         10  WK-C-AMOUNT-CHAR      OCCURS 12 TIMES PIC X(01).
018900     05  WK-N-AMOUNT-DIGITS REDEFINES WK-C-AMOUNT-TEXT.
019000         10  WK-N-AMOUNT-DIGIT     OCCURS 12 TIMES PIC 9(01).
019100     05  WK-N-AMOUNT-SUB           PIC 9(02) COMP.
019200     05  WK-C-AMOUNT-NEG-SW        PIC X(01) VALUE "N".
019300         88  WK-C-AMOUNT-IS-NEG          VALUE "Y".
019400     05  WK-C-AMOUNT-POINT-SW      PIC X(01) VALUE "N".
019500         88  WK-C-AMOUNT-SEEN-POINT      VALUE "Y".
019600     05  WK-C-AMOUNT-DIGIT-SW      PIC X(01) VALUE "N".
019700         88  WK-C-AMOUNT-SEEN-DIGIT      VALUE "Y".
019800     05  WK-C-AMOUNT-VALID-SW      PIC X(01) VALUE "Y".
019900         88  WK-C-AMOUNT-IS-VALID        VALUE "Y".
020000     05  WK-N-AMOUNT-FRAC-DIGITS   PIC 9(01) COMP.
020100     05  WK-N-AMOUNT-INT-PART      PIC S9(09)V99 COMP-3 VALUE ZERO.
020200     05  WK-N-AMOUNT-FRAC-PART     PIC S9(09)V99 COMP-3 VALUE ZERO.
020300     05  WK-N-AMOUNT-RESULT        PIC S9(09)V99 COMP-3 VALUE ZERO.
020400     05  FILLER                    PIC X(04).
020500
020600* ----------------------- TAG-SET WORK AREA ------------------------
020700 01  WK-C-BATCH-TAG-WORK-AREA.
020800     05  WK-C-BATCH-RAWTAG-TABLE.
020900         10  WK-C-BATCH-RAWTAG   OCCURS 8 TIMES PIC X(10).
021000     05  WK-C-BATCH-BUILD-TAGS     PIC X(80).
021100     05  WK-C-BATCH-BUILD-TAGS-TAB REDEFINES WK-C-BATCH-BUILD-TAGS.
021200         10  WK-C-BATCH-BUILD-TAG  OCCURS 8 TIMES PIC X(10).
021300     05  WK-N-BATCH-TAG-COUNT      PIC 9(01) COMP.
021400     05  WK-N-BATCH-RAWTAG-SUB     PIC 9(01) COMP.
021500     05  WK-N-BATCH-MERGE-SUB      PIC 9(01) COMP.
021600     05  WK-C-BATCH-TAG-DUP-SW     PIC X(01) VALUE "N".
021700         88  WK-C-BATCH-TAG-IS-DUP       VALUE "Y".
021800     05  FILLER                    PIC X(04).
021900
022000* -------------------- ACCOUNT-APPLY WORK AREA ---------------------
022100* C210-APPLY-ACCOUNT IS PERFORMED TWICE PER COMMITTED TRANSACTION -
022200* ONCE FOR THE SOURCE SIDE, ONCE FOR THE DESTINATION SIDE - WITH
022300* THESE FIELDS FILLED IN AS ITS PARAMETERS EACH TIME
022400 01  WK-C-BATCH-APPLY-AREA.
022500     05  WK-C-APPLY-NAME           PIC X(20).
022600     05  WK-C-APPLY-TYPE           PIC X(10).
022700     05  WK-C-APPLY-TAGS           PIC X(80).
022800     05  WK-N-APPLY-AMOUNT         PIC S9(09)V99 COMP-3.
022900     05  FILLER                    PIC X(04).
023000
023100 COPY VACCT.
023200
023300 EJECT
023400*****************
023500 PROCEDURE DIVISION.
023600*****************
023700 MAIN-MODULE.
023800     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
023900     PERFORM A000-OPEN-LEDGER-FILES
024000        THRU A099-OPEN-LEDGER-FILES-EX.
024100     PERFORM A010-READ-RUN-PARM
024200        THRU A019-READ-RUN-PARM-EX.
024300     PERFORM A020-LOAD-LEDGER-TABLE
024400        THRU A029-LOAD-LEDGER-TABLE-EX.
024500     PERFORM A030-LOAD-ACCOUNT-LIST
024600        THRU A039-LOAD-ACCOUNT-LIST-EX.
024700     PERFORM B000-STAGE-INPUT-FILE
024800        THRU B099-STAGE-INPUT-FILE-EX.
024900     IF  NOT WK-C-ABORT-FILE
025000         PERFORM C000-COMMIT-STAGED-FILE
025100            THRU C099-COMMIT-STAGED-FILE-EX
025200     ELSE
025300         DISPLAY "LDGBATCH - FILE REJECTED, NOTHING COMMITTED"
025400     END-IF.
025500     PERFORM Z000-CLOSE-LEDGER-FILES
025600        THRU Z099-CLOSE-LEDGER-FILES-EX.
025700     GOBACK.
025800
025900*---------------------------------------------------------------*
026000 A000-OPEN-LEDGER-FILES.
026100*---------------------------------------------------------------*
026200     OPEN INPUT LDGPARM.
026300     IF  NOT WK-C-SUCCESSFUL
026400         DISPLAY "LDGBATCH - OPEN FILE ERROR - LDGPARM"
026500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026600     END-IF.
026700     OPEN INPUT LDGTXNIN.
026800     IF  NOT WK-C-SUCCESSFUL
026900         DISPLAY "LDGBATCH - OPEN FILE ERROR - LDGTXNIN"
027000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027100     END-IF.
027200     OPEN I-O LDGACCTM.
027300     IF  NOT WK-C-SUCCESSFUL
027400         DISPLAY "LDGBATCH - OPEN FILE ERROR - LDGACCTM"
027500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027600     END-IF.
027700     OPEN I-O LDGTRNM.
027800     IF  NOT WK-C-SUCCESSFUL
027900         DISPLAY "LDGBATCH - OPEN FILE ERROR - LDGTRNM"
028000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028100     END-IF.
028200
028300 A099-OPEN-LEDGER-FILES-EX.
028400     EXIT.
028500
028600*---------------------------------------------------------------*
028700 A010-READ-RUN-PARM.
028800*---------------------------------------------------------------*
028900     READ LDGPARM.
029000     IF  WK-C-SUCCESSFUL
029100         MOVE LDGPARM-THISNAME TO WK-C-BATCH-THISNAME
029200     ELSE
029300         DISPLAY "LDGBATCH - LDGPARM HAS NO RUN CARD"
029400         MOVE SPACES TO WK-C-BATCH-THISNAME
029500     END-IF.
029600
029700 A019-READ-RUN-PARM-EX.
029800     EXIT.
029900
030000*---------------------------------------------------------------*
030100 A020-LOAD-LEDGER-TABLE.
030200*---------------------------------------------------------------*
030300     MOVE ZERO TO WK-N-BATCH-LEDGER-COUNT.
030400     MOVE ZERO TO WK-N-BATCH-NEXT-SEQNO.
030500     PERFORM A021-READ-ONE-LEDGER-ENTRY
030600        UNTIL WK-C-END-OF-FILE.
030700     MOVE "N" TO WK-C-FILE-STATUS.
030800
030900 A029-LOAD-LEDGER-TABLE-EX.
031000     EXIT.
031100
031200*---------------------------------------------------------------*
031300 A021-READ-ONE-LEDGER-ENTRY.
031400*---------------------------------------------------------------*
031500     READ LDGTRNM NEXT RECORD.
031600     IF  WK-C-END-OF-FILE
031700         GO TO A021-READ-ONE-LEDGER-ENTRY-EX.
031800     IF  NOT WK-C-SUCCESSFUL
031900         DISPLAY "LDGBATCH - READ ERROR - LDGTRNM - " WK-C-FILE-STATUS
032000         MOVE "10" TO WK-C-FILE-STATUS
032100         GO TO A021-READ-ONE-LEDGER-ENTRY-EX.
032200     IF  WK-N-BATCH-LEDGER-COUNT > 4999
032300         DISPLAY "LDGBATCH - LEDGER TABLE FULL AT 5000 - "
032400                 "DUPLICATE TEST WILL NOT SEE EVERY OLD ENTRY"
032500         GO TO A021-READ-ONE-LEDGER-ENTRY-EX.
032600     ADD 1 TO WK-N-BATCH-LEDGER-COUNT.
032700     MOVE LDGTXN-SEQNO
032800        TO WK-N-LEDGER-SEQNO   (WK-N-BATCH-LEDGER-COUNT).
032900     MOVE LDGTXN-DATE
033000        TO WK-C-LEDGER-DATE    (WK-N-BATCH-LEDGER-COUNT).
033100     MOVE LDGTXN-SRC
033200        TO WK-C-LEDGER-SRC     (WK-N-BATCH-LEDGER-COUNT).
033300     MOVE LDGTXN-DEST
033400        TO WK-C-LEDGER-DEST    (WK-N-BATCH-LEDGER-COUNT).
033500     MOVE LDGTXN-AMOUNT
033600        TO WK-N-LEDGER-AMOUNT  (WK-N-BATCH-LEDGER-COUNT).
033700     MOVE LDGTXN-TAGS
033800        TO WK-C-LEDGER-TAGS    (WK-N-BATCH-LEDGER-COUNT).
033900     IF  LDGTXN-SEQNO > WK-N-BATCH-NEXT-SEQNO
034000         MOVE LDGTXN-SEQNO TO WK-N-BATCH-NEXT-SEQNO.
034100
034200 A021-READ-ONE-LEDGER-ENTRY-EX.
034300     EXIT.
034400
034500*---------------------------------------------------------------*
034600 A030-LOAD-ACCOUNT-LIST.
034700*---------------------------------------------------------------*
034800     ADD 1 TO WK-N-BATCH-NEXT-SEQNO.
034900     MOVE ZERO TO WK-N-BATCH-KNOWN-COUNT.
035000     PERFORM A031-READ-ONE-ACCOUNT
035100        UNTIL WK-C-END-OF-FILE
035200           OR WK-N-BATCH-KNOWN-COUNT = 300.
035300     MOVE "N" TO WK-C-FILE-STATUS.
035400
035500 A039-LOAD-ACCOUNT-LIST-EX.
035600     EXIT.
035700
035800*---------------------------------------------------------------*
035900 A031-READ-ONE-ACCOUNT.
036000*---------------------------------------------------------------*
036100     READ LDGACCTM NEXT RECORD.
036200     IF  WK-C-END-OF-FILE
036300         GO TO A031-READ-ONE-ACCOUNT-EX.
036400     IF  NOT WK-C-SUCCESSFUL
036500         DISPLAY "LDGBATCH - READ ERROR - LDGACCTM - " WK-C-FILE-STATUS
036600         MOVE "10" TO WK-C-FILE-STATUS
036700         GO TO A031-READ-ONE-ACCOUNT-EX.
036800     ADD 1 TO WK-N-BATCH-KNOWN-COUNT.
036900     MOVE LDGACCT-NAME
037000        TO WK-C-BATCH-KNOWN-LIST (WK-N-BATCH-KNOWN-COUNT).
037100
037200 A031-READ-ONE-ACCOUNT-EX.
037300     EXIT.
037400
037500*=================================================================
037600* STAGE AND VALIDATE THE INPUT FILE - NOTHING IS WRITTEN TO
037700* LDGACCTM OR LDGTRNM FROM HERE DOWN
037800*=================================================================
037900 B000-STAGE-INPUT-FILE.
038000*---------------------------------------------------------------*
038100     MOVE "N" TO WK-C-ABORT-SW.
038200     MOVE ZERO TO WK-N-BATCH-STAGE-COUNT.
038300     MOVE ZERO TO WK-N-BATCH-LINE-NO.
038400*    SKIP THE HEADER LINE
038500     READ LDGTXNIN.
038600     IF  WK-C-END-OF-FILE
038700         GO TO B099-STAGE-INPUT-FILE-EX.
038800     PERFORM B010-READ-ONE-RECORD
038900        UNTIL WK-C-END-OF-FILE
039000           OR WK-C-ABORT-FILE.
039100
039200 B099-STAGE-INPUT-FILE-EX.
039300     EXIT.
039400
039500*---------------------------------------------------------------*
039600 B010-READ-ONE-RECORD.
039700*---------------------------------------------------------------*
039800     READ LDGTXNIN.
039900     IF  WK-C-END-OF-FILE
040000         GO TO B010-READ-ONE-RECORD-EX.
040100     IF  NOT WK-C-SUCCESSFUL
040200         DISPLAY "LDGBATCH - READ ERROR - LDGTXNIN - "
040300            WK-C-FILE-STATUS
040400         MOVE "10" TO WK-C-FILE-STATUS
040500         GO TO B010-READ-ONE-RECORD-EX.
040600     ADD 1 TO WK-N-BATCH-LINE-NO.
040700     PERFORM B100-PARSE-INPUT-RECORD
040800        THRU B109-PARSE-INPUT-RECORD-EX.
040900     PERFORM B200-VALIDATE-RECORD
041000        THRU B299-VALIDATE-RECORD-EX.
041100     IF  WK-C-BATCH-RECORD-IS-VALID
041200         PERFORM B300-STAGE-VALID-RECORD
041300            THRU B309-STAGE-VALID-RECORD-EX
041400     ELSE
041500         DISPLAY "LDGBATCH - INVALID RECORD - "
041600            WK-C-BATCH-THISNAME " LINE " WK-N-BATCH-LINE-NO
041700         MOVE "Y" TO WK-C-ABORT-SW
041800     END-IF.
041900
042000 B010-READ-ONE-RECORD-EX.
042100     EXIT.
042200
042300*---------------------------------------------------------------*
042400 B100-PARSE-INPUT-RECORD.
042500*---------------------------------------------------------------*
042600     MOVE SPACES TO WK-C-BATCH-DATE-RAW   WK-C-BATCH-SRC-RAW
042700                    WK-C-BATCH-DEST-RAW   WK-C-BATCH-AMOUNT-RAW
042800                    WK-C-BATCH-TAGS-RAW   WK-C-BATCH-NOTES-RAW.
042900     UNSTRING LDGTXNIN-LINE DELIMITED BY ","
043000        INTO WK-C-BATCH-DATE-RAW
043100             WK-C-BATCH-SRC-RAW
043200             WK-C-BATCH-DEST-RAW
043300             WK-C-BATCH-AMOUNT-RAW
043400             WK-C-BATCH-TAGS-RAW
043500             WK-C-BATCH-NOTES-RAW.
043600
043700 B109-PARSE-INPUT-RECORD-EX.
043800     EXIT.
043900
044000*---------------------------------------------------------------*
044100 B200-VALIDATE-RECORD.
044200*---------------------------------------------------------------*
044300     MOVE "Y" TO WK-C-BATCH-RECORD-VALID-SW.
044400     PERFORM B210-VALIDATE-DATE
044500        THRU B219-VALIDATE-DATE-EX.
044600     IF  NOT WK-C-BATCH-DATE-IS-VALID
044700         MOVE "N" TO WK-C-BATCH-RECORD-VALID-SW
044800         GO TO B299-VALIDATE-RECORD-EX.
044900     PERFORM B220-VALIDATE-AMOUNT
045000        THRU B229-VALIDATE-AMOUNT-EX.
045100     IF  NOT WK-C-AMOUNT-IS-VALID
045200         MOVE "N" TO WK-C-BATCH-RECORD-VALID-SW
045300         GO TO B299-VALIDATE-RECORD-EX.
045400*    THE NEW STAGE SLOT IS CLAIMED HERE, BEFORE THE SUBSCRIPTED
045500*    MOVES BELOW - B300-STAGE-VALID-RECORD RELIES ON THE SAME
045600*    SLOT NUMBER AND DOES NOT CLAIM ITS OWN
045700     IF  WK-N-BATCH-STAGE-COUNT > 1999
045800         DISPLAY "LDGBATCH - STAGE TABLE FULL AT 2000 - LINE "
045900                 WK-N-BATCH-LINE-NO " AND ALL AFTER IT REJECTED"
046000         MOVE "N" TO WK-C-BATCH-RECORD-VALID-SW
046100         GO TO B299-VALIDATE-RECORD-EX.
046200     ADD 1 TO WK-N-BATCH-STAGE-COUNT.
046300     MOVE WK-C-BATCH-SRC-RAW TO WK-C-VACCT-DESCRIPTOR.
046400     PERFORM B240-RESOLVE-ONE-ACCOUNT
046500        THRU B249-RESOLVE-ONE-ACCOUNT-EX.
046600     IF  WK-C-VACCT-ERROR-CD NOT = SPACES
046700         MOVE "N" TO WK-C-BATCH-RECORD-VALID-SW
046800         GO TO B299-VALIDATE-RECORD-EX.
046900     MOVE WK-C-VACCT-NAME TO WK-C-STAGE-SRC-NAME
047000                             (WK-N-BATCH-STAGE-COUNT).
047100     MOVE WK-C-VACCT-TYPE TO WK-C-STAGE-SRC-TYPE
047200                             (WK-N-BATCH-STAGE-COUNT).
047300     MOVE WK-C-VACCT-TAGS TO WK-C-STAGE-SRC-TAGS
047400                             (WK-N-BATCH-STAGE-COUNT).
047500     MOVE WK-C-BATCH-DEST-RAW TO WK-C-VACCT-DESCRIPTOR.
047600     PERFORM B240-RESOLVE-ONE-ACCOUNT
047700        THRU B249-RESOLVE-ONE-ACCOUNT-EX.
047800     IF  WK-C-VACCT-ERROR-CD NOT = SPACES
047900         MOVE "N" TO WK-C-BATCH-RECORD-VALID-SW
048000         GO TO B299-VALIDATE-RECORD-EX.
048100     MOVE WK-C-VACCT-NAME TO WK-C-STAGE-DEST-NAME
048200                             (WK-N-BATCH-STAGE-COUNT).
048300     MOVE WK-C-VACCT-TYPE TO WK-C-STAGE-DEST-TYPE
048400                             (WK-N-BATCH-STAGE-COUNT).
048500     MOVE WK-C-VACCT-TAGS TO WK-C-STAGE-DEST-TAGS
048600                             (WK-N-BATCH-STAGE-COUNT).
048700     PERFORM B230-BUILD-TAG-SET
048800        THRU B239-BUILD-TAG-SET-EX.
048900
049000 B299-VALIDATE-RECORD-EX.
049100     EXIT.
049200
049300*---------------------------------------------------------------*
049400 B210-VALIDATE-DATE.
049500*---------------------------------------------------------------*
049600     MOVE "Y" TO WK-C-BATCH-DATE-VALID-SW.
049700     IF  WK-C-BATCH-DATE-RAW (12:1) = SPACE
049800         MOVE "00:00:00" TO WK-C-BATCH-DATE-RAW (12:8).
049900     IF  NOT (WK-C-BATCH-DATE-RAW (1:4)  IS NUMERIC
050000        AND   WK-C-BATCH-DATE-RAW (5:1)  = "-"
050100        AND   WK-C-BATCH-DATE-RAW (6:2)  IS NUMERIC
050200        AND   WK-C-BATCH-DATE-RAW (8:1)  = "-"
050300        AND   WK-C-BATCH-DATE-RAW (9:2)  IS NUMERIC
050400        AND   WK-C-BATCH-DATE-RAW (11:1) = SPACE
050500        AND   WK-C-BATCH-DATE-RAW (12:2) IS NUMERIC
050600        AND   WK-C-BATCH-DATE-RAW (14:1) = ":"
050700        AND   WK-C-BATCH-DATE-RAW (15:2) IS NUMERIC
050800        AND   WK-C-BATCH-DATE-RAW (17:1) = ":"
050900        AND   WK-C-BATCH-DATE-RAW (18:2) IS NUMERIC)
051000         MOVE "N" TO WK-C-BATCH-DATE-VALID-SW.
051100
051200 B219-VALIDATE-DATE-EX.
051300     EXIT.
051400
051500*---------------------------------------------------------------*
051600 B220-VALIDATE-AMOUNT.
051700*---------------------------------------------------------------*
051800     MOVE WK-C-BATCH-AMOUNT-RAW TO WK-C-AMOUNT-TEXT.
051900     MOVE 1    TO WK-N-AMOUNT-SUB.
052000     MOVE "N"  TO WK-C-AMOUNT-NEG-SW.
052100     MOVE "N"  TO WK-C-AMOUNT-POINT-SW.
052200     MOVE "N"  TO WK-C-AMOUNT-DIGIT-SW.
052300     MOVE "Y"  TO WK-C-AMOUNT-VALID-SW.
052400     MOVE ZERO TO WK-N-AMOUNT-FRAC-DIGITS.
052500     MOVE ZERO TO WK-N-AMOUNT-INT-PART WK-N-AMOUNT-FRAC-PART.
052600     PERFORM B225-SCAN-ONE-AMOUNT-CHAR
052700        UNTIL WK-N-AMOUNT-SUB > 12
052800           OR NOT WK-C-AMOUNT-IS-VALID.
052900     IF  NOT WK-C-AMOUNT-SEEN-DIGIT
053000         MOVE "N" TO WK-C-AMOUNT-VALID-SW
053100         GO TO B229-VALIDATE-AMOUNT-EX.
053200     IF  WK-N-AMOUNT-FRAC-DIGITS = 1
053300         MULTIPLY 10 BY WK-N-AMOUNT-FRAC-PART.
053400     COMPUTE WK-N-AMOUNT-RESULT =
053500             WK-N-AMOUNT-INT-PART + (WK-N-AMOUNT-FRAC-PART / 100).
053600     IF  WK-C-AMOUNT-IS-NEG
053700         COMPUTE WK-N-AMOUNT-RESULT = WK-N-AMOUNT-RESULT * -1.
053800     MOVE WK-N-AMOUNT-RESULT TO WK-N-STAGE-AMOUNT
053900                                (WK-N-BATCH-STAGE-COUNT + 1).
054000
054100 B229-VALIDATE-AMOUNT-EX.
054200     EXIT.
054300
054400*---------------------------------------------------------------*
054500 B225-SCAN-ONE-AMOUNT-CHAR.
054600*---------------------------------------------------------------*
054700     EVALUATE TRUE
054800         WHEN WK-C-AMOUNT-CHAR (WK-N-AMOUNT-SUB) = SPACE
054900             MOVE 13 TO WK-N-AMOUNT-SUB
055000         WHEN WK-N-AMOUNT-SUB = 1
055100              AND WK-C-AMOUNT-CHAR (WK-N-AMOUNT-SUB) = "-"
055200             MOVE "Y" TO WK-C-AMOUNT-NEG-SW
055300             ADD 1 TO WK-N-AMOUNT-SUB
055400         WHEN WK-N-AMOUNT-SUB = 1
055500              AND WK-C-AMOUNT-CHAR (WK-N-AMOUNT-SUB) = "+"
055600             ADD 1 TO WK-N-AMOUNT-SUB
055700         WHEN WK-C-AMOUNT-CHAR (WK-N-AMOUNT-SUB) = "."
055800             IF  WK-C-AMOUNT-SEEN-POINT
055900                 MOVE "N" TO WK-C-AMOUNT-VALID-SW
056000             ELSE
056100                 MOVE "Y" TO WK-C-AMOUNT-POINT-SW
056200             END-IF
056300             ADD 1 TO WK-N-AMOUNT-SUB
056400         WHEN WK-C-AMOUNT-CHAR (WK-N-AMOUNT-SUB) IS NUMERIC
056500             MOVE "Y" TO WK-C-AMOUNT-DIGIT-SW
056600             IF  WK-C-AMOUNT-SEEN-POINT
056700                 IF  WK-N-AMOUNT-FRAC-DIGITS < 2
056800                     COMPUTE WK-N-AMOUNT-FRAC-PART =
056900                        WK-N-AMOUNT-FRAC-PART * 10 +
057000                        WK-N-AMOUNT-DIGIT (WK-N-AMOUNT-SUB)
057100                     ADD 1 TO WK-N-AMOUNT-FRAC-DIGITS
057200                 END-IF
057300             ELSE
057400                 COMPUTE WK-N-AMOUNT-INT-PART =
057500                    WK-N-AMOUNT-INT-PART * 10 +
057600                    WK-N-AMOUNT-DIGIT (WK-N-AMOUNT-SUB)
057700             END-IF
057800             ADD 1 TO WK-N-AMOUNT-SUB
057900         WHEN OTHER
058000             MOVE "N" TO WK-C-AMOUNT-VALID-SW
058100     END-EVALUATE.
058200
058300 B225-SCAN-ONE-AMOUNT-CHAR-EX.
058400     EXIT.
058500
058600*---------------------------------------------------------------*
058700 B230-BUILD-TAG-SET.
058800*---------------------------------------------------------------*
058900     MOVE SPACES TO WK-C-BATCH-RAWTAG-TABLE.
059000     MOVE SPACES TO WK-C-BATCH-BUILD-TAGS.
059100     MOVE ZERO   TO WK-N-BATCH-TAG-COUNT.
059200     UNSTRING WK-C-BATCH-TAGS-RAW DELIMITED BY ALL ":"
059300        INTO WK-C-BATCH-RAWTAG (1) WK-C-BATCH-RAWTAG (2)
059400             WK-C-BATCH-RAWTAG (3) WK-C-BATCH-RAWTAG (4)
059500             WK-C-BATCH-RAWTAG (5) WK-C-BATCH-RAWTAG (6)
059600             WK-C-BATCH-RAWTAG (7) WK-C-BATCH-RAWTAG (8).
059700     MOVE 1 TO WK-N-BATCH-RAWTAG-SUB.
059800     PERFORM B231-ADD-ONE-RAW-TAG
059900        UNTIL WK-N-BATCH-RAWTAG-SUB > 8.
060000     MOVE WK-C-BATCH-BUILD-TAGS TO WK-C-STAGE-TAGS
060100                                   (WK-N-BATCH-STAGE-COUNT).
060200
060300 B239-BUILD-TAG-SET-EX.
060400     EXIT.
060500
060600*---------------------------------------------------------------*
060700 B231-ADD-ONE-RAW-TAG.
060800*---------------------------------------------------------------*
060900     IF  WK-C-BATCH-RAWTAG (WK-N-BATCH-RAWTAG-SUB) = SPACES
061000            OR WK-N-BATCH-TAG-COUNT = 8
061100         GO TO B231-ADD-ONE-RAW-TAG-GO.
061200     MOVE "N" TO WK-C-BATCH-TAG-DUP-SW.
061300     MOVE 1   TO WK-N-BATCH-MERGE-SUB.
061400     PERFORM B232-TEST-ONE-BUILD-TAG
061500        UNTIL WK-N-BATCH-MERGE-SUB > WK-N-BATCH-TAG-COUNT
061600           OR WK-C-BATCH-TAG-IS-DUP.
061700     IF  NOT WK-C-BATCH-TAG-IS-DUP
061800         ADD 1 TO WK-N-BATCH-TAG-COUNT
061900         MOVE WK-C-BATCH-RAWTAG (WK-N-BATCH-RAWTAG-SUB)
062000            TO WK-C-BATCH-BUILD-TAG (WK-N-BATCH-TAG-COUNT)
062100     END-IF.
062200 B231-ADD-ONE-RAW-TAG-GO.
062300     ADD 1 TO WK-N-BATCH-RAWTAG-SUB.
062400
062500 B231-ADD-ONE-RAW-TAG-EX.
062600     EXIT.
062700
062800*---------------------------------------------------------------*
062900 B232-TEST-ONE-BUILD-TAG.
063000*---------------------------------------------------------------*
063100     IF  WK-C-BATCH-BUILD-TAG (WK-N-BATCH-MERGE-SUB)
063200            = WK-C-BATCH-RAWTAG (WK-N-BATCH-RAWTAG-SUB)
063300         MOVE "Y" TO WK-C-BATCH-TAG-DUP-SW.
063400     ADD 1 TO WK-N-BATCH-MERGE-SUB.
063500
063600 B232-TEST-ONE-BUILD-TAG-EX.
063700     EXIT.
063800
063900*---------------------------------------------------------------*
064000 B240-RESOLVE-ONE-ACCOUNT.
064100*---------------------------------------------------------------*
064200     MOVE WK-C-BATCH-THISNAME    TO WK-C-VACCT-THISNAME.
064300     MOVE WK-N-BATCH-KNOWN-COUNT TO WK-C-VACCT-KNOWN-COUNT.
064400     MOVE WK-C-BATCH-KNOWN-LIST  TO WK-C-VACCT-KNOWN-LIST.
064500     MOVE SPACES TO WK-C-VACCT-NAME WK-C-VACCT-TYPE
064600                    WK-C-VACCT-TAGS WK-C-VACCT-ERROR-CD.
064700     CALL "LDGVACCT" USING WK-C-VACCT-RECORD.
064800
064900 B249-RESOLVE-ONE-ACCOUNT-EX.
065000     EXIT.
065100
065200*---------------------------------------------------------------*
065300 B300-STAGE-VALID-RECORD.
065400*---------------------------------------------------------------*
065500*    THE SLOT WAS ALREADY CLAIMED IN B200-VALIDATE-RECORD - THIS
065600*    PARAGRAPH ONLY FILLS IN THE TWO FIELDS IT DID NOT NEED
065700     MOVE WK-C-BATCH-DATE-RAW  TO WK-C-STAGE-DATE
065800                                  (WK-N-BATCH-STAGE-COUNT).
065900     MOVE WK-C-BATCH-NOTES-RAW TO WK-C-STAGE-NOTES
066000                                  (WK-N-BATCH-STAGE-COUNT).
066100
066200 B309-STAGE-VALID-RECORD-EX.
066300     EXIT.
066400
066500*=================================================================
066600* COMMIT THE STAGED FILE - EVERY RECORD STAGED ABOVE IS KNOWN
066700* GOOD, SO THIS SECTION NEVER REJECTS A RECORD, IT ONLY POSTS
066800*=================================================================
066900 C000-COMMIT-STAGED-FILE.
067000*---------------------------------------------------------------*
067100     MOVE 1 TO WK-N-BATCH-STAGE-SUB.
067200     PERFORM C010-COMMIT-ONE-TRANSACTION
067300        UNTIL WK-N-BATCH-STAGE-SUB > WK-N-BATCH-STAGE-COUNT.
067400
067500 C099-COMMIT-STAGED-FILE-EX.
067600     EXIT.
067700
067800*---------------------------------------------------------------*
067900 C010-COMMIT-ONE-TRANSACTION.
068000*---------------------------------------------------------------*
068100     PERFORM C100-FIND-DUPLICATE
068200        THRU C199-FIND-DUPLICATE-EX.
068300     IF  WK-C-DUP-FOUND
068400         PERFORM C110-MERGE-TAGS
068500            THRU C119-MERGE-TAGS-EX
068600     ELSE
068700         PERFORM C120-APPEND-NEW-TRANSACTION
068800            THRU C129-APPEND-NEW-TRANSACTION-EX
068900         PERFORM C200-POST-ACCOUNT-BALANCES
069000            THRU C299-POST-ACCOUNT-BALANCES-EX
069100     END-IF.
069200     ADD 1 TO WK-N-BATCH-STAGE-SUB.
069300
069400 C010-COMMIT-ONE-TRANSACTION-EX.
069500     EXIT.
069600
069700*---------------------------------------------------------------*
069800 C100-FIND-DUPLICATE.
069900*---------------------------------------------------------------*
070000     MOVE "N" TO WK-C-DUP-FOUND-SW.
070100     MOVE 1   TO WK-N-BATCH-LEDGER-SUB.
070200     PERFORM C101-TEST-ONE-LEDGER-ENTRY
070300        UNTIL WK-N-BATCH-LEDGER-SUB > WK-N-BATCH-LEDGER-COUNT
070400           OR WK-C-DUP-FOUND.
070500
070600 C199-FIND-DUPLICATE-EX.
070700     EXIT.
070800
070900*---------------------------------------------------------------*
071000 C101-TEST-ONE-LEDGER-ENTRY.
071100*---------------------------------------------------------------*
071200     IF  WK-C-LEDGER-DATE (WK-N-BATCH-LEDGER-SUB)
071300           = WK-C-STAGE-DATE     (WK-N-BATCH-STAGE-SUB)
071400        AND WK-C-LEDGER-SRC  (WK-N-BATCH-LEDGER-SUB)
071500           = WK-C-STAGE-SRC-NAME (WK-N-BATCH-STAGE-SUB)
071600        AND WK-C-LEDGER-DEST (WK-N-BATCH-LEDGER-SUB)
071700           = WK-C-STAGE-DEST-NAME (WK-N-BATCH-STAGE-SUB)
071800        AND WK-N-LEDGER-AMOUNT (WK-N-BATCH-LEDGER-SUB)
071900           = WK-N-STAGE-AMOUNT  (WK-N-BATCH-STAGE-SUB)
072000         MOVE "Y" TO WK-C-DUP-FOUND-SW
072100         MOVE WK-N-BATCH-LEDGER-SUB TO WK-N-BATCH-DUP-SUB
072200     END-IF.
072300     ADD 1 TO WK-N-BATCH-LEDGER-SUB.
072400
072500 C101-TEST-ONE-LEDGER-ENTRY-EX.
072600     EXIT.
072700
072800*---------------------------------------------------------------*
072900 C110-MERGE-TAGS.
073000*---------------------------------------------------------------*
073100     MOVE WK-C-LEDGER-TAGS (WK-N-BATCH-DUP-SUB)
073200        TO WK-C-BATCH-BUILD-TAGS.
073300     MOVE ZERO TO WK-N-BATCH-TAG-COUNT.
073400     PERFORM C111-COUNT-ONE-EXIST-TAG
073500        VARYING WK-N-BATCH-MERGE-SUB FROM 1 BY 1
073600           UNTIL WK-N-BATCH-MERGE-SUB > 8.
073700     MOVE WK-C-STAGE-TAGS (WK-N-BATCH-STAGE-SUB)
073800        TO WK-C-BATCH-RAWTAG-TABLE.
073900     MOVE 1 TO WK-N-BATCH-RAWTAG-SUB.
074000     PERFORM B231-ADD-ONE-RAW-TAG
074100        UNTIL WK-N-BATCH-RAWTAG-SUB > 8.
074200     MOVE WK-C-BATCH-BUILD-TAGS
074300        TO WK-C-LEDGER-TAGS (WK-N-BATCH-DUP-SUB).
074400     MOVE WK-N-LEDGER-SEQNO (WK-N-BATCH-DUP-SUB) TO LDGTXN-SEQNO.
074500     READ LDGTRNM KEY IS LDGTXN-SEQNO.
074600     IF  WK-C-SUCCESSFUL
074700         MOVE WK-C-LEDGER-TAGS (WK-N-BATCH-DUP-SUB) TO LDGTXN-TAGS
074800         REWRITE LDGTXN-RECORD
074900         IF  NOT WK-C-SUCCESSFUL
075000             DISPLAY "LDGBATCH - REWRITE ERROR - LDGTRNM - "
075100                WK-C-FILE-STATUS
075200         END-IF
075300     ELSE
075400         DISPLAY "LDGBATCH - READ ERROR - LDGTRNM - "
075500            WK-C-FILE-STATUS
075600     END-IF.
075700
075800 C119-MERGE-TAGS-EX.
075900     EXIT.
076000
076100*---------------------------------------------------------------*
076200*    COUNT-ONE-EXIST-TAG IS PERFORMED VARYING, NOT THRU UNTIL -
076300*    THE VARIED SUBSCRIPT LIVES ENTIRELY IN THE PERFORM CLAUSE,
076400*    THE PARAGRAPH ITSELF HAS NOTHING TO INCREMENT
076500 C111-COUNT-ONE-EXIST-TAG.
076600*---------------------------------------------------------------*
076700     IF  WK-C-BATCH-BUILD-TAG (WK-N-BATCH-MERGE-SUB) NOT = SPACES
076800         ADD 1 TO WK-N-BATCH-TAG-COUNT.
076900
077000 C111-COUNT-ONE-EXIST-TAG-EX.
077100     EXIT.
077200
077300*---------------------------------------------------------------*
077400*    THE RECORD IS ALWAYS POSTED TO LDGTRNM BELOW - IF THE IN-     *
077500*    MEMORY LEDGER TABLE IS ALREADY AT ITS 5000-ENTRY LIMIT ONLY   *
077600*    THE TABLE GROWTH IS SKIPPED, SEE LDG047                      *
077700 C120-APPEND-NEW-TRANSACTION.
077800*---------------------------------------------------------------*
077900     ADD 1 TO WK-N-BATCH-NEXT-SEQNO.
078000     MOVE WK-N-BATCH-NEXT-SEQNO  TO LDGTXN-SEQNO.
078100     MOVE WK-C-STAGE-DATE      (WK-N-BATCH-STAGE-SUB)
078200        TO LDGTXN-DATE.
078300     MOVE WK-C-STAGE-SRC-NAME  (WK-N-BATCH-STAGE-SUB)
078400        TO LDGTXN-SRC.
078500     MOVE WK-C-STAGE-DEST-NAME (WK-N-BATCH-STAGE-SUB)
078600        TO LDGTXN-DEST.
078700     MOVE WK-N-STAGE-AMOUNT    (WK-N-BATCH-STAGE-SUB)
078800        TO LDGTXN-AMOUNT.
078900     MOVE WK-C-STAGE-TAGS      (WK-N-BATCH-STAGE-SUB)
079000        TO LDGTXN-TAGS.
079100     MOVE WK-C-STAGE-NOTES     (WK-N-BATCH-STAGE-SUB)
079200        TO LDGTXN-NOTES.
079300     MOVE WK-C-TODAY-CCYYMMDD TO LDGTXN-LOAD-RUN.
079400     WRITE LDGTXN-RECORD.
079500     IF  NOT WK-C-SUCCESSFUL
079600         DISPLAY "LDGBATCH - WRITE ERROR - LDGTRNM - "
079700            WK-C-FILE-STATUS
079800     END-IF.
079900     IF  WK-N-BATCH-LEDGER-COUNT > 4999
080000         DISPLAY "LDGBATCH - LEDGER TABLE FULL AT 5000 - TXN "
080100                 "POSTED BUT NOT ADDED TO THE IN-MEMORY TABLE"
080200         GO TO C129-APPEND-NEW-TRANSACTION-EX.
080300     ADD 1 TO WK-N-BATCH-LEDGER-COUNT.
080400     MOVE LDGTXN-SEQNO  TO WK-N-LEDGER-SEQNO (WK-N-BATCH-LEDGER-COUNT).
080500     MOVE LDGTXN-DATE   TO WK-C-LEDGER-DATE  (WK-N-BATCH-LEDGER-COUNT).
080600     MOVE LDGTXN-SRC    TO WK-C-LEDGER-SRC   (WK-N-BATCH-LEDGER-COUNT).
080700     MOVE LDGTXN-DEST   TO WK-C-LEDGER-DEST  (WK-N-BATCH-LEDGER-COUNT).
080800     MOVE LDGTXN-AMOUNT TO WK-N-LEDGER-AMOUNT (WK-N-BATCH-LEDGER-COUNT).
080900     MOVE LDGTXN-TAGS   TO WK-C-LEDGER-TAGS  (WK-N-BATCH-LEDGER-COUNT).
081000
081100 C129-APPEND-NEW-TRANSACTION-EX.
081200     EXIT.
081300
081400*---------------------------------------------------------------*
081500 C200-POST-ACCOUNT-BALANCES.
081600*---------------------------------------------------------------*
081700     MOVE WK-C-STAGE-SRC-NAME (WK-N-BATCH-STAGE-SUB)
081800        TO WK-C-APPLY-NAME.
081900     MOVE WK-C-STAGE-SRC-TYPE (WK-N-BATCH-STAGE-SUB)
082000        TO WK-C-APPLY-TYPE.
082100     MOVE WK-C-STAGE-SRC-TAGS (WK-N-BATCH-STAGE-SUB)
082200        TO WK-C-APPLY-TAGS.
082300     COMPUTE WK-N-APPLY-AMOUNT =
082400             WK-N-STAGE-AMOUNT (WK-N-BATCH-STAGE-SUB) * -1.
082500     PERFORM C210-APPLY-ACCOUNT
082600        THRU C219-APPLY-ACCOUNT-EX.
082700
082800     MOVE WK-C-STAGE-DEST-NAME (WK-N-BATCH-STAGE-SUB)
082900        TO WK-C-APPLY-NAME.
083000     MOVE WK-C-STAGE-DEST-TYPE (WK-N-BATCH-STAGE-SUB)
083100        TO WK-C-APPLY-TYPE.
083200     MOVE WK-C-STAGE-DEST-TAGS (WK-N-BATCH-STAGE-SUB)
083300        TO WK-C-APPLY-TAGS.
083400     MOVE WK-N-STAGE-AMOUNT (WK-N-BATCH-STAGE-SUB)
083500        TO WK-N-APPLY-AMOUNT.
083600     PERFORM C210-APPLY-ACCOUNT
083700        THRU C219-APPLY-ACCOUNT-EX.
083800
083900 C299-POST-ACCOUNT-BALANCES-EX.
084000     EXIT.
084100
084200*---------------------------------------------------------------*
084300 C210-APPLY-ACCOUNT.
084400*---------------------------------------------------------------*
084500     MOVE WK-C-APPLY-NAME TO LDGACCT-NAME.
084600     READ LDGACCTM KEY IS LDGACCT-NAME.
084700     IF  WK-C-RECORD-NOT-FOUND
084800         MOVE WK-C-APPLY-NAME TO LDGACCT-NAME
084900         MOVE WK-C-APPLY-TYPE TO LDGACCT-TYPE
085000         PERFORM C230-SPLIT-APPLY-TAGS
085100            THRU C239-SPLIT-APPLY-TAGS-EX
085200         MOVE WK-N-APPLY-AMOUNT TO LDGACCT-BALANCE
085300         MOVE WK-C-TODAY-CCYYMMDD TO LDGACCT-LAST-UPD-DATE
085400         WRITE LDGACCT-RECORD
085500         IF  NOT WK-C-SUCCESSFUL
085600             DISPLAY "LDGBATCH - WRITE ERROR - LDGACCTM - "
085700                WK-C-FILE-STATUS
085800         END-IF
085900     ELSE
086000         IF  WK-C-SUCCESSFUL
086100             PERFORM C220-MERGE-ACCOUNT-TAGS
086200                THRU C229-MERGE-ACCOUNT-TAGS-EX
086300             ADD WK-N-APPLY-AMOUNT TO LDGACCT-BALANCE
086400             MOVE WK-C-TODAY-CCYYMMDD TO LDGACCT-LAST-UPD-DATE
086500             REWRITE LDGACCT-RECORD
086600             IF  NOT WK-C-SUCCESSFUL
086700                 DISPLAY "LDGBATCH - REWRITE ERROR - LDGACCTM - "
086800                    WK-C-FILE-STATUS
086900             END-IF
087000         ELSE
087100             DISPLAY "LDGBATCH - READ ERROR - LDGACCTM - "
087200                WK-C-FILE-STATUS
087300         END-IF
087400     END-IF.
087500
087600 C219-APPLY-ACCOUNT-EX.
087700     EXIT.
087800
087900*---------------------------------------------------------------*
088000 C220-MERGE-ACCOUNT-TAGS.
088100*---------------------------------------------------------------*
088200*    LDGACCT-TAGS IS ALREADY A FIXED 8-DEEP TABLE (SEE LDGACCT
088300*    COPYBOOK) BUT WK-C-APPLY-TAGS IS STILL THE RAW COLON TEXT
088400*    LDGVACCT HANDED BACK - UNSTRING IT THE SAME WAY B230 DOES
088500*    BEFORE UNIONING IT IN
088600     MOVE LDGACCT-TAGS TO WK-C-BATCH-BUILD-TAGS.
088700     MOVE ZERO TO WK-N-BATCH-TAG-COUNT.
088800     PERFORM C111-COUNT-ONE-EXIST-TAG
088900        VARYING WK-N-BATCH-MERGE-SUB FROM 1 BY 1
089000           UNTIL WK-N-BATCH-MERGE-SUB > 8.
089100     MOVE SPACES TO WK-C-BATCH-RAWTAG-TABLE.
089200     UNSTRING WK-C-APPLY-TAGS DELIMITED BY ALL ":"
089300        INTO WK-C-BATCH-RAWTAG (1) WK-C-BATCH-RAWTAG (2)
089400             WK-C-BATCH-RAWTAG (3) WK-C-BATCH-RAWTAG (4)
089500             WK-C-BATCH-RAWTAG (5) WK-C-BATCH-RAWTAG (6)
089600             WK-C-BATCH-RAWTAG (7) WK-C-BATCH-RAWTAG (8).
089700     MOVE 1 TO WK-N-BATCH-RAWTAG-SUB.
089800     PERFORM B231-ADD-ONE-RAW-TAG
089900        UNTIL WK-N-BATCH-RAWTAG-SUB > 8.
090000     MOVE WK-C-BATCH-BUILD-TAGS TO LDGACCT-TAGS.
090100
090200 C229-MERGE-ACCOUNT-TAGS-EX.
090300     EXIT.
090400
090500*---------------------------------------------------------------*
090600*    A BRAND NEW ACCOUNT HAS NO EXISTING TAGS TO UNION AGAINST -
090700*    THIS JUST SPLITS THE RAW COLON TEXT INTO THE FIXED TABLE
090800 C230-SPLIT-APPLY-TAGS.
090900*---------------------------------------------------------------*
091000     MOVE SPACES TO WK-C-BATCH-BUILD-TAGS.
091100     MOVE ZERO   TO WK-N-BATCH-TAG-COUNT.
091200     MOVE SPACES TO WK-C-BATCH-RAWTAG-TABLE.
091300     UNSTRING WK-C-APPLY-TAGS DELIMITED BY ALL ":"
091400        INTO WK-C-BATCH-RAWTAG (1) WK-C-BATCH-RAWTAG (2)
091500             WK-C-BATCH-RAWTAG (3) WK-C-BATCH-RAWTAG (4)
091600             WK-C-BATCH-RAWTAG (5) WK-C-BATCH-RAWTAG (6)
091700             WK-C-BATCH-RAWTAG (7) WK-C-BATCH-RAWTAG (8).
091800     MOVE 1 TO WK-N-BATCH-RAWTAG-SUB.
091900     PERFORM B231-ADD-ONE-RAW-TAG
092000        UNTIL WK-N-BATCH-RAWTAG-SUB > 8.
092100     MOVE WK-C-BATCH-BUILD-TAGS TO LDGACCT-TAGS.
092200
092300 C239-SPLIT-APPLY-TAGS-EX.
092400     EXIT.
092500
092600*---------------------------------------------------------------*
092700 Z000-CLOSE-LEDGER-FILES.
092800*---------------------------------------------------------------*
092900     CLOSE LDGPARM.
093000     CLOSE LDGTXNIN.
093100     CLOSE LDGACCTM.
093200     IF  NOT WK-C-SUCCESSFUL
093300         DISPLAY "LDGBATCH - CLOSE FILE ERROR - LDGACCTM"
093400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
093500     END-IF.
093600     CLOSE LDGTRNM.
093700     IF  NOT WK-C-SUCCESSFUL
093800         DISPLAY "LDGBATCH - CLOSE FILE ERROR - LDGTRNM"
093900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
094000     END-IF.
094100
094200 Z099-CLOSE-LEDGER-FILES-EX.
094300     EXIT.
094400
