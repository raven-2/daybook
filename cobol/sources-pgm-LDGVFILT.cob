000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LDGVFILT.
000300 AUTHOR.         R BEDELL.
000400 INSTALLATION.   HOUSEHOLD LEDGER PROJECT.
000500 DATE-WRITTEN.   14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*
000900*DESCRIPTION :  TXN-FILTER.  TESTS ONE LEDGER TRANSACTION AGAINST
001000*               A SET OF OPTIONAL CRITERIA (DATE WINDOW, ACCOUNT
001100*               NAME LIST, ACCOUNT TYPE LIST, TAG LIST) AND SETS
001200*               THE MATCH SWITCH "Y" ONLY IF EVERY SUPPLIED
001300*               CRITERION PASSES.  A CRITERION THE CALLER LEAVES
001400*               EMPTY (ZERO COUNT, OR NO DATE SUPPLIED) ALWAYS
001500*               PASSES.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION                *  LDG001
002100* LDG014 - KPALANI - 09/11/1994 - ACCOUNT/TYPE TESTS NOW OR THE     LDG014
002200*          SRC AND DEST SIDE TOGETHER INSTEAD OF JUST THE SRC       LDG014
002300* LDGY2K - TSOH    - 02/09/1998 - Y2K - DATE COMPARE WIDENED TO     LDGY2K
002400*          THE FULL 19-BYTE FORM, SEE VFILT COPYBOOK HISTORY        LDGY2K
002500* LDG033 - MFARROW - 21/06/2003 - TAG LIST RAISED FROM 10 TO 20     LDG033
002600*          ENTRIES ALONG WITH THE VFILT COPYBOOK CHANGE             LDG033
002700* LDG047 - DVANCE  - 11/08/2005 - MAIN-MODULE WAS PERFORMING        LDG047
002800*          B000 THRU B699 - THE WHOLE TAIL OF PARAGRAPHS RAN A      LDG047
002900*          SECOND TIME BY FALL-THROUGH AFTER B000'S OWN NESTED      LDG047
003000*          PERFORMS FINISHED, SO A FAILED DATE TEST NEVER TRULY     LDG047
003100*          SHORT-CIRCUITED THE REMAINING CRITERIA - NARROWED THE    LDG047
003200*          OUTER PERFORM TO B000 THRU B099 - ADD UPSI-0 TRACE       LDG047
003300*          SWITCH TO HELP CATCH THE NEXT ONE OF THESE - ALSO        LDG047
003400*          TRIM THE SRC NAME IN THE TRACE LINE INSTEAD OF           LDG047
003500*          PRINTING THE FULL BLANK-PADDED FIELD                     LDG047
003600*---------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                   UPSI-0 IS UPSI-SWITCH-0
004600                     ON  STATUS IS WK-C-FILT-TRACE-ON
004700                     OFF STATUS IS WK-C-FILT-TRACE-OFF.
004800
004900 EJECT
005000***************
005100 DATA DIVISION.
005200***************
005300*************************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                      PIC X(24)  VALUE
005700     "** PROGRAM LDGVFILT **".
005800
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01  WK-C-COMMON.
006100     COPY LDGCMWS.
006200
006300 01  WK-C-VFILT-WORK-AREA.
006400     05  WK-N-VFILT-SUBSCRIPT    PIC 9(04) COMP.
006500     05  WK-N-VFILT-TAG-SUB      PIC 9(04) COMP.
006600     05  WK-N-VFILT-TRACE-LEN    PIC 9(04) COMP.
006700     05  WK-C-VFILT-FOUND-SW     PIC X(01) VALUE "N".
006800         88  WK-C-VFILT-FOUND           VALUE "Y".
006900     05  FILLER                  PIC X(04).
007000
007100 EJECT
007200 LINKAGE SECTION.
007300*****************
007400     COPY VFILT.
007500
007600 EJECT
007700*********************************************
007800 PROCEDURE DIVISION USING WK-C-VFILT-RECORD.
007900*********************************************
008000 MAIN-MODULE.
008100     PERFORM B000-TEST-CRITERIA
008200        THRU B099-TEST-CRITERIA-EX.
008300     IF  WK-C-FILT-TRACE-ON
008400         PERFORM B700-TRACE-MATCH
008500            THRU B799-TRACE-MATCH-EX
008600     END-IF.
008700
008800 MAIN-MODULE-EX.
008900     EXIT PROGRAM.
009000
009100*---------------------------------------------------------------*
009200 B000-TEST-CRITERIA.
009300*---------------------------------------------------------------*
009400     MOVE "Y" TO WK-C-VFILT-MATCH-SW.
009500     PERFORM B100-TEST-START-DATE
009600        THRU B199-TEST-START-DATE-EX.
009700     IF  NOT WK-C-VFILT-IS-MATCH
009800         GO TO B099-TEST-CRITERIA-EX.
009900     PERFORM B200-TEST-END-DATE
010000        THRU B299-TEST-END-DATE-EX.
010100     IF  NOT WK-C-VFILT-IS-MATCH
010200         GO TO B099-TEST-CRITERIA-EX.
010300     PERFORM B300-TEST-ACCOUNTS
010400        THRU B399-TEST-ACCOUNTS-EX.
010500     IF  NOT WK-C-VFILT-IS-MATCH
010600         GO TO B099-TEST-CRITERIA-EX.
010700     PERFORM B400-TEST-TYPES
010800        THRU B499-TEST-TYPES-EX.
010900     IF  NOT WK-C-VFILT-IS-MATCH
011000         GO TO B099-TEST-CRITERIA-EX.
011100     PERFORM B600-TEST-TAGS
011200        THRU B699-TEST-TAGS-EX.
011300
011400 B099-TEST-CRITERIA-EX.
011500     EXIT.
011600
011700*---------------------------------------------------------------*
011800 B100-TEST-START-DATE.
011900*---------------------------------------------------------------*
012000     IF  WK-C-VFILT-START-SUPPLIED
012100        AND WK-C-VFILT-TXN-DATE < WK-C-VFILT-START-DATE
012200         MOVE "N" TO WK-C-VFILT-MATCH-SW.
012300
012400 B199-TEST-START-DATE-EX.
012500     EXIT.
012600
012700*---------------------------------------------------------------*
012800 B200-TEST-END-DATE.
012900*---------------------------------------------------------------*
013000     IF  WK-C-VFILT-END-SUPPLIED
013100        AND WK-C-VFILT-TXN-DATE > WK-C-VFILT-END-DATE
013200         MOVE "N" TO WK-C-VFILT-MATCH-SW.
013300
013400 B299-TEST-END-DATE-EX.
013500     EXIT.
013600
013700*---------------------------------------------------------------*
013800 B300-TEST-ACCOUNTS.
013900*---------------------------------------------------------------*
014000     IF  WK-C-VFILT-ACCT-COUNT = ZERO
014100         GO TO B399-TEST-ACCOUNTS-EX.
014200     MOVE "N" TO WK-C-VFILT-FOUND-SW.
014300     MOVE 1   TO WK-N-VFILT-SUBSCRIPT.
014400     PERFORM B310-TEST-ONE-ACCT
014500        UNTIL WK-N-VFILT-SUBSCRIPT > WK-C-VFILT-ACCT-COUNT
014600           OR WK-C-VFILT-FOUND.
014700     IF  NOT WK-C-VFILT-FOUND
014800         MOVE "N" TO WK-C-VFILT-MATCH-SW.
014900
015000 B399-TEST-ACCOUNTS-EX.
015100     EXIT.
015200
015300*---------------------------------------------------------------*
015400 B310-TEST-ONE-ACCT.
015500*---------------------------------------------------------------*
015600     IF  WK-C-VFILT-TXN-SRC  = WK-C-VFILT-ACCT-LIST
015700                                  (WK-N-VFILT-SUBSCRIPT)
015800        OR WK-C-VFILT-TXN-DEST = WK-C-VFILT-ACCT-LIST
015900                                  (WK-N-VFILT-SUBSCRIPT)
016000         MOVE "Y" TO WK-C-VFILT-FOUND-SW.
016100     ADD 1 TO WK-N-VFILT-SUBSCRIPT.
016200
016300 B319-TEST-ONE-ACCT-EX.
016400     EXIT.
016500
016600*---------------------------------------------------------------*
016700 B400-TEST-TYPES.
016800*---------------------------------------------------------------*
016900     IF  WK-C-VFILT-TYPE-COUNT = ZERO
017000         GO TO B499-TEST-TYPES-EX.
017100     MOVE "N" TO WK-C-VFILT-FOUND-SW.
017200     MOVE 1   TO WK-N-VFILT-SUBSCRIPT.
017300     PERFORM B410-TEST-ONE-TYPE
017400        UNTIL WK-N-VFILT-SUBSCRIPT > WK-C-VFILT-TYPE-COUNT
017500           OR WK-C-VFILT-FOUND.
017600     IF  NOT WK-C-VFILT-FOUND
017700         MOVE "N" TO WK-C-VFILT-MATCH-SW.
017800
017900 B499-TEST-TYPES-EX.
018000     EXIT.
018100
018200*---------------------------------------------------------------*
018300 B410-TEST-ONE-TYPE.
018400*---------------------------------------------------------------*
018500     IF  WK-C-VFILT-TXN-SRC-TYPE  = WK-C-VFILT-TYPE-LIST
018600                                  (WK-N-VFILT-SUBSCRIPT)
018700        OR WK-C-VFILT-TXN-DEST-TYPE = WK-C-VFILT-TYPE-LIST
018800                                  (WK-N-VFILT-SUBSCRIPT)
018900         MOVE "Y" TO WK-C-VFILT-FOUND-SW.
019000     ADD 1 TO WK-N-VFILT-SUBSCRIPT.
019100
019200 B419-TEST-ONE-TYPE-EX.
019300     EXIT.
019400
019500*---------------------------------------------------------------*
019600 B600-TEST-TAGS.
019700*---------------------------------------------------------------*
019800     IF  WK-C-VFILT-TAG-COUNT = ZERO
019900         GO TO B699-TEST-TAGS-EX.
020000     MOVE "N" TO WK-C-VFILT-FOUND-SW.
020100     MOVE 1   TO WK-N-VFILT-SUBSCRIPT.
020200     PERFORM B610-TEST-ONE-REQUEST-TAG
020300        UNTIL WK-N-VFILT-SUBSCRIPT > WK-C-VFILT-TAG-COUNT
020400           OR WK-C-VFILT-FOUND.
020500     IF  NOT WK-C-VFILT-FOUND
020600         MOVE "N" TO WK-C-VFILT-MATCH-SW.
020700
020800 B699-TEST-TAGS-EX.
020900     EXIT.
021000
021100*---------------------------------------------------------------*
021200 B610-TEST-ONE-REQUEST-TAG.
021300*---------------------------------------------------------------*
021400     MOVE 1 TO WK-N-VFILT-TAG-SUB.
021500     PERFORM B620-TEST-ONE-TXN-TAG
021600        UNTIL WK-N-VFILT-TAG-SUB > 8
021700           OR WK-C-VFILT-FOUND.
021800     ADD 1 TO WK-N-VFILT-SUBSCRIPT.
021900
022000 B619-TEST-ONE-REQUEST-TAG-EX.
022100     EXIT.
022200
022300*---------------------------------------------------------------*
022400 B620-TEST-ONE-TXN-TAG.
022500*---------------------------------------------------------------*
022600     IF  WK-C-VFILT-TXN-TAG (WK-N-VFILT-TAG-SUB) NOT = SPACES
022700        AND WK-C-VFILT-TXN-TAG (WK-N-VFILT-TAG-SUB)
022800              = WK-C-VFILT-TAG-LIST (WK-N-VFILT-SUBSCRIPT)
022900         MOVE "Y" TO WK-C-VFILT-FOUND-SW.
023000     ADD 1 TO WK-N-VFILT-TAG-SUB.
023100
023200*---------------------------------------------------------------*
023300 B629-TEST-ONE-TXN-TAG-EX.
023400     EXIT.
023500
023600*---------------------------------------------------------------*
023700 B700-TRACE-MATCH.
023800*---------------------------------------------------------------*
023900*    UPSI-0 SWITCH TRACE - OPERATIONS FLIPS THIS ON AT THE      *
024000*    CONSOLE WHEN A REPORT IS PULLING THE WRONG TRANSACTIONS -  *
024100*    SHOWS THE TRANSACTION DATE BROKEN OUT, THE SRC NAME WITH   *
024200*    TRAILING BLANKS TRIMMED, AND THE FINAL MATCH SWITCH        *
024300*---------------------------------------------------------------*
024400     MOVE 20 TO WK-N-VFILT-TRACE-LEN.
024500     PERFORM B710-TRIM-TRACE-NAME
024600        UNTIL WK-C-VFILT-TXN-SRC-CH (WK-N-VFILT-TRACE-LEN)
024700                 NOT = SPACE
024800           OR WK-N-VFILT-TRACE-LEN = 1.
024900     DISPLAY "LDGVFILT TRACE - CCYY/MM/DD "
025000             WK-C-VFILT-TXN-CCYY "/"
025100             WK-C-VFILT-TXN-MM   "/"
025200             WK-C-VFILT-TXN-DD   " SRC "
025300             WK-C-VFILT-TXN-SRC (1 : WK-N-VFILT-TRACE-LEN)
025400             " MATCH-SW "
025500             WK-C-VFILT-MATCH-SW.
025600
025700 B799-TRACE-MATCH-EX.
025800     EXIT.
025900
026000*---------------------------------------------------------------*
026100 B710-TRIM-TRACE-NAME.
026200*---------------------------------------------------------------*
026300     SUBTRACT 1 FROM WK-N-VFILT-TRACE-LEN.
026400
