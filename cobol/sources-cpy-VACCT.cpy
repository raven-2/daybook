000100*****************************************************************
000200* VACCT - LINKAGE RECORD FOR CALL "LDGVACCT"                    *
000300*****************************************************************
000400* HISTORY OF MODIFICATION:                                      *
000500*****************************************************************
000600* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION                *  LDG001
000700* LDG033 - MFARROW - 21/06/2003 - ADD WK-C-VACCT-ERROR-CD SO THE *  LDG033
000800*          CALLER CAN TELL A BAD TYPE FROM A BAD NAME               LDG033
000900* LDG041 - MFARROW - 08/09/2004 - LDGBATCH NOW PASSES DOWN THE   *  LDG041
001000*          LIST OF ACCOUNT NAMES ALREADY ON LDGACCTM SO LDGVACCT *  LDG041
001100*          CAN SKIP THE HINTS LOOKUP WHEN THE FIRST TOKEN IS     *  LDG041
001200*          ALREADY A KNOWN ACCOUNT - LDGVACCT HAS NO FILE ACCESS *  LDG041
001300*          OF ITS OWN, LDGBATCH OWNS LDGACCTM EXCLUSIVELY        *  LDG041
001400* LDG047 - DVANCE  - 11/08/2005 - ADD WK-C-VACCT-NAME-CHARS      *  LDG047
001500*          REDEFINE SO B610 CAN SCAN THE NAME CHARACTER BY      *   LDG047
001600*          CHARACTER WITHOUT REFERENCE MODIFICATION, AND ADD    *   LDG047
001700*          FILLER PAD PER SHOP STANDARD                         *   LDG047
001800*****************************************************************
001900 01  WK-C-VACCT-RECORD.
002000     05  WK-C-VACCT-INPUT.
002100         10  WK-C-VACCT-DESCRIPTOR     PIC X(40).
002200         10  WK-C-VACCT-THISNAME       PIC X(20).
002300         10  WK-C-VACCT-KNOWN-COUNT    PIC 9(04) COMP.
002400         10  WK-C-VACCT-KNOWN-LIST     OCCURS 300 TIMES
002500                                       PIC X(20).
002600     05  WK-C-VACCT-OUTPUT.
002700         10  WK-C-VACCT-NAME           PIC X(20).
002800         10  WK-C-VACCT-NAME-CHARS     REDEFINES
002900                                        WK-C-VACCT-NAME
003000                                        OCCURS 20 TIMES
003100                                        PIC X(01).
003200         10  WK-C-VACCT-TYPE           PIC X(10).
003300             88  WK-C-VACCT-TYPE-IS-VALID    VALUE "ASSET     "
003400                                                    "EXPENSE   "
003500                                                    "INCOME    "
003600                                                    "LIABILITY "
003700                                                    "RECEIVABLE".
003800         10  WK-C-VACCT-TAGS           PIC X(80).
003900         10  WK-C-VACCT-ERROR-CD       PIC X(07).
004000     05  WK-C-VACCT-DISPLAY-LINE REDEFINES WK-C-VACCT-OUTPUT
004100                                           PIC X(117).
004200     05  FILLER                    PIC X(04).
004300
