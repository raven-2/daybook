000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LDGVHINT.
000300 AUTHOR.         R BEDELL.
000400 INSTALLATION.   HOUSEHOLD LEDGER PROJECT.
000500 DATE-WRITTEN.   14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*
000900*DESCRIPTION :  HINTS-RESOLVE.  CALLED ROUTINE THAT LOADS THE
001000*               HINTS FILE ON ITS FIRST CALL AND THEREAFTER
001100*               SUGGESTS A CANONICAL ACCOUNT NAME FOR A GIVEN
001200*               DESCRIPTOR STRING - EXACT MATCH OF THE WHOLE
001300*               DESCRIPTOR AGAINST A PATTERN WINS FIRST, ELSE
001400*               THE FIRST PATTERN (IN FILE ORDER) THAT OCCURS
001500*               AS A SUBSTRING OF THE DESCRIPTOR WINS.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION                *  LDG001
002100* LDG014 - KPALANI - 09/11/1994 - EXACT-MATCH CHECK ADDED AHEAD     LDG014
002200*          OF THE SUBSTRING SCAN - "GROCERY" WAS MATCHING A         LDG014
002300*          SHORTER PATTERN BEFORE ITS OWN EXACT ENTRY               LDG014
002400* LDGY2K - TSOH    - 02/09/1998 - Y2K REVIEW - NO DATE FIELDS IN    LDGY2K
002500*          THIS MODULE, NO CHANGE REQUIRED, SIGNED OFF              LDGY2K
002600* LDG033 - MFARROW - 21/06/2003 - RAISE TABLE SIZE FROM 80 TO       LDG033
002700*          200 ENTRIES - RAN OUT OF ROOM ON THE HOUSEHOLD LEDGER    LDG033
002800* LDG047 - DVANCE  - 11/08/2005 - ADD UPSI-0 HINT-TRACE SWITCH -    LDG047
002900*          DISPLAYS WHAT CAME BACK OVER THE CALL INTERFACE WHEN     LDG047
003000*          OPERATIONS FLIPS THE SWITCH ON AT THE CONSOLE - SAVES    LDG047
003100*          RE-COMPILING WITH A DEBUG DISPLAY EVERY TIME A HINT      LDG047
003200*          LOOKS WRONG ON THE LEDGER                                LDG047
003300*---------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                   UPSI-0 IS UPSI-SWITCH-0
004300                     ON  STATUS IS WK-C-HINT-TRACE-ON
004400                     OFF STATUS IS WK-C-HINT-TRACE-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT LDGHINT    ASSIGN TO DISK-LDGHINT
004900            ORGANIZATION    IS LINE SEQUENTIAL
005000            FILE STATUS     IS WK-C-FILE-STATUS.
005100
005200 EJECT
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800 FD  LDGHINT
005900     LABEL RECORDS ARE OMITTED.
006000     COPY LDGHINF.
006100
006200*************************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                      PIC X(24)  VALUE
006600     "** PROGRAM LDGVHINT **".
006700
006800* ------------------ PROGRAM WORKING STORAGE -------------------*
006900 01  WK-C-COMMON.
007000     COPY LDGCMWS.
007100
007200 77  WK-C-FIRST-TIME-SW          PIC X(01) VALUE "Y".
007300     88  WK-C-FIRST-CALL                 VALUE "Y".
007400 77  WK-N-FIRST-TIME-SW REDEFINES WK-C-FIRST-TIME-SW
007500                                 PIC 9(01).
007600
007700 77  WK-N-SUBSCRIPT              PIC 9(04) COMP VALUE ZERO.
007800 77  WK-N-SCAN-POS               PIC 9(04) COMP VALUE ZERO.
007900 77  WK-N-TALLY                  PIC 9(04) COMP VALUE ZERO.
008000
008100*                                IN-MEMORY HINTS SEARCH TABLE,
008200*                                LOADED ONCE FOR THE LIFE OF THE
008300*                                CALLING RUN - NOT PART OF ANY
008400*                                COPYBOOK, THIS TABLE BELONGS TO
008500*                                LDGVHINT ALONE
008600 01  LDGHINF-TABLE.
008700     05  LDGHINF-TAB-COUNT       PIC 9(04) COMP VALUE ZERO.
008800     05  LDGHINF-TAB-ENTRY       OCCURS 200 TIMES
008900                                 INDEXED BY LDGHINF-TAB-IX.
009000         10  LDGHINF-TAB-PATTERN PIC X(40).
009100         10  LDGHINF-TAB-PATCHR  REDEFINES
009200                                  LDGHINF-TAB-PATTERN
009300                                  OCCURS 40 TIMES
009400                                  PIC X(01).
009500         10  LDGHINF-TAB-PATLEN  PIC 9(04) COMP.
009600         10  LDGHINF-TAB-ACCOUNT PIC X(20).
009700
009800 EJECT
009900 LINKAGE SECTION.
010000*****************
010100     COPY VHINT.
010200
010300 EJECT
010400********************************************
010500 PROCEDURE DIVISION USING WK-C-VHINT-RECORD.
010600********************************************
010700 MAIN-MODULE.
010800     PERFORM A000-LOAD-HINTS-TABLE
010900        THRU A099-LOAD-HINTS-TABLE-EX.
011000     PERFORM B000-RESOLVE-DESCRIPTOR
011100        THRU B099-RESOLVE-DESCRIPTOR-EX.
011200     IF  WK-C-HINT-TRACE-ON
011300         PERFORM B090-TRACE-RESOLVE
011400            THRU B098-TRACE-RESOLVE-EX
011500     END-IF.
011600     EXIT PROGRAM.
011700
011800*---------------------------------------------------------------*
011900 A000-LOAD-HINTS-TABLE.
012000*---------------------------------------------------------------*
012100     IF  NOT WK-C-FIRST-CALL
012200         GO TO A099-LOAD-HINTS-TABLE-EX.
012300
012400     MOVE "N" TO WK-C-FIRST-TIME-SW.
012500     MOVE ZERO TO LDGHINF-TAB-COUNT.
012600
012700     OPEN INPUT LDGHINT.
012800     IF  NOT WK-C-SUCCESSFUL
012900         DISPLAY "LDGVHINT - OPEN FILE ERROR - LDGHINT"
013000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013100         GO TO A099-LOAD-HINTS-TABLE-EX.
013200
013300     PERFORM A010-READ-ONE-HINT
013400        UNTIL WK-C-END-OF-FILE
013500           OR LDGHINF-TAB-COUNT = 200.
013600
013700     CLOSE LDGHINT.
013800     GO TO A099-LOAD-HINTS-TABLE-EX.
013900
014000*---------------------------------------------------------------*
014100 A010-READ-ONE-HINT.
014200*---------------------------------------------------------------*
014300     READ LDGHINT.
014400     IF  WK-C-END-OF-FILE
014500         GO TO A019-READ-ONE-HINT-EX.
014600
014700     IF  LDGHINF-LINE (1:1) = SPACE
014800        OR LDGHINF-LINE = SPACES
014900         GO TO A019-READ-ONE-HINT-EX.
015000
015100     ADD 1 TO LDGHINF-TAB-COUNT.
015200     SET LDGHINF-TAB-IX TO LDGHINF-TAB-COUNT.
015300     MOVE SPACES TO LDGHINF-TAB-PATTERN (LDGHINF-TAB-IX).
015400     MOVE SPACES TO LDGHINF-TAB-ACCOUNT (LDGHINF-TAB-IX).
015500     UNSTRING LDGHINF-LINE DELIMITED BY ","
015600        INTO LDGHINF-TAB-PATTERN (LDGHINF-TAB-IX)
015700             LDGHINF-TAB-ACCOUNT (LDGHINF-TAB-IX).
015800     PERFORM A015-CALC-PATTERN-LEN
015900        THRU A018-CALC-PATTERN-LEN-EX.
016000
016100 A019-READ-ONE-HINT-EX.
016200     EXIT.
016300
016400*---------------------------------------------------------------*
016500 A015-CALC-PATTERN-LEN.
016600*---------------------------------------------------------------*
016700*    WORK BACKWARDS FROM THE END OF THE 40-BYTE FIELD TO FIND   *
016800*    THE LAST NON-BLANK CHARACTER - INTRINSIC FUNCTIONS AREN'T  *
016900*    ALLOWED ON THIS MACHINE'S COMPILER                         *
017000*---------------------------------------------------------------*
017100     MOVE 40 TO WK-N-SCAN-POS.
017200     MOVE 40 TO LDGHINF-TAB-PATLEN (LDGHINF-TAB-IX).
017300     PERFORM A016-BACK-UP-ONE
017400        UNTIL WK-N-SCAN-POS = ZERO.
017500     GO TO A018-CALC-PATTERN-LEN-EX.
017600
017700 A016-BACK-UP-ONE.
017800     IF  LDGHINF-TAB-PATCHR (LDGHINF-TAB-IX, WK-N-SCAN-POS)
017900            NOT = SPACE
018000         MOVE WK-N-SCAN-POS TO
018100              LDGHINF-TAB-PATLEN (LDGHINF-TAB-IX)
018200         MOVE ZERO TO WK-N-SCAN-POS
018300     ELSE
018400         SUBTRACT 1 FROM WK-N-SCAN-POS
018500         IF  WK-N-SCAN-POS = ZERO
018600             MOVE ZERO TO LDGHINF-TAB-PATLEN (LDGHINF-TAB-IX)
018700         END-IF
018800     END-IF.
018900
019000 A018-CALC-PATTERN-LEN-EX.
019100     EXIT.
019200
019300*---------------------------------------------------------------*
019400 A099-LOAD-HINTS-TABLE-EX.
019500*---------------------------------------------------------------*
019600     EXIT.
019700
019800*---------------------------------------------------------------*
019900 B000-RESOLVE-DESCRIPTOR.
020000*---------------------------------------------------------------*
020100     MOVE SPACES TO WK-C-VHINT-ACCOUNT.
020200     MOVE "N"     TO WK-C-VHINT-FOUND.
020300     IF  LDGHINF-TAB-COUNT = ZERO
020400         GO TO B099-RESOLVE-DESCRIPTOR-EX.
020500
020600*--> EXACT MATCH OF THE WHOLE DESCRIPTOR WINS FIRST
020700     MOVE 1 TO WK-N-SUBSCRIPT.
020800     PERFORM B010-EXACT-MATCH-TEST
020900        UNTIL WK-N-SUBSCRIPT > LDGHINF-TAB-COUNT
021000           OR WK-C-VHINT-IS-FOUND.
021100
021200     IF  WK-C-VHINT-IS-FOUND
021300         GO TO B099-RESOLVE-DESCRIPTOR-EX.
021400
021500*--> ELSE FIRST PATTERN THAT OCCURS ANYWHERE IN THE DESCRIPTOR
021600     MOVE 1 TO WK-N-SUBSCRIPT.
021700     PERFORM B020-SUBSTRING-MATCH-TEST
021800        UNTIL WK-N-SUBSCRIPT > LDGHINF-TAB-COUNT
021900           OR WK-C-VHINT-IS-FOUND.
022000
022100     GO TO B099-RESOLVE-DESCRIPTOR-EX.
022200
022300*---------------------------------------------------------------*
022400 B010-EXACT-MATCH-TEST.
022500*---------------------------------------------------------------*
022600     SET LDGHINF-TAB-IX TO WK-N-SUBSCRIPT.
022700     IF  LDGHINF-TAB-PATTERN (LDGHINF-TAB-IX)
022800            = WK-C-VHINT-DESCRIPTOR
022900         MOVE LDGHINF-TAB-ACCOUNT (LDGHINF-TAB-IX)
023000            TO WK-C-VHINT-ACCOUNT
023100         MOVE "Y" TO WK-C-VHINT-FOUND
023200     ELSE
023300         ADD 1 TO WK-N-SUBSCRIPT
023400     END-IF.
023500
023600*---------------------------------------------------------------*
023700 B020-SUBSTRING-MATCH-TEST.
023800*---------------------------------------------------------------*
023900     SET LDGHINF-TAB-IX TO WK-N-SUBSCRIPT.
024000     IF  LDGHINF-TAB-PATLEN (LDGHINF-TAB-IX) = ZERO
024100         ADD 1 TO WK-N-SUBSCRIPT
024200         GO TO B029-SUBSTRING-MATCH-TEST-EX.
024300
024400     MOVE ZERO TO WK-N-TALLY.
024500     INSPECT WK-C-VHINT-DESCRIPTOR TALLYING
024600        WK-N-TALLY FOR ALL
024700        LDGHINF-TAB-PATTERN (LDGHINF-TAB-IX)
024800        (1 : LDGHINF-TAB-PATLEN (LDGHINF-TAB-IX)).
024900
025000     IF  WK-N-TALLY NOT = ZERO
025100         MOVE LDGHINF-TAB-ACCOUNT (LDGHINF-TAB-IX)
025200            TO WK-C-VHINT-ACCOUNT
025300         MOVE "Y" TO WK-C-VHINT-FOUND
025400     ELSE
025500         ADD 1 TO WK-N-SUBSCRIPT
025600     END-IF.
025700
025800 B029-SUBSTRING-MATCH-TEST-EX.
025900     EXIT.
026000
026100 B099-RESOLVE-DESCRIPTOR-EX.
026200*---------------------------------------------------------------*
026300     EXIT.
026400
026500*---------------------------------------------------------------*
026600 B090-TRACE-RESOLVE.
026700*---------------------------------------------------------------*
026800*    UPSI-0 SWITCH TRACE - OPERATIONS FLIPS THIS ON AT THE      *
026900*    CONSOLE WHEN A HINT LOOKS WRONG ON THE LEDGER - SHOWS      *
027000*    EXACTLY WHAT CAME BACK OVER THE CALL INTERFACE             *
027100*---------------------------------------------------------------*
027200     DISPLAY "LDGVHINT TRACE - " WK-C-VHINT-DISPLAY.
027300
027400 B098-TRACE-RESOLVE-EX.
027500     EXIT.
027600
