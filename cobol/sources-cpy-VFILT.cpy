000100*****************************************************************
000200* VFILT - LINKAGE RECORD FOR CALL "LDGVFILT"                    *
000300*****************************************************************
000400* HISTORY OF MODIFICATION:                                      *
000500*****************************************************************
000600* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION                *  LDG001
000700* LDG033 - MFARROW - 21/06/2003 - RAISE ACCT/TAG CRITERIA LISTS  *  LDG033
000800*          FROM 10 TO 20 ENTRIES FOR THE HOUSEHOLD LEDGER           LDG033
000900* LDG047 - DVANCE  - 11/08/2005 - ADD FILLER PAD TO THE 01 LEVEL *  LDG047
001000*          PER SHOP STANDARD - ALSO ADDED A CHAR-ARRAY VIEW OF      LDG047
001100*          THE SRC NAME SO THE CONSOLE TRACE CAN TRIM TRAILING      LDG047
001200*          BLANKS INSTEAD OF PRINTING A FULL 20-BYTE FIELD          LDG047
001300*****************************************************************
001400 01  WK-C-VFILT-RECORD.
001500     05  WK-C-VFILT-TXN.
001600         10  WK-C-VFILT-TXN-DATE       PIC X(19).
001700         10  WK-C-VFILT-TXN-DATE-PARTS REDEFINES
001800                               WK-C-VFILT-TXN-DATE.
001900             15  WK-C-VFILT-TXN-CCYY   PIC 9(04).
002000             15  FILLER                PIC X(01).
002100             15  WK-C-VFILT-TXN-MM     PIC 9(02).
002200             15  FILLER                PIC X(01).
002300             15  WK-C-VFILT-TXN-DD     PIC 9(02).
002400             15  FILLER                PIC X(08).
002500         10  WK-C-VFILT-TXN-SRC        PIC X(20).
002600         10  WK-C-VFILT-TXN-SRC-CHARS REDEFINES
002700                               WK-C-VFILT-TXN-SRC.
002800             15  WK-C-VFILT-TXN-SRC-CH OCCURS 20 TIMES
002900                                       PIC X(01).
003000         10  WK-C-VFILT-TXN-SRC-TYPE   PIC X(10).
003100         10  WK-C-VFILT-TXN-DEST       PIC X(20).
003200         10  WK-C-VFILT-TXN-DEST-TYPE  PIC X(10).
003300         10  WK-C-VFILT-TXN-TAGS       PIC X(80).
003400         10  WK-C-VFILT-TXN-TAGS-TAB REDEFINES
003500                               WK-C-VFILT-TXN-TAGS.
003600             15  WK-C-VFILT-TXN-TAG    OCCURS 8 TIMES
003700                                       PIC X(10).
003800     05  WK-C-VFILT-CRITERIA.
003900         10  WK-C-VFILT-START-DATE     PIC X(19).
004000         10  WK-C-VFILT-START-SW       PIC X(01).
004100             88  WK-C-VFILT-START-SUPPLIED    VALUE "Y".
004200         10  WK-C-VFILT-END-DATE       PIC X(19).
004300         10  WK-C-VFILT-END-SW         PIC X(01).
004400             88  WK-C-VFILT-END-SUPPLIED      VALUE "Y".
004500         10  WK-C-VFILT-ACCT-COUNT     PIC 9(04) COMP.
004600         10  WK-C-VFILT-ACCT-LIST      OCCURS 20 TIMES
004700                                       PIC X(20).
004800         10  WK-C-VFILT-TYPE-COUNT     PIC 9(04) COMP.
004900         10  WK-C-VFILT-TYPE-LIST      OCCURS 5 TIMES
005000                                       PIC X(10).
005100         10  WK-C-VFILT-TAG-COUNT      PIC 9(04) COMP.
005200         10  WK-C-VFILT-TAG-LIST        OCCURS 20 TIMES
005300                                       PIC X(20).
005400     05  WK-C-VFILT-OUTPUT.
005500         10  WK-C-VFILT-MATCH-SW       PIC X(01).
005600             88  WK-C-VFILT-IS-MATCH          VALUE "Y".
005700     05  FILLER                        PIC X(04).
005800
