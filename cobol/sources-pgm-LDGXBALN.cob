000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LDGXBALN.
000300 AUTHOR.         R BEDELL.
000400 INSTALLATION.   HOUSEHOLD LEDGER PROJECT.
000500 DATE-WRITTEN.   14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*
000900*DESCRIPTION :  ACCOUNT-BALANCE.  GIVEN AN ACCOUNT NAME AND AN
001000*               OPTIONAL START/END DATE WINDOW, SCANS THE WHOLE
001100*               LEDGER MASTER AND RETURNS THE NET BALANCE - EACH
001200*               QUALIFYING TRANSACTION SUBTRACTS THE AMOUNT WHEN
001300*               THIS ACCOUNT IS THE SOURCE AND ADDS IT WHEN THIS
001400*               ACCOUNT IS THE DESTINATION (A SELF-TRANSFER NETS
001500*               TO ZERO SINCE BOTH SIDES FIRE).
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* LDG001 - RBEDELL - 14/03/1991 - INITIAL VERSION                *  LDG001
002100* LDGY2K - TSOH    - 02/09/1998 - Y2K - DATE WINDOW TEST WIDENED    LDGY2K
002200*          TO THE FULL 19-BYTE FORM, SEE XBALN COPYBOOK HISTORY  *  LDGY2K
002300* LDG033 - MFARROW - 21/06/2003 - PICKED UP LDGTXN-SEQNO BEING   *  LDG033
002400*          REUSED AS A READ KEY ELSEWHERE - THIS PROGRAM ONLY    *  LDG033
002500*          EVER OPENS LDGTRNM FOR A FULL SEQUENTIAL SCAN         *  LDG033
002600* LDG047 - DVANCE  - 11/08/2005 - FILLER PAD ADDED TO THE WORK   *  LDG047
002700*          AREA PER SHOP STANDARD - NO LOGIC CHANGE              *  LDG047
002800*---------------------------------------------------------------*
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT LDGTRNM    ASSIGN TO DATABASE-LDGTRNM
004100            ORGANIZATION    IS INDEXED
004200            ACCESS MODE     IS SEQUENTIAL
004300            RECORD KEY      IS LDGTXN-SEQNO
004400            FILE STATUS     IS WK-C-FILE-STATUS.
004500
004600 EJECT
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100**************
005200 FD  LDGTRNM
005300     LABEL RECORDS ARE OMITTED.
005400     COPY LDGTRNR.
005500
005600*************************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER                      PIC X(24)  VALUE
006000     "** PROGRAM LDGXBALN **".
006100
006200* ------------------ PROGRAM WORKING STORAGE -------------------*
006300 01  WK-C-COMMON.
006400     COPY LDGCMWS.
006500
006600 01  WK-C-XBALN-WORK-AREA.
006700     05  WK-N-XBALN-RUNNING-BAL  PIC S9(11)V99 COMP-3
006800                                 VALUE ZERO.
006900     05  WK-C-XBALN-INCLUDE-SW   PIC X(01) VALUE "N".
007000         88  WK-C-XBALN-INCLUDE         VALUE "Y".
007100     05  FILLER                  PIC X(04).
007200
007300 EJECT
007400 LINKAGE SECTION.
007500*****************
007600     COPY XBALN.
007700
007800 EJECT
007900*********************************************
008000 PROCEDURE DIVISION USING WK-C-XBALN-RECORD.
008100*********************************************
008200 MAIN-MODULE.
008300     PERFORM A000-OPEN-LEDGER-FILE
008400        THRU A099-OPEN-LEDGER-FILE-EX.
008500     IF  WK-C-XBALN-ERROR-CD NOT = SPACES
008600         GO TO MAIN-MODULE-EX.
008700     PERFORM B000-ACCUMULATE-BALANCE
008800        THRU B199-ACCUMULATE-BALANCE-EX.
008900     PERFORM Z000-CLOSE-LEDGER-FILE
009000        THRU Z099-CLOSE-LEDGER-FILE-EX.
009100
009200 MAIN-MODULE-EX.
009300     EXIT PROGRAM.
009400
009500*---------------------------------------------------------------*
009600 A000-OPEN-LEDGER-FILE.
009700*---------------------------------------------------------------*
009800     MOVE SPACES TO WK-C-XBALN-ERROR-CD.
009900     MOVE ZERO   TO WK-C-XBALN-BALANCE.
010000     OPEN INPUT LDGTRNM.
010100     IF  NOT WK-C-SUCCESSFUL
010200         DISPLAY "LDGXBALN - OPEN FILE ERROR - LDGTRNM"
010300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010400         MOVE "XBLOPEN" TO WK-C-XBALN-ERROR-CD
010500     END-IF.
010600
010700 A099-OPEN-LEDGER-FILE-EX.
010800     EXIT.
010900
011000*---------------------------------------------------------------*
011100 B000-ACCUMULATE-BALANCE.
011200*---------------------------------------------------------------*
011300     MOVE ZERO TO WK-N-XBALN-RUNNING-BAL.
011400     PERFORM B010-READ-ONE-TRANSACTION
011500        UNTIL WK-C-END-OF-FILE.
011600     MOVE WK-N-XBALN-RUNNING-BAL TO WK-C-XBALN-BALANCE.
011700
011800 B199-ACCUMULATE-BALANCE-EX.
011900     EXIT.
012000
012100*---------------------------------------------------------------*
012200 B010-READ-ONE-TRANSACTION.
012300*---------------------------------------------------------------*
012400     READ LDGTRNM NEXT RECORD.
012500     IF  WK-C-END-OF-FILE
012600         GO TO B019-READ-ONE-TRANSACTION-EX.
012700     IF  NOT WK-C-SUCCESSFUL
012800         MOVE "XBLREAD" TO WK-C-XBALN-ERROR-CD
012900         MOVE HIGH-VALUE TO WK-C-FILE-STATUS
013000         GO TO B019-READ-ONE-TRANSACTION-EX.
013100
013200*    A SELF-TRANSFER (SRC AND DEST BOTH THIS ACCOUNT) FALLS      *
013300*    THROUGH BOTH TESTS BELOW AND NETS ITSELF TO ZERO            *
013400     IF  LDGTXN-SRC = WK-C-XBALN-ACCOUNT
013500         PERFORM B020-TEST-DATE-WINDOW
013600            THRU B029-TEST-DATE-WINDOW-EX
013700         IF  WK-C-XBALN-INCLUDE
013800             SUBTRACT LDGTXN-AMOUNT FROM WK-N-XBALN-RUNNING-BAL
013900         END-IF
014000     END-IF.
014100     IF  LDGTXN-DEST = WK-C-XBALN-ACCOUNT
014200         PERFORM B020-TEST-DATE-WINDOW
014300            THRU B029-TEST-DATE-WINDOW-EX
014400         IF  WK-C-XBALN-INCLUDE
014500             ADD LDGTXN-AMOUNT TO WK-N-XBALN-RUNNING-BAL
014600         END-IF
014700     END-IF.
014800
014900 B019-READ-ONE-TRANSACTION-EX.
015000     EXIT.
015100
015200*---------------------------------------------------------------*
015300 B020-TEST-DATE-WINDOW.
015400*---------------------------------------------------------------*
015500*    (NO BOUNDS) OR (BOTH, START <= DATE <= END) OR (START ONLY, *
015600*    START <= DATE) OR (END ONLY, DATE <= END)                  *
015700*---------------------------------------------------------------*
015800     MOVE "Y" TO WK-C-XBALN-INCLUDE-SW.
015900     IF  WK-C-XBALN-START-SUPPLIED
016000        AND LDGTXN-DATE < WK-C-XBALN-START-DATE
016100         MOVE "N" TO WK-C-XBALN-INCLUDE-SW.
016200     IF  WK-C-XBALN-END-SUPPLIED
016300        AND LDGTXN-DATE > WK-C-XBALN-END-DATE
016400         MOVE "N" TO WK-C-XBALN-INCLUDE-SW.
016500
016600 B029-TEST-DATE-WINDOW-EX.
016700     EXIT.
016800
016900*---------------------------------------------------------------*
017000 Z000-CLOSE-LEDGER-FILE.
017100*---------------------------------------------------------------*
017200     CLOSE LDGTRNM.
017300     IF  NOT WK-C-SUCCESSFUL
017400         DISPLAY "LDGXBALN - CLOSE FILE ERROR - LDGTRNM"
017500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017600     END-IF.
017700
017800 Z099-CLOSE-LEDGER-FILE-EX.
017900     EXIT.
018000
